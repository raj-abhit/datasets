000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DISCON04.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/19/89.
000600 DATE-COMPILED. 07/19/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800************************************************************
000900* CHANGE LOG
001000*-----------------------------------------------------------
001100* 07/19/89 JWS  INITIAL RELEASE.  CONSOLIDATES THE THREE            CR4480
001200*          DISEASE/SYMPTOM REFERENCE EXTRACTS (TWO "WIDE"           CR4480
001300*          FORMATS AND THE BINARY MATRIX FORMAT) INTO ONE           CR4480
001400*          DOCTOR/SYMPTOM TABLE FOR THE CLINICAL REFERENCE          CR4480
001500*          LIBRARY, USING THE SHOP'S OWN MULTI-FD "SOME             CR4480
001600*          EXTRACTS ARE OPTIONAL" VALIDATION SHAPE.                 CR4480
001700* 01/30/92 JWS  ADDED THE "FILE NOT PRESENT IS NOT AN ABEND"        CR4601
001800*          HANDLING BELOW - VENDOR EXTRACT SCHEDULE IS              CR4601
001900*          UNRELIABLE, SOME MONTHS ONLY ONE OF THE THREE            CR4601
002000*          EXTRACTS ARRIVES.  A MISSING EXTRACT NOW PRINTS A        CR4601
002100*          WARNING LINE TO SYSOUT AND THE JOB CONTINUES WITH        CR4601
002200*          WHATEVER DID ARRIVE.                                     CR4601
002300* 09/08/95 RMT  RAISED WS-PAIR-TABLE FROM 600 TO 2000 ENTRIES       CR4811
002400*          - THE MATRIX FORMAT ALONE CAN PRODUCE MORE PAIRS         CR4811
002500*          THAN THAT IN A SINGLE RUN.                               CR4811
002600* 01/14/99 DKP  Y2K REVIEW - WS-RUN-DATE IS REPORT COSMETICS        CR5006
002700*          ONLY.  NO CHANGE REQUIRED.  SIGNED OFF.                  CR5006
002800* 06/11/02 LMB  DISEASE-TO-DOCTOR MAP NOW LOADED FROM MAPFILE       CR5191
002900*          AT STARTUP RATHER THAN HARD-CODED (SAME CHANGE AS        CR5191
003000*          CR5189/CR5190 IN SYMRPT01/SYMREC02).                     CR5191
003100*-----------------------------------------------------------
003200* THIS STEP READS UP TO THREE DIFFERENTLY-SHAPED DISEASE/
003300* SYMPTOM REFERENCE EXTRACTS - TWO "WIDE" FORMATS (ONE ROW
003400* PER DISEASE, UP TO 17 SYMPTOM COLUMNS) AND ONE "BINARY
003500* MATRIX" FORMAT (ONE ROW PER DISEASE, A 1/0 FLAG PER
003600* SYMPTOM COLUMN) - NORMALIZES ALL THREE INTO
003700* (DISEASE,SYMPTOM) PAIRS, LOOKS UP THE DISEASE'S ASSIGNED
003800* DOCTOR IN THE REFERENCE MAP, DROPS ANY PAIR WHOSE DISEASE
003900* HAS NO MAP ENTRY, REMOVES DUPLICATE (DOCTOR,SYMPTOM)
004000* PAIRS, AND WRITES THE SURVIVORS TO THE CLINICAL REFERENCE
004100* LIBRARY'S DOCTOR/SYMPTOM FILE.  NONE OF THE THREE EXTRACTS
004200* IS GUARANTEED TO ARRIVE EVERY MONTH - A MISSING EXTRACT
004300* IS A WARNING, NOT AN ABEND.  THE MAP FILE ITSELF IS NOT
004400* OPTIONAL.
004500************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT WIDE1-FILE
006000     ASSIGN TO UT-S-WIDE1
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS W1CODE.
006300
006400     SELECT WIDE2-FILE
006500     ASSIGN TO UT-S-WIDE2
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS W2CODE.
006800
006900     SELECT MATRIX-FILE
007000     ASSIGN TO UT-S-MATRIX
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS MXCODE.
007300
007400     SELECT MAP-FILE
007500     ASSIGN TO UT-S-MAPFILE
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS MFCODE.
007800
007900     SELECT DOCSYM-FILE
008000     ASSIGN TO UT-S-DOCSYM
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(132).
009300
009400****** FORMAT 1 WIDE REFERENCE EXTRACT - SEE WIDEREC
009500 FD  WIDE1-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 760 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS WIDEREC-REC.
010100     COPY WIDEREC.
010200
010300****** FORMAT 2 WIDE REFERENCE EXTRACT - SAME SHAPE, SECOND
010400****** SOURCE EXTRACT.
010500 FD  WIDE2-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 760 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS WIDEREC-REC2.
011100 01  WIDEREC-REC2.
011200     10  DS2-DISEASE             PIC X(40).
011300     10  DS2-SYMPTOM OCCURS 17 TIMES
011400                                 PIC X(40).
011500     10  FILLER                  PIC X(40).
011600
011700****** FORMAT 3 BINARY MATRIX EXTRACT - HEADER ROW FOLLOWED
011800****** ONE DATA ROW PER DISEASE - SEE MATREC
011900 FD  MATRIX-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORDS ARE MATHDR-REC, MATDAT-REC.
012400     COPY MATREC.
012500
012600****** DISEASE-TO-DOCTOR REFERENCE MAP - SEE MAPREC
012700 FD  MAP-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS MAPREC-REC.
013300     COPY MAPREC.
013400
013500****** CONSOLIDATED DOCTOR/SYMPTOM OUTPUT FOR THE CLINICAL
013600****** REFERENCE LIBRARY
013700 FD  DOCSYM-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS DOCSYM-REC.
014300 01  DOCSYM-REC.
014400     05  DOC-DOCTOR              PIC X(20).
014500     05  DOC-SYMPTOM             PIC X(40).
014600     05  FILLER                  PIC X(20).
014700
014800** QSAM FILE
014900 WORKING-STORAGE SECTION.
015000
015100 01  FILE-STATUS-CODES.
015200     05  W1CODE                  PIC X(2).
015300         88  WIDE1-CODE-READ     VALUE SPACES.
015400         88  NO-MORE-WIDE1       VALUE "10".
015500         88  WIDE1-NOT-FOUND     VALUE "35".
015600     05  W2CODE                  PIC X(2).
015700         88  WIDE2-CODE-READ     VALUE SPACES.
015800         88  NO-MORE-WIDE2       VALUE "10".
015900         88  WIDE2-NOT-FOUND     VALUE "35".
016000     05  MXCODE                  PIC X(2).
016100         88  MATRIX-CODE-READ    VALUE SPACES.
016200         88  NO-MORE-MATRIX      VALUE "10".
016300         88  MATRIX-NOT-FOUND    VALUE "35".
016400     05  MFCODE                  PIC X(2).
016500         88  MAP-CODE-READ       VALUE SPACES.
016600         88  NO-MORE-MAP-RECS    VALUE "10".
016700     05  OFCODE                  PIC X(2).
016800         88  CODE-WRITE          VALUE SPACES.
016900     05  FILLER                  PIC X(1) VALUE SPACE.
017000
017100* FLAT VIEW OF ALL FIVE FILE-STATUS CODES, FOR THE ONE-LINE
017200* SYSOUT TRACE 920-PRINT-VALIDATION PRINTS WHEN A RUN DID NOT
017300* PICK UP ALL THREE OPTIONAL EXTRACTS.
017400 01  WS-ALL-STATUS-CODES REDEFINES FILE-STATUS-CODES
017500                                 PIC X(11).
017600
017700* SWITCHES RECORDING WHICH OF THE THREE OPTIONAL EXTRACTS WAS
017800* ACTUALLY PRESENT THIS RUN - SET ONCE IN 000-HOUSEKEEPING.
017900 01  WS-EXTRACT-PRESENT-SWITCHES.
018000     05  WS-WIDE1-PRESENT-SW     PIC X(1) VALUE "N".
018100         88  WIDE1-PRESENT       VALUE "Y".
018200     05  WS-WIDE2-PRESENT-SW     PIC X(1) VALUE "N".
018300         88  WIDE2-PRESENT       VALUE "Y".
018400     05  WS-MATRIX-PRESENT-SW    PIC X(1) VALUE "N".
018500         88  MATRIX-PRESENT      VALUE "Y".
018600     05  FILLER                  PIC X(1) VALUE SPACE.
018700
018800 01  MORE-WIDE1-SW                PIC X(1) VALUE SPACE.
018900     88  NO-MORE-WIDE1-RECS       VALUE "N".
019000 01  MORE-WIDE2-SW                PIC X(1) VALUE SPACE.
019100     88  NO-MORE-WIDE2-RECS       VALUE "N".
019200 01  MORE-MATRIX-SW               PIC X(1) VALUE SPACE.
019300     88  NO-MORE-MATRIX-RECS      VALUE "N".
019400 01  MORE-MAP-SW                  PIC X(1) VALUE SPACE.
019500     88  NO-MORE-MAP-RECS-SW      VALUE "N".
019600
019700*-----------------------------------------------------------
019800* DISEASE-TO-DOCTOR MAP, LOADED ENTIRE FROM MAP-FILE AT
019900* STARTUP AND SEARCHED LINEARLY - THE TABLE IS SMALL ENOUGH
020000* THAT A SEARCH-ALL DOES NOT JUSTIFY KEEPING IT IN KEY
020100* SEQUENCE.
020200*-----------------------------------------------------------
020300 01  WS-MAP-TABLE.
020400     05  WS-MAP-ENTRY OCCURS 300 TIMES INDEXED BY MAP-IDX.
020500         10  WS-MAP-DISEASE       PIC X(40).
020600         10  WS-MAP-DOCTOR        PIC X(20).
020700     05  FILLER                  PIC X(1) VALUE SPACE.
020800 77  WS-MAP-COUNT                PIC S9(4) COMP VALUE ZERO.
020900 01  WS-MAP-FOUND-SW             PIC X(1).
021000     88  MAP-ENTRY-FOUND          VALUE "Y".
021100
021200*-----------------------------------------------------------
021300* CONSOLIDATED (DOCTOR,SYMPTOM) PAIR TABLE - DOUBLES AS THE
021400* DEDUPLICATION TABLE (FIRST-SEEN ORDER) AND THE SOURCE OF
021500* THE VALIDATION REPORT'S FIRST-10-ROWS ECHO AND
021600* DISTINCT-DOCTOR COUNT.
021700*-----------------------------------------------------------
021800 01  WS-PAIR-TABLE.
021900     05  WS-PAIR-ENTRY OCCURS 2000 TIMES
022000                                 INDEXED BY PAIR-IDX.
022100         10  WS-PAIR-DOCTOR       PIC X(20).
022200         10  WS-PAIR-SYMPTOM      PIC X(40).
022300     05  FILLER                  PIC X(1) VALUE SPACE.
022400 01  WS-PAIR-COUNT                PIC S9(4) COMP VALUE ZERO.
022500 01  WS-PAIR-SEEN-SW              PIC X(1).
022600     88  PAIR-ALREADY-SEEN        VALUE "Y".
022700
022800* DISTINCT-DOCTOR SCAN WORK AREA (900-CLEANUP)
022900 01  WS-DISTINCT-DOCTOR-TABLE.
023000     05  WS-DISTINCT-ENTRY OCCURS 300 TIMES
023100                                 INDEXED BY DIST-IDX.
023200         10  WS-DISTINCT-DOCTOR   PIC X(20).
023300     05  FILLER                  PIC X(1) VALUE SPACE.
023400 01  WS-DISTINCT-COUNT            PIC S9(4) COMP VALUE ZERO.
023500 01  WS-DISTINCT-FOUND-SW         PIC X(1).
023600     88  DISTINCT-ALREADY-SEEN    VALUE "Y".
023700
023800* CURRENT CANDIDATE PAIR - FILLED BY EACH OF THE THREE INPUT
023900* PARAGRAPHS BEFORE 500-LOOKUP-AND-DEDUP IS PERFORMED.
024000 01  WS-CANDIDATE-PAIR.
024100     05  WS-CANDIDATE-DISEASE     PIC X(40).
024200     05  WS-CANDIDATE-SYMPTOM     PIC X(40).
024300     05  FILLER                  PIC X(1) VALUE SPACE.
024400 01  WS-CANDIDATE-PAIR-FLAT REDEFINES WS-CANDIDATE-PAIR
024500                                 PIC X(81).
024600 01  WS-CANDIDATE-DISEASE-LEN     PIC S9(4) COMP.
024700 01  WS-CANDIDATE-SYMPTOM-LEN     PIC S9(4) COMP.
024800 01  WS-MAP-DISEASE-LEN           PIC S9(4) COMP.
024900
025000 01  WS-COL-SUB                   PIC S9(4) COMP.
025100
025200* RUN DATE FOR REPORT HEADING - COSMETIC ONLY (SEE CR5006)
025300 01  WS-RUN-DATE                  PIC 9(6).
025400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
025500     05  WS-RUN-MM                PIC 9(2).
025600     05  WS-RUN-DD                PIC 9(2).
025700     05  WS-RUN-YY                PIC 9(2).
025800
025900 01  WS-SYMPTOM-RAW               PIC X(40).
026000 01  WS-SYMPTOM-NORM              PIC X(40).
026100
026200 01  MISC-ABEND-FIELDS.
026300     05  WS-ZERO-VAL              PIC 9(1) COMP VALUE ZERO.
026400     05  WS-ONE-VAL               PIC 9(1) COMP VALUE 1.
026500     05  FILLER                  PIC X(1) VALUE SPACE.
026600
026700 01  COUNTERS-AND-ACCUMULATORS.
026800     05  WIDE1-RECS-READ          PIC S9(9) COMP.
026900     05  WIDE2-RECS-READ          PIC S9(9) COMP.
027000     05  MATRIX-RECS-READ         PIC S9(9) COMP.
027100     05  PAIRS-CANDIDATE          PIC S9(9) COMP.
027200     05  PAIRS-UNMAPPED           PIC S9(9) COMP.
027300     05  PAIRS-DUPLICATE          PIC S9(9) COMP.
027400     05  PAIRS-WRITTEN            PIC S9(9) COMP.
027500     05  FILLER                  PIC X(1) VALUE SPACE.
027600
027700 01  WS-PAIRS-ED                  PIC ZZZZZZZ9.
027800 01  WS-DOCTORS-ED                PIC ZZZZZZZ9.
027900 01  WS-ROW-ED                    PIC ZZZ9.
028000
028100 COPY ABENDREC.
028200
028300 PROCEDURE DIVISION.
028400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500     PERFORM 100-LOAD-MAP-TABLE THRU 100-EXIT
028600         VARYING MAP-IDX FROM 1 BY 1 UNTIL NO-MORE-MAP-RECS-SW.
028700
028800     IF WIDE1-PRESENT
028900         PERFORM 200-PROCESS-WIDE1 THRU 200-EXIT
029000             UNTIL NO-MORE-WIDE1-RECS.
029100
029200     IF WIDE2-PRESENT
029300         PERFORM 300-PROCESS-WIDE2 THRU 300-EXIT
029400             UNTIL NO-MORE-WIDE2-RECS.
029500
029600     IF MATRIX-PRESENT
029700         PERFORM 400-PROCESS-MATRIX THRU 400-EXIT
029800             UNTIL NO-MORE-MATRIX-RECS.
029900
030000     IF PAIRS-CANDIDATE = ZERO
030100         MOVE SPACES TO SYSOUT-REC
030200         MOVE "NO DATA TO PROCESS" TO SYSOUT-REC
030300         WRITE SYSOUT-REC
030400         PERFORM 700-CLOSE-FILES THRU 700-EXIT
030500         DISPLAY "******** NORMAL END OF JOB DISCON04 ********"
030600         MOVE ZERO TO RETURN-CODE
030700         GOBACK.
030800
030900     PERFORM 900-CLEANUP THRU 900-EXIT.
031000     MOVE ZERO TO RETURN-CODE.
031100     GOBACK.
031200
031300 000-HOUSEKEEPING.
031400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031500     DISPLAY "******** BEGIN JOB DISCON04 ********".
031600     ACCEPT WS-RUN-DATE FROM DATE.
031700     OPEN OUTPUT SYSOUT.
031800     OPEN INPUT MAP-FILE.
031900     OPEN OUTPUT DOCSYM-FILE.
032000
032100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032200
032300*    THE MAP FILE IS NOT OPTIONAL - WITHOUT IT NO PAIR CAN
032400*    EVER BE MAPPED TO A DOCTOR, SO TREAT A MISSING MAP AS
032500*    AN ABEND.
032600     IF NOT MAP-CODE-READ
032700         MOVE "DISEASE-TO-DOCTOR MAP FILE WILL NOT OPEN"
032800             TO ABEND-REASON
032900         MOVE MFCODE TO ACTUAL-VAL
033000         GO TO 1000-ABEND-RTN.
033100
033200*    EACH OF THE THREE REFERENCE EXTRACTS IS OPTIONAL - THE
033300*    VENDOR SCHEDULE IS UNRELIABLE (SEE CR4601).  A
033400*    FILE-STATUS OF "35" MEANS THE FILE WAS NOT PRESENT THIS
033500*    RUN; ANY OTHER NON-ZERO STATUS ON OPEN IS STILL TREATED
033600*    THE SAME WAY - A
033700*    WARNING, NOT AN ABEND - SINCE THE COST OF SKIPPING AN
033800*    EXTRACT IS FAR LOWER THAN THE COST OF AN ABENDED JOB.
033900     OPEN INPUT WIDE1-FILE.
034000     IF WIDE1-CODE-READ
034100         MOVE "Y" TO WS-WIDE1-PRESENT-SW
034200     ELSE
034300         MOVE SPACES TO SYSOUT-REC
034400         STRING "WARNING - FORMAT 1 EXTRACT NOT PRESENT, STATUS="
034500                DELIMITED BY SIZE
034600                W1CODE DELIMITED BY SIZE
034700             INTO SYSOUT-REC
034800         WRITE SYSOUT-REC
034900     END-IF.
035000
035100     OPEN INPUT WIDE2-FILE.
035200     IF WIDE2-CODE-READ
035300         MOVE "Y" TO WS-WIDE2-PRESENT-SW
035400     ELSE
035500         MOVE SPACES TO SYSOUT-REC
035600         STRING "WARNING - FORMAT 2 EXTRACT NOT PRESENT, STATUS="
035700                DELIMITED BY SIZE
035800                W2CODE DELIMITED BY SIZE
035900             INTO SYSOUT-REC
036000         WRITE SYSOUT-REC
036100     END-IF.
036200
036300     OPEN INPUT MATRIX-FILE.
036400     IF MATRIX-CODE-READ
036500         MOVE "Y" TO WS-MATRIX-PRESENT-SW
036600     ELSE
036700         MOVE SPACES TO SYSOUT-REC
036800         STRING "WARNING - FORMAT 3 EXTRACT NOT PRESENT, STATUS="
036900                DELIMITED BY SIZE
037000                MXCODE DELIMITED BY SIZE
037100             INTO SYSOUT-REC
037200         WRITE SYSOUT-REC
037300     END-IF.
037400
037500     IF WIDE1-PRESENT
037600         READ WIDE1-FILE
037700             AT END
037800             MOVE "N" TO MORE-WIDE1-SW
037900         END-READ
038000     ELSE
038100         MOVE "N" TO MORE-WIDE1-SW.
038200
038300     IF WIDE2-PRESENT
038400         READ WIDE2-FILE INTO WIDEREC-REC2
038500             AT END
038600             MOVE "N" TO MORE-WIDE2-SW
038700         END-READ
038800     ELSE
038900         MOVE "N" TO MORE-WIDE2-SW.
039000
039100     IF MATRIX-PRESENT
039200*        FIRST RECORD ON THE FILE IS THE HEADER ROW - READ A
039300*        DISCARD IT, THEN PRIME THE DATA-ROW READ LOOP.
039400         READ MATRIX-FILE INTO MATHDR-REC
039500             AT END
039600             MOVE "N" TO MORE-MATRIX-SW
039700         END-READ
039800         IF MATRIX-CODE-READ
039900             READ MATRIX-FILE INTO MATDAT-REC
040000                 AT END
040100                 MOVE "N" TO MORE-MATRIX-SW
040200             END-READ
040300         END-IF
040400     ELSE
040500         MOVE "N" TO MORE-MATRIX-SW.
040600 000-EXIT.
040700     EXIT.
040800
040900 100-LOAD-MAP-TABLE.
041000     MOVE "100-LOAD-MAP-TABLE" TO PARA-NAME.
041100     READ MAP-FILE
041200         AT END
041300         MOVE "N" TO MORE-MAP-SW
041400         GO TO 100-EXIT
041500     END-READ.
041600
041700     MOVE MAP-DISEASE TO WS-MAP-DISEASE (MAP-IDX).
041800     MOVE MAP-DOCTOR TO WS-MAP-DOCTOR (MAP-IDX).
041900     MOVE MAP-IDX TO WS-MAP-COUNT.
042000 100-EXIT.
042100     EXIT.
042200
042300 200-PROCESS-WIDE1.
042400     MOVE "200-PROCESS-WIDE1" TO PARA-NAME.
042500     ADD 1 TO WIDE1-RECS-READ.
042600
042700     PERFORM 210-SCAN-WIDE1-COLUMN THRU 210-EXIT
042800         VARYING WS-COL-SUB FROM 1 BY 1
042900         UNTIL WS-COL-SUB > 17.
043000
043100     READ WIDE1-FILE
043200         AT END
043300         MOVE "N" TO MORE-WIDE1-SW
043400     END-READ.
043500 200-EXIT.
043600     EXIT.
043700
043800 210-SCAN-WIDE1-COLUMN.
043900     IF DS-SYMPTOM (WS-COL-SUB) NOT = SPACES
044000         MOVE SPACES TO WS-CANDIDATE-PAIR-FLAT
044100         MOVE DS-DISEASE TO WS-CANDIDATE-DISEASE
044200         MOVE DS-SYMPTOM (WS-COL-SUB) TO WS-SYMPTOM-RAW
044300         PERFORM 250-TRIM-SYMPTOM THRU 250-EXIT
044400         MOVE WS-SYMPTOM-NORM TO WS-CANDIDATE-SYMPTOM
044500         PERFORM 500-LOOKUP-AND-DEDUP THRU 500-EXIT
044600     END-IF.
044700 210-EXIT.
044800     EXIT.
044900
045000 250-TRIM-SYMPTOM.
045100     MOVE SPACES TO WS-SYMPTOM-NORM.
045200     CALL "NORMTXT" USING WS-SYMPTOM-RAW, WS-SYMPTOM-NORM,
045300                           WS-CANDIDATE-SYMPTOM-LEN.
045400 250-EXIT.
045500     EXIT.
045600
045700 300-PROCESS-WIDE2.
045800     MOVE "300-PROCESS-WIDE2" TO PARA-NAME.
045900     ADD 1 TO WIDE2-RECS-READ.
046000
046100     PERFORM 310-SCAN-WIDE2-COLUMN THRU 310-EXIT
046200         VARYING WS-COL-SUB FROM 1 BY 1
046300         UNTIL WS-COL-SUB > 17.
046400
046500     READ WIDE2-FILE INTO WIDEREC-REC2
046600         AT END
046700         MOVE "N" TO MORE-WIDE2-SW
046800     END-READ.
046900 300-EXIT.
047000     EXIT.
047100
047200 310-SCAN-WIDE2-COLUMN.
047300     IF DS2-SYMPTOM (WS-COL-SUB) NOT = SPACES
047400         MOVE SPACES TO WS-CANDIDATE-PAIR-FLAT
047500         MOVE DS2-DISEASE TO WS-CANDIDATE-DISEASE
047600         MOVE DS2-SYMPTOM (WS-COL-SUB) TO WS-SYMPTOM-RAW
047700         PERFORM 250-TRIM-SYMPTOM THRU 250-EXIT
047800         MOVE WS-SYMPTOM-NORM TO WS-CANDIDATE-SYMPTOM
047900         PERFORM 500-LOOKUP-AND-DEDUP THRU 500-EXIT
048000     END-IF.
048100 310-EXIT.
048200     EXIT.
048300
048400 400-PROCESS-MATRIX.
048500     MOVE "400-PROCESS-MATRIX" TO PARA-NAME.
048600     ADD 1 TO MATRIX-RECS-READ.
048700
048800     PERFORM 410-SCAN-MATRIX-COLUMN THRU 410-EXIT
048900         VARYING WS-COL-SUB FROM 1 BY 1
049000         UNTIL WS-COL-SUB > 132.
049100
049200     READ MATRIX-FILE INTO MATDAT-REC
049300         AT END
049400         MOVE "N" TO MORE-MATRIX-SW
049500     END-READ.
049600 400-EXIT.
049700     EXIT.
049800
049900 410-SCAN-MATRIX-COLUMN.
050000     IF TR-FLAG (WS-COL-SUB) = 1
050100         MOVE SPACES TO WS-CANDIDATE-PAIR-FLAT
050200         MOVE TR-PROGNOSIS TO WS-CANDIDATE-DISEASE
050300         MOVE MAT-COL-NAME (WS-COL-SUB) TO WS-SYMPTOM-RAW
050400         PERFORM 450-TRIM-AND-UNDERSCORE THRU 450-EXIT
050500         MOVE WS-SYMPTOM-NORM TO WS-CANDIDATE-SYMPTOM
050600         PERFORM 500-LOOKUP-AND-DEDUP THRU 500-EXIT
050700     END-IF.
050800 410-EXIT.
050900     EXIT.
051000
051100 450-TRIM-AND-UNDERSCORE.
051200     MOVE SPACES TO WS-SYMPTOM-NORM.
051300     INSPECT WS-SYMPTOM-RAW CONVERTING "_" TO " ".
051400     CALL "NORMTXT" USING WS-SYMPTOM-RAW, WS-SYMPTOM-NORM,
051500                           WS-CANDIDATE-SYMPTOM-LEN.
051600 450-EXIT.
051700     EXIT.
051800
051900 500-LOOKUP-AND-DEDUP.
052000     MOVE "500-LOOKUP-AND-DEDUP" TO PARA-NAME.
052100     ADD 1 TO PAIRS-CANDIDATE.
052200
052300     CALL "TRMLEN" USING WS-CANDIDATE-DISEASE,
052400                          WS-CANDIDATE-DISEASE-LEN.
052500
052600     MOVE "N" TO WS-MAP-FOUND-SW.
052700     PERFORM 510-SEARCH-MAP-TABLE THRU 510-EXIT
052800         VARYING MAP-IDX FROM 1 BY 1
052900         UNTIL MAP-IDX > WS-MAP-COUNT
053000            OR MAP-ENTRY-FOUND.
053100
053200     IF NOT MAP-ENTRY-FOUND
053300         ADD 1 TO PAIRS-UNMAPPED
053400         GO TO 500-EXIT.
053500
053600     PERFORM 520-CHECK-SEEN THRU 520-EXIT.
053700     IF PAIR-ALREADY-SEEN
053800         ADD 1 TO PAIRS-DUPLICATE
053900         GO TO 500-EXIT.
054000
054100     ADD 1 TO WS-PAIR-COUNT.
054200     MOVE WS-MAP-DOCTOR (MAP-IDX) TO
054300         WS-PAIR-DOCTOR (WS-PAIR-COUNT).
054400     MOVE WS-CANDIDATE-SYMPTOM TO
054500         WS-PAIR-SYMPTOM (WS-PAIR-COUNT).
054600
054700     MOVE WS-MAP-DOCTOR (MAP-IDX) TO DOC-DOCTOR.
054800     MOVE WS-CANDIDATE-SYMPTOM TO DOC-SYMPTOM.
054900     WRITE DOCSYM-REC.
055000     ADD 1 TO PAIRS-WRITTEN.
055100 500-EXIT.
055200     EXIT.
055300
055400 510-SEARCH-MAP-TABLE.
055500     CALL "TRMLEN" USING WS-MAP-DISEASE (MAP-IDX),
055600                          WS-MAP-DISEASE-LEN.
055700     IF WS-MAP-DISEASE-LEN = WS-CANDIDATE-DISEASE-LEN
055800        AND WS-MAP-DISEASE (MAP-IDX) (1:WS-MAP-DISEASE-LEN) =
055900           WS-CANDIDATE-DISEASE (1:WS-CANDIDATE-DISEASE-LEN)
056000         MOVE "Y" TO WS-MAP-FOUND-SW
056100     END-IF.
056200 510-EXIT.
056300     EXIT.
056400
056500 520-CHECK-SEEN.
056600     MOVE "N" TO WS-PAIR-SEEN-SW.
056700     PERFORM 530-CHECK-ONE-PAIR THRU 530-EXIT
056800         VARYING PAIR-IDX FROM 1 BY 1
056900         UNTIL PAIR-IDX > WS-PAIR-COUNT
057000            OR PAIR-ALREADY-SEEN.
057100 520-EXIT.
057200     EXIT.
057300
057400 530-CHECK-ONE-PAIR.
057500     IF WS-PAIR-DOCTOR (PAIR-IDX) = WS-MAP-DOCTOR (MAP-IDX)
057600        AND WS-PAIR-SYMPTOM (PAIR-IDX) = WS-CANDIDATE-SYMPTOM
057700         MOVE "Y" TO WS-PAIR-SEEN-SW
057800     END-IF.
057900 530-EXIT.
058000     EXIT.
058100
058200 700-CLOSE-FILES.
058300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
058400     IF WIDE1-PRESENT
058500         CLOSE WIDE1-FILE.
058600     IF WIDE2-PRESENT
058700         CLOSE WIDE2-FILE.
058800     IF MATRIX-PRESENT
058900         CLOSE MATRIX-FILE.
059000     CLOSE MAP-FILE, DOCSYM-FILE, SYSOUT.
059100 700-EXIT.
059200     EXIT.
059300
059400 900-CLEANUP.
059500     MOVE "900-CLEANUP" TO PARA-NAME.
059600     PERFORM 910-BUILD-DISTINCT-DOCTORS THRU 910-EXIT
059700         VARYING PAIR-IDX FROM 1 BY 1
059800         UNTIL PAIR-IDX > WS-PAIR-COUNT.
059900     PERFORM 920-PRINT-VALIDATION THRU 920-EXIT.
060000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
060100
060200     DISPLAY "** PAIRS WRITTEN **".
060300     DISPLAY PAIRS-WRITTEN.
060400     DISPLAY "** DISTINCT DOCTORS **".
060500     DISPLAY WS-DISTINCT-COUNT.
060600     DISPLAY "******** NORMAL END OF JOB DISCON04 ********".
060700 900-EXIT.
060800     EXIT.
060900
061000* FOLDS WS-PAIR-TABLE DOWN TO THE SET OF DISTINCT DOCTOR NAMES -
061100* SAME LINEAR-SCAN DEDUP IDIOM AS 520-CHECK-SEEN, APPLIED TO
061200* DOCTOR NAME ALONE.
061300 910-BUILD-DISTINCT-DOCTORS.
061400     MOVE "N" TO WS-DISTINCT-FOUND-SW.
061500     PERFORM 915-CHECK-ONE-DOCTOR THRU 915-EXIT
061600         VARYING DIST-IDX FROM 1 BY 1
061700         UNTIL DIST-IDX > WS-DISTINCT-COUNT
061800            OR DISTINCT-ALREADY-SEEN.
061900     IF NOT DISTINCT-ALREADY-SEEN
062000         ADD 1 TO WS-DISTINCT-COUNT
062100         MOVE WS-PAIR-DOCTOR (PAIR-IDX)
062200             TO WS-DISTINCT-DOCTOR (WS-DISTINCT-COUNT)
062300     END-IF.
062400 910-EXIT.
062500     EXIT.
062600
062700 915-CHECK-ONE-DOCTOR.
062800     IF WS-DISTINCT-DOCTOR (DIST-IDX) = WS-PAIR-DOCTOR (PAIR-IDX)
062900         MOVE "Y" TO WS-DISTINCT-FOUND-SW
063000     END-IF.
063100 915-EXIT.
063200     EXIT.
063300
063400 920-PRINT-VALIDATION.
063500     MOVE "920-PRINT-VALIDATION" TO PARA-NAME.
063600     MOVE PAIRS-WRITTEN TO WS-PAIRS-ED.
063700     MOVE WS-DISTINCT-COUNT TO WS-DOCTORS-ED.
063800
063900     MOVE SPACES TO SYSOUT-REC.
064000     STRING "PAIRS WRITTEN     " DELIMITED BY SIZE
064100            WS-PAIRS-ED DELIMITED BY SIZE
064200         INTO SYSOUT-REC.
064300     WRITE SYSOUT-REC.
064400
064500     MOVE SPACES TO SYSOUT-REC.
064600     STRING "DISTINCT DOCTORS  " DELIMITED BY SIZE
064700            WS-DOCTORS-ED DELIMITED BY SIZE
064800         INTO SYSOUT-REC.
064900     WRITE SYSOUT-REC.
065000
065100     MOVE SPACES TO SYSOUT-REC.
065200     MOVE "FIRST 10 ROWS WRITTEN -" TO SYSOUT-REC.
065300     WRITE SYSOUT-REC.
065400
065500     PERFORM 930-PRINT-ONE-ROW THRU 930-EXIT
065600         VARYING PAIR-IDX FROM 1 BY 1
065700         UNTIL PAIR-IDX > WS-PAIR-COUNT OR PAIR-IDX > 10.
065800 920-EXIT.
065900     EXIT.
066000
066100 930-PRINT-ONE-ROW.
066200     MOVE PAIR-IDX TO WS-ROW-ED.
066300     MOVE SPACES TO SYSOUT-REC.
066400     STRING WS-ROW-ED DELIMITED BY SIZE
066500            "  " DELIMITED BY SIZE
066600            WS-PAIR-DOCTOR (PAIR-IDX) DELIMITED BY SIZE
066700            "  " DELIMITED BY SIZE
066800            WS-PAIR-SYMPTOM (PAIR-IDX) DELIMITED BY SIZE
066900         INTO SYSOUT-REC.
067000     WRITE SYSOUT-REC.
067100 930-EXIT.
067200     EXIT.
067300
067400 1000-ABEND-RTN.
067500     WRITE SYSOUT-REC FROM ABEND-REC.
067600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
067700     DISPLAY "*** ABNORMAL END OF JOB-DISCON04 ***" UPON CONSOLE.
067800     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
