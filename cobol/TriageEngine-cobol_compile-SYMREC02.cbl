000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SYMREC02.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800************************************************************
000900* CHANGE LOG
001000*-----------------------------------------------------------
001100* 04/02/89 JWS  INITIAL RELEASE.  SECOND-GENERATION SCORING         CR4410
001200*          ENGINE - NO PRIORITY OVERRIDES, ELEVEN SPECIALISTS,      CR4410
001300*          BIDIRECTIONAL PATTERN/SYMPTOM CONTAINMENT.  KEPT THE     CR4410
001400*          SAME EDIT-CHECK SHAPE THIS SHOP USES, SINCE IT ALSO      CR4410
001500*          REJECTS A BAD CASE FILE BEFORE IT WASTES A RUN.          CR4410
001600* 11/02/91 JWS  WIDENED CASE-TEXT TO MATCH CR4517.                  CR4519
001700* 02/14/94 RMT  ADDED THE "BLOOD IN SPUTUM"/"RUSTY SPUTUM"          CR4702
001800*          NEUROLOGY BONUS POINTS - CLINICAL REVIEW WANTED          CR4702
001900*          SEVERE-PRESENTATION SYMPTOMS WEIGHTED HIGHER EVEN        CR4702
002000*          WHEN THEY ARE THE ONLY MATCH.                            CR4702
002100* 01/12/99 DKP  Y2K REVIEW - WS-RUN-DATE IS REPORT COSMETICS        CR5005
002200*          ONLY.  NO CHANGE REQUIRED.  SIGNED OFF.                  CR5005
002300* 06/10/02 LMB  KEYWORD/PATTERN TABLE NOW LOADED FROM KWRUL02       CR5190
002400*          AT STARTUP INSTEAD OF BEING HARD-CODED (SAME              CR5190
002500*          CHANGE AS CR5189 IN SYMRPT01).                           CR5190
002600* 03/11/07 TGM  REVERTED CR5190 - SAME AU-2007-014 AUDIT            CR5390
002700*          FINDING AS SYMRPT01'S CR5310.  KWRUL02 WAS NEVER         CR5390
002800*          RETUNED AFTER CR5190 AND HAD NO CHANGE CONTROL OF        CR5390
002900*          ITS OWN, SO THE WEIGHT TABLE IS BACK IN WORKING          CR5390
003000*          STORAGE UNDER THIS PROGRAM'S CHANGE CONTROL.  THE        CR5390
003100*          KWRUL02 UTILITY FILE IS RETIRED.                         CR5390
003200*-----------------------------------------------------------
003300* THIS STEP IS THE SECOND-GENERATION SPECIALIST RECOMMENDER.
003400* UNLIKE SYMRPT01 IT HAS NO PRIORITY OVERRIDES - EVERY
003500* CASE IS SCORED - AND IT MATCHES AGAINST AN EXTRACTED
003600* SYMPTOM LIST RATHER THAN THE RAW CASE TEXT.  IT ALSO
003700* EDIT-CHECKS THE CASE FILE BEFORE PROCESSING, THE SAME WAY
003800* THIS SHOP'S OTHER BATCH STEPS EDIT-CHECK THEIR INPUT.
003900************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT CASE-FILE
005400     ASSIGN TO UT-S-CASEIN
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT CASEOUT-FILE
005900     ASSIGN TO UT-S-CASEOUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 132 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(132).
007200
007300****** INTAKE EXTRACT OF PATIENT SYMPTOM CASES - SEE SYMRPT01
007400 FD  CASE-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 460 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS CASEREC-REC.
008000     COPY CASEREC.
008100
008200 FD  CASEOUT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 440 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS CASEOUT-REC.
008800 01  CASEOUT-REC.
008900     05  OUT-TEXT                PIC X(400).
009000     05  OUT-DOCTOR               PIC X(20).
009100     05  FILLER                  PIC X(20).
009200
009300** QSAM FILE
009400 WORKING-STORAGE SECTION.
009500
009600 01  FILE-STATUS-CODES.
009700     05  IFCODE                  PIC X(2).
009800         88  CODE-READ           VALUE SPACES.
009900         88  NO-MORE-CASES       VALUE "10".
010000     05  OFCODE                  PIC X(2).
010100         88  CODE-WRITE          VALUE SPACES.
010200     05  FILLER                  PIC X(1) VALUE SPACE.
010300
010400*-----------------------------------------------------------
010500* ELEVEN-SPECIALIST MASTER TABLE IN RULE-TABLE ORDER - NAME AND
010600* PRIORITY ARE FIXED BUSINESS CONSTANTS SET BY CLINICAL REVIEW.
010700*-----------------------------------------------------------
010800 01  WS-SPEC-NAME-VALUES.
010900     05  FILLER  PIC X(20) VALUE "Cardiologist        ".
011000     05  FILLER  PIC X(20) VALUE "Neurologist         ".
011100     05  FILLER  PIC X(20) VALUE "Pulmonologist       ".
011200     05  FILLER  PIC X(20) VALUE "Endocrinologist     ".
011300     05  FILLER  PIC X(20) VALUE "Gastroenterologist  ".
011400     05  FILLER  PIC X(20) VALUE "Urologist           ".
011500     05  FILLER  PIC X(20) VALUE "Dermatologist       ".
011600     05  FILLER  PIC X(20) VALUE "ENT                 ".
011700     05  FILLER  PIC X(20) VALUE "Orthopedic          ".
011800     05  FILLER  PIC X(20) VALUE "Psychiatrist        ".
011900     05  FILLER  PIC X(20) VALUE "General Physician   ".
012000 01  WS-SPEC-NAME-TABLE REDEFINES WS-SPEC-NAME-VALUES.
012100     05  WS-SPEC-NAME-R OCCURS 11 TIMES PIC X(20).
012200
012300 01  WS-SPEC-PRIORITY-VALUES.
012400     05  FILLER  PIC 9(2) VALUE 01.
012500     05  FILLER  PIC 9(2) VALUE 02.
012600     05  FILLER  PIC 9(2) VALUE 02.
012700     05  FILLER  PIC 9(2) VALUE 03.
012800     05  FILLER  PIC 9(2) VALUE 04.
012900     05  FILLER  PIC 9(2) VALUE 05.
013000     05  FILLER  PIC 9(2) VALUE 07.
013100     05  FILLER  PIC 9(2) VALUE 08.
013200     05  FILLER  PIC 9(2) VALUE 09.
013300     05  FILLER  PIC 9(2) VALUE 11.
013400     05  FILLER  PIC 9(2) VALUE 12.
013500 01  WS-SPEC-PRIORITY-TABLE REDEFINES WS-SPEC-PRIORITY-VALUES.
013600     05  WS-SPEC-PRIORITY-R OCCURS 11 TIMES PIC 9(2).
013700
013800* PER-CASE MUTABLE SCORING WORK AREA - RESET EVERY CASE IN 4
013900 01  WS-SPEC-WORK-AREA.
014000     05  WS-SPEC-WORK OCCURS 11 TIMES INDEXED BY SPEC-IDX.
014100         10  SPEC-SCORE           PIC S9(6) COMP.
014200         10  SPEC-MATCHCOUNT      PIC S9(4) COMP.
014300         10  SPEC-FINALSCORE      PIC S9(7) COMP.
014400         10  SPEC-EXCLUDED-SW     PIC X(1).
014500         10  SPEC-ELIGIBLE-SW     PIC X(1).
014600     05  FILLER                  PIC X(1) VALUE SPACE.
014700
014800* CARDIOLOGIST'S TWO COMBINED-SYMPTOM PATTERNS
014900 01  WS-COMBO-TABLE.
015000     05  WS-COMBO-ENTRY OCCURS 2 TIMES.
015100         10  WS-COMBO-KW1         PIC X(20).
015200         10  WS-COMBO-KW2         PIC X(20).
015300     05  FILLER                  PIC X(1) VALUE SPACE.
015400 01  MISC-COMBO-FIELDS.
015500     05  WS-COMBO-IDX             PIC S9(4) COMP.
015600     05  WS-COMBO-MATCHED-SW      PIC X(1).
015700         88  COMBO-MATCHED        VALUE "Y".
015800     05  WS-COMBO-KW1-FOUND       PIC X(1).
015900     05  WS-COMBO-KW2-FOUND       PIC X(1).
016000     05  FILLER                  PIC X(1) VALUE SPACE.
016100
016200* CLINICAL REVIEW'S KEYWORD/PATTERN WEIGHT TABLE - SEE THE
016300* CR5390 CHANGE LOG ENTRY ABOVE.  150 KEYWORDS ACROSS THE 11
016400* UNIT-B SPECIALISTS IN WS-SPEC-NAME-TABLE, SPECIALIST INDEX
016500* FIRST, KEYWORD TEXT SECOND - THE TWO TABLES ARE IN THE SAME
016600* KEYWORD ORDER SO WS-KW-SPECIDX-R (N) AND WS-KW-TEXT-R (N)
016700* PAIR UP.
016800 01  WS-KW-SPECIDX-VALUES.
016900     05  FILLER  PIC 9(2) VALUE 01.
017000     05  FILLER  PIC 9(2) VALUE 01.
017100     05  FILLER  PIC 9(2) VALUE 01.
017200     05  FILLER  PIC 9(2) VALUE 01.
017300     05  FILLER  PIC 9(2) VALUE 01.
017400     05  FILLER  PIC 9(2) VALUE 01.
017500     05  FILLER  PIC 9(2) VALUE 02.
017600     05  FILLER  PIC 9(2) VALUE 02.
017700     05  FILLER  PIC 9(2) VALUE 02.
017800     05  FILLER  PIC 9(2) VALUE 02.
017900     05  FILLER  PIC 9(2) VALUE 02.
018000     05  FILLER  PIC 9(2) VALUE 02.
018100     05  FILLER  PIC 9(2) VALUE 02.
018200     05  FILLER  PIC 9(2) VALUE 02.
018300     05  FILLER  PIC 9(2) VALUE 02.
018400     05  FILLER  PIC 9(2) VALUE 02.
018500     05  FILLER  PIC 9(2) VALUE 02.
018600     05  FILLER  PIC 9(2) VALUE 02.
018700     05  FILLER  PIC 9(2) VALUE 02.
018800     05  FILLER  PIC 9(2) VALUE 02.
018900     05  FILLER  PIC 9(2) VALUE 02.
019000     05  FILLER  PIC 9(2) VALUE 02.
019100     05  FILLER  PIC 9(2) VALUE 03.
019200     05  FILLER  PIC 9(2) VALUE 03.
019300     05  FILLER  PIC 9(2) VALUE 03.
019400     05  FILLER  PIC 9(2) VALUE 03.
019500     05  FILLER  PIC 9(2) VALUE 03.
019600     05  FILLER  PIC 9(2) VALUE 03.
019700     05  FILLER  PIC 9(2) VALUE 03.
019800     05  FILLER  PIC 9(2) VALUE 03.
019900     05  FILLER  PIC 9(2) VALUE 04.
020000     05  FILLER  PIC 9(2) VALUE 04.
020100     05  FILLER  PIC 9(2) VALUE 04.
020200     05  FILLER  PIC 9(2) VALUE 04.
020300     05  FILLER  PIC 9(2) VALUE 04.
020400     05  FILLER  PIC 9(2) VALUE 04.
020500     05  FILLER  PIC 9(2) VALUE 04.
020600     05  FILLER  PIC 9(2) VALUE 04.
020700     05  FILLER  PIC 9(2) VALUE 04.
020800     05  FILLER  PIC 9(2) VALUE 04.
020900     05  FILLER  PIC 9(2) VALUE 04.
021000     05  FILLER  PIC 9(2) VALUE 04.
021100     05  FILLER  PIC 9(2) VALUE 04.
021200     05  FILLER  PIC 9(2) VALUE 04.
021300     05  FILLER  PIC 9(2) VALUE 04.
021400     05  FILLER  PIC 9(2) VALUE 04.
021500     05  FILLER  PIC 9(2) VALUE 04.
021600     05  FILLER  PIC 9(2) VALUE 04.
021700     05  FILLER  PIC 9(2) VALUE 05.
021800     05  FILLER  PIC 9(2) VALUE 05.
021900     05  FILLER  PIC 9(2) VALUE 05.
022000     05  FILLER  PIC 9(2) VALUE 05.
022100     05  FILLER  PIC 9(2) VALUE 05.
022200     05  FILLER  PIC 9(2) VALUE 05.
022300     05  FILLER  PIC 9(2) VALUE 05.
022400     05  FILLER  PIC 9(2) VALUE 05.
022500     05  FILLER  PIC 9(2) VALUE 05.
022600     05  FILLER  PIC 9(2) VALUE 05.
022700     05  FILLER  PIC 9(2) VALUE 05.
022800     05  FILLER  PIC 9(2) VALUE 05.
022900     05  FILLER  PIC 9(2) VALUE 05.
023000     05  FILLER  PIC 9(2) VALUE 05.
023100     05  FILLER  PIC 9(2) VALUE 05.
023200     05  FILLER  PIC 9(2) VALUE 05.
023300     05  FILLER  PIC 9(2) VALUE 05.
023400     05  FILLER  PIC 9(2) VALUE 05.
023500     05  FILLER  PIC 9(2) VALUE 05.
023600     05  FILLER  PIC 9(2) VALUE 05.
023700     05  FILLER  PIC 9(2) VALUE 05.
023800     05  FILLER  PIC 9(2) VALUE 05.
023900     05  FILLER  PIC 9(2) VALUE 05.
024000     05  FILLER  PIC 9(2) VALUE 05.
024100     05  FILLER  PIC 9(2) VALUE 05.
024200     05  FILLER  PIC 9(2) VALUE 05.
024300     05  FILLER  PIC 9(2) VALUE 05.
024400     05  FILLER  PIC 9(2) VALUE 05.
024500     05  FILLER  PIC 9(2) VALUE 05.
024600     05  FILLER  PIC 9(2) VALUE 05.
024700     05  FILLER  PIC 9(2) VALUE 05.
024800     05  FILLER  PIC 9(2) VALUE 05.
024900     05  FILLER  PIC 9(2) VALUE 06.
025000     05  FILLER  PIC 9(2) VALUE 06.
025100     05  FILLER  PIC 9(2) VALUE 06.
025200     05  FILLER  PIC 9(2) VALUE 06.
025300     05  FILLER  PIC 9(2) VALUE 06.
025400     05  FILLER  PIC 9(2) VALUE 06.
025500     05  FILLER  PIC 9(2) VALUE 06.
025600     05  FILLER  PIC 9(2) VALUE 06.
025700     05  FILLER  PIC 9(2) VALUE 07.
025800     05  FILLER  PIC 9(2) VALUE 07.
025900     05  FILLER  PIC 9(2) VALUE 07.
026000     05  FILLER  PIC 9(2) VALUE 07.
026100     05  FILLER  PIC 9(2) VALUE 07.
026200     05  FILLER  PIC 9(2) VALUE 07.
026300     05  FILLER  PIC 9(2) VALUE 07.
026400     05  FILLER  PIC 9(2) VALUE 07.
026500     05  FILLER  PIC 9(2) VALUE 07.
026600     05  FILLER  PIC 9(2) VALUE 07.
026700     05  FILLER  PIC 9(2) VALUE 07.
026800     05  FILLER  PIC 9(2) VALUE 07.
026900     05  FILLER  PIC 9(2) VALUE 07.
027000     05  FILLER  PIC 9(2) VALUE 07.
027100     05  FILLER  PIC 9(2) VALUE 07.
027200     05  FILLER  PIC 9(2) VALUE 07.
027300     05  FILLER  PIC 9(2) VALUE 07.
027400     05  FILLER  PIC 9(2) VALUE 07.
027500     05  FILLER  PIC 9(2) VALUE 08.
027600     05  FILLER  PIC 9(2) VALUE 08.
027700     05  FILLER  PIC 9(2) VALUE 08.
027800     05  FILLER  PIC 9(2) VALUE 08.
027900     05  FILLER  PIC 9(2) VALUE 08.
028000     05  FILLER  PIC 9(2) VALUE 08.
028100     05  FILLER  PIC 9(2) VALUE 08.
028200     05  FILLER  PIC 9(2) VALUE 08.
028300     05  FILLER  PIC 9(2) VALUE 08.
028400     05  FILLER  PIC 9(2) VALUE 08.
028500     05  FILLER  PIC 9(2) VALUE 09.
028600     05  FILLER  PIC 9(2) VALUE 09.
028700     05  FILLER  PIC 9(2) VALUE 09.
028800     05  FILLER  PIC 9(2) VALUE 09.
028900     05  FILLER  PIC 9(2) VALUE 09.
029000     05  FILLER  PIC 9(2) VALUE 09.
029100     05  FILLER  PIC 9(2) VALUE 09.
029200     05  FILLER  PIC 9(2) VALUE 09.
029300     05  FILLER  PIC 9(2) VALUE 09.
029400     05  FILLER  PIC 9(2) VALUE 09.
029500     05  FILLER  PIC 9(2) VALUE 09.
029600     05  FILLER  PIC 9(2) VALUE 10.
029700     05  FILLER  PIC 9(2) VALUE 10.
029800     05  FILLER  PIC 9(2) VALUE 10.
029900     05  FILLER  PIC 9(2) VALUE 10.
030000     05  FILLER  PIC 9(2) VALUE 10.
030100     05  FILLER  PIC 9(2) VALUE 10.
030200     05  FILLER  PIC 9(2) VALUE 11.
030300     05  FILLER  PIC 9(2) VALUE 11.
030400     05  FILLER  PIC 9(2) VALUE 11.
030500     05  FILLER  PIC 9(2) VALUE 11.
030600     05  FILLER  PIC 9(2) VALUE 11.
030700     05  FILLER  PIC 9(2) VALUE 11.
030800     05  FILLER  PIC 9(2) VALUE 11.
030900     05  FILLER  PIC 9(2) VALUE 11.
031000     05  FILLER  PIC 9(2) VALUE 11.
031100     05  FILLER  PIC 9(2) VALUE 11.
031200     05  FILLER  PIC 9(2) VALUE 11.
031300     05  FILLER  PIC 9(2) VALUE 11.
031400     05  FILLER  PIC 9(2) VALUE 11.
031500     05  FILLER  PIC 9(2) VALUE 11.
031600     05  FILLER  PIC 9(2) VALUE 11.
031700     05  FILLER  PIC 9(2) VALUE 11.
031800     05  FILLER  PIC 9(2) VALUE 11.
031900 01  WS-KW-SPECIDX-TABLE REDEFINES WS-KW-SPECIDX-VALUES.
032000     05  WS-KW-SPECIDX-R OCCURS 150 TIMES PIC 9(2).
032100 01  WS-KW-TEXT-VALUES.
032200     05  FILLER  PIC X(40) VALUE "chest pain".
032300     05  FILLER  PIC X(40) VALUE "breathlessness".
032400     05  FILLER  PIC X(40) VALUE "palpitations".
032500     05  FILLER  PIC X(40) VALUE "irregular heartbeat".
032600     05  FILLER  PIC X(40) VALUE "fast heart rate".
032700     05  FILLER  PIC X(40) VALUE "sweating".
032800     05  FILLER  PIC X(40) VALUE "headache".
032900     05  FILLER  PIC X(40) VALUE "altered sensorium".
033000     05  FILLER  PIC X(40) VALUE "loss of balance".
033100     05  FILLER  PIC X(40) VALUE "spinning movements".
033200     05  FILLER  PIC X(40) VALUE "dizziness".
033300     05  FILLER  PIC X(40) VALUE "seizures".
033400     05  FILLER  PIC X(40) VALUE "weakness of one body side".
033500     05  FILLER  PIC X(40) VALUE "unsteadiness".
033600     05  FILLER  PIC X(40) VALUE "slurred speech".
033700     05  FILLER  PIC X(40) VALUE "coma".
033800     05  FILLER  PIC X(40) VALUE "memory".
033900     05  FILLER  PIC X(40) VALUE "memory loss".
034000     05  FILLER  PIC X(40) VALUE "alzheimer".
034100     05  FILLER  PIC X(40) VALUE "dementia".
034200     05  FILLER  PIC X(40) VALUE "tremors".
034300     05  FILLER  PIC X(40) VALUE "visual disturbances".
034400     05  FILLER  PIC X(40) VALUE "cough".
034500     05  FILLER  PIC X(40) VALUE "mucoid sputum".
034600     05  FILLER  PIC X(40) VALUE "rusty sputum".
034700     05  FILLER  PIC X(40) VALUE "blood in sputum".
034800     05  FILLER  PIC X(40) VALUE "phlegm".
034900     05  FILLER  PIC X(40) VALUE "mucus".
035000     05  FILLER  PIC X(40) VALUE "respiratory".
035100     05  FILLER  PIC X(40) VALUE "breathlessness with cough".
035200     05  FILLER  PIC X(40) VALUE "excessive hunger".
035300     05  FILLER  PIC X(40) VALUE "polyuria".
035400     05  FILLER  PIC X(40) VALUE "increased appetite".
035500     05  FILLER  PIC X(40) VALUE "irregular sugar level".
035600     05  FILLER  PIC X(40) VALUE "weight gain".
035700     05  FILLER  PIC X(40) VALUE "cold hands".
035800     05  FILLER  PIC X(40) VALUE "enlarged thyroid".
035900     05  FILLER  PIC X(40) VALUE "obesity".
036000     05  FILLER  PIC X(40) VALUE "restlessness".
036100     05  FILLER  PIC X(40) VALUE "lethargy".
036200     05  FILLER  PIC X(40) VALUE "diabetes".
036300     05  FILLER  PIC X(40) VALUE "thyroid".
036400     05  FILLER  PIC X(40) VALUE "fast heart rate".
036500     05  FILLER  PIC X(40) VALUE "irritability".
036600     05  FILLER  PIC X(40) VALUE "abnormal menstruation".
036700     05  FILLER  PIC X(40) VALUE "swollen".
036800     05  FILLER  PIC X(40) VALUE "brittle".
036900     05  FILLER  PIC X(40) VALUE "varicose".
037000     05  FILLER  PIC X(40) VALUE "vomiting".
037100     05  FILLER  PIC X(40) VALUE "diarrhea".
037200     05  FILLER  PIC X(40) VALUE "diarrhoea".
037300     05  FILLER  PIC X(40) VALUE "constipation".
037400     05  FILLER  PIC X(40) VALUE "abdominal pain".
037500     05  FILLER  PIC X(40) VALUE "stomach pain".
037600     05  FILLER  PIC X(40) VALUE "acidity".
037700     05  FILLER  PIC X(40) VALUE "indigestion".
037800     05  FILLER  PIC X(40) VALUE "bloody stool".
037900     05  FILLER  PIC X(40) VALUE "loss of appetite".
038000     05  FILLER  PIC X(40) VALUE "nausea".
038100     05  FILLER  PIC X(40) VALUE "yellowing of eyes".
038200     05  FILLER  PIC X(40) VALUE "yellowish skin".
038300     05  FILLER  PIC X(40) VALUE "dark urine".
038400     05  FILLER  PIC X(40) VALUE "swelling of stomach".
038500     05  FILLER  PIC X(40) VALUE "distention of abdomen".
038600     05  FILLER  PIC X(40) VALUE "fluid overload".
038700     05  FILLER  PIC X(40) VALUE "dehydration".
038800     05  FILLER  PIC X(40) VALUE "sunken eyes".
038900     05  FILLER  PIC X(40) VALUE "history of alcohol consumption".
039000     05  FILLER  PIC X(40) VALUE "acute liver failure".
039100     05  FILLER  PIC X(40) VALUE "stomach bleeding".
039200     05  FILLER  PIC X(40) VALUE "pain during bowel movements".
039300     05  FILLER  PIC X(40) VALUE "pain in anal region".
039400     05  FILLER  PIC X(40) VALUE "irritation in anus".
039500     05  FILLER  PIC X(40) VALUE "ulcers on tongue".
039600     05  FILLER  PIC X(40) VALUE "internal itching".
039700     05  FILLER  PIC X(40) VALUE "passage of gases".
039800     05  FILLER  PIC X(40) VALUE "gastritis".
039900     05  FILLER  PIC X(40) VALUE "gnawing".
040000     05  FILLER  PIC X(40) VALUE "belly pain".
040100     05  FILLER  PIC X(40) VALUE "toxic look typhos".
040200     05  FILLER  PIC X(40) VALUE "burning micturition".
040300     05  FILLER  PIC X(40) VALUE "bladder discomfort".
040400     05  FILLER  PIC X(40) VALUE "foul smell of urine".
040500     05  FILLER  PIC X(40) VALUE "continuous feel of urine".
040600     05  FILLER  PIC X(40) VALUE "urine".
040700     05  FILLER  PIC X(40) VALUE "urinary".
040800     05  FILLER  PIC X(40) VALUE "kidney".
040900     05  FILLER  PIC X(40) VALUE "spotting urination".
041000     05  FILLER  PIC X(40) VALUE "skin rash".
041100     05  FILLER  PIC X(40) VALUE "itching".
041200     05  FILLER  PIC X(40) VALUE "skin discoloration".
041300     05  FILLER  PIC X(40) VALUE "pus filled pimples".
041400     05  FILLER  PIC X(40) VALUE "blackheads".
041500     05  FILLER  PIC X(40) VALUE "skin peeling".
041600     05  FILLER  PIC X(40) VALUE "nodal skin eruptions".
041700     05  FILLER  PIC X(40) VALUE "dischromic patches".
041800     05  FILLER  PIC X(40) VALUE "blister".
041900     05  FILLER  PIC X(40) VALUE "red sore around nose".
042000     05  FILLER  PIC X(40) VALUE "yellow crust ooze".
042100     05  FILLER  PIC X(40) VALUE "scurring".
042200     05  FILLER  PIC X(40) VALUE "red spots over body".
042300     05  FILLER  PIC X(40) VALUE "small dents in nails".
042400     05  FILLER  PIC X(40) VALUE "inflammatory nails".
042500     05  FILLER  PIC X(40) VALUE "mosquito".
042600     05  FILLER  PIC X(40) VALUE "bites".
042700     05  FILLER  PIC X(40) VALUE "hive".
042800     05  FILLER  PIC X(40) VALUE "continuous sneezing".
042900     05  FILLER  PIC X(40) VALUE "watering from eyes".
043000     05  FILLER  PIC X(40) VALUE "throat irritation".
043100     05  FILLER  PIC X(40) VALUE "sinus pressure".
043200     05  FILLER  PIC X(40) VALUE "runny nose".
043300     05  FILLER  PIC X(40) VALUE "congestion".
043400     05  FILLER  PIC X(40) VALUE "loss of smell".
043500     05  FILLER  PIC X(40) VALUE "patches in throat".
043600     05  FILLER  PIC X(40) VALUE "shivering".
043700     05  FILLER  PIC X(40) VALUE "chills with sneezing".
043800     05  FILLER  PIC X(40) VALUE "joint pain".
043900     05  FILLER  PIC X(40) VALUE "neck pain".
044000     05  FILLER  PIC X(40) VALUE "knee pain".
044100     05  FILLER  PIC X(40) VALUE "hip pain".
044200     05  FILLER  PIC X(40) VALUE "stiff neck".
044300     05  FILLER  PIC X(40) VALUE "muscle weakness".
044400     05  FILLER  PIC X(40) VALUE "swelling joints".
044500     05  FILLER  PIC X(40) VALUE "back pain".
044600     05  FILLER  PIC X(40) VALUE "painful walking".
044700     05  FILLER  PIC X(40) VALUE "muscle wasting".
044800     05  FILLER  PIC X(40) VALUE "movement stiffness".
044900     05  FILLER  PIC X(40) VALUE "anxiety".
045000     05  FILLER  PIC X(40) VALUE "depression".
045100     05  FILLER  PIC X(40) VALUE "mood swings".
045200     05  FILLER  PIC X(40) VALUE "loss of interest".
045300     05  FILLER  PIC X(40) VALUE "social withdrawal".
045400     05  FILLER  PIC X(40) VALUE "delusions".
045500     05  FILLER  PIC X(40) VALUE "fever".
045600     05  FILLER  PIC X(40) VALUE "fatigue".
045700     05  FILLER  PIC X(40) VALUE "malaise".
045800     05  FILLER  PIC X(40) VALUE "weight loss".
045900     05  FILLER  PIC X(40) VALUE "high fever".
046000     05  FILLER  PIC X(40) VALUE "mild fever".
046100     05  FILLER  PIC X(40) VALUE "chills".
046200     05  FILLER  PIC X(40) VALUE "swelled lymph nodes".
046300     05  FILLER  PIC X(40) VALUE "muscle pain".
046400     05  FILLER  PIC X(40) VALUE "weakness".
046500     05  FILLER  PIC X(40) VALUE "blurred and distorted vision".
046600     05  FILLER  PIC X(40) VALUE "drying and tingling lips".
046700     05  FILLER  PIC X(40) VALUE "extra marital contacts".
046800     05  FILLER  PIC X(40) VALUE "pain behind the eyes".
046900     05  FILLER  PIC X(40) VALUE "varicose veins".
047000     05  FILLER  PIC X(40) VALUE "swollen legs".
047100     05  FILLER  PIC X(40) VALUE "protruding".
047200 01  WS-KW-TEXT-TABLE REDEFINES WS-KW-TEXT-VALUES.
047300     05  WS-KW-TEXT-R OCCURS 150 TIMES PIC X(40).
047400* WS-KEYWORD-TABLE BELOW IS BUILT FROM THE TWO TABLES ABOVE
047500* AT STARTUP BY 050-LOAD-KEYWORD-TABLE (CR5390).
047600 01  WS-KEYWORD-TABLE.
047700     05  WS-KW-ENTRY OCCURS 300 TIMES INDEXED BY KW-IDX.
047800         10  WS-KW-SPEC-IDX       PIC 9(2).
047900         10  WS-KW-TEXT           PIC X(40).
048000         10  WS-KW-TEXT-LEN       PIC S9(4) COMP.
048100     05  FILLER                  PIC X(1) VALUE SPACE.
048200 77  WS-KEYWORD-COUNT            PIC S9(4) COMP VALUE 150.
048300
048400* EXTRACTED SYMPTOM LIST FOR THE CASE CURRENTLY IN HAND
048500 01  WS-SYMPTOM-TABLE.
048600     05  WS-SYMPTOM OCCURS 40 TIMES INDEXED BY WS-SYM-IDX.
048700         10  WS-SYMPTOM-ENTRY     PIC X(40).
048800         10  WS-SYMPTOM-LEN       PIC S9(4) COMP.
048900     05  FILLER                  PIC X(1) VALUE SPACE.
049000 77  WS-SYMPTOM-COUNT            PIC S9(4) COMP VALUE ZERO.
049100
049200* RUN DATE FOR REPORT HEADING - COSMETIC ONLY (SEE CR5005)
049300 01  WS-RUN-DATE                  PIC 9(6).
049400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
049500     05  WS-RUN-MM                PIC 9(2).
049600     05  WS-RUN-DD                PIC 9(2).
049700     05  WS-RUN-YY                PIC 9(2).
049800
049900* NORMALIZED TEXT, SCRATCH KEYWORD/TOKEN FIELDS
050000 01  WS-RAW-TEXT                  PIC X(460).
050100 01  WS-NORM-TEXT                 PIC X(460).
050200 01  WS-NORM-LEN                  PIC S9(4) COMP.
050300 01  WS-TEST-KEYWORD              PIC X(460).
050400 01  WS-TEST-KEYWORD-LEN          PIC S9(4) COMP.
050500 01  WS-CONTAINS-RESULT           PIC X(1).
050600 01  WS-CONTAINS-RESULT-2         PIC X(1).
050700 01  WS-RAW-TOKEN                 PIC X(40).
050800 01  WS-WORK-TOKEN                PIC X(460).
050900 01  WS-NORM-TOKEN                PIC X(460).
051000 01  WS-NORM-TOKEN-LEN            PIC S9(4) COMP.
051100 01  WS-UNSTR-PTR                 PIC S9(4) COMP.
051200
051300 01  WS-COMMA-SW                  PIC X(1) VALUE "N".
051400 01  WS-STOP-PUNCT-SW             PIC X(1) VALUE "N".
051500 01  WS-PATTERN-MATCHED-SW        PIC X(1) VALUE "N".
051600     88  PATTERN-MATCHED          VALUE "Y".
051700
051800 01  WS-ASSIGNED-SPEC-IDX         PIC 9(2) COMP.
051900
052000 01  MISC-PICK-FIELDS.
052100     05  WS-BEST-IDX              PIC S9(4) COMP.
052200     05  WS-BEST-SCORE            PIC S9(7) COMP.
052300     05  WS-BEST-MATCHCOUNT       PIC S9(4) COMP.
052400     05  FILLER                  PIC X(1) VALUE SPACE.
052500
052600 01  MISC-ABEND-FIELDS.
052700     05  WS-ZERO-VAL              PIC 9(1) COMP VALUE ZERO.
052800     05  WS-ONE-VAL               PIC 9(1) COMP VALUE 1.
052900     05  FILLER                  PIC X(1) VALUE SPACE.
053000
053100 01  MORE-CASES-SW                PIC X(1) VALUE SPACE.
053200     88  NO-MORE-CASE-RECS        VALUE "N".
053300
053400 01  COUNTERS-AND-ACCUMULATORS.
053500     05  RECORDS-READ             PIC S9(9) COMP.
053600     05  RECORDS-WRITTEN          PIC S9(9) COMP.
053700     05  FILLER                  PIC X(1) VALUE SPACE.
053800
053900 01  WS-RECS-ED-1                 PIC ZZZZZZZ9.
054000 01  WS-RECS-ED-2                 PIC ZZZZZZZ9.
054100
054200 COPY ABENDREC.
054300
054400 PROCEDURE DIVISION.
054500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
054600     PERFORM 050-LOAD-KEYWORD-TABLE THRU 050-EXIT
054700         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > 150.
054800     PERFORM 100-MAINLINE THRU 100-EXIT
054900         UNTIL NO-MORE-CASE-RECS.
055000     PERFORM 900-CLEANUP THRU 900-EXIT.
055100     MOVE ZERO TO RETURN-CODE.
055200     GOBACK.
055300
055400 000-HOUSEKEEPING.
055500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
055600     DISPLAY "******** BEGIN JOB SYMREC02 ********".
055700     ACCEPT WS-RUN-DATE FROM DATE.
055800     OPEN INPUT CASE-FILE.
055900     OPEN OUTPUT CASEOUT-FILE, SYSOUT.
056000
056100     MOVE "chest pain"     TO WS-COMBO-KW1 (1).
056200     MOVE "breathlessness" TO WS-COMBO-KW2 (1).
056300     MOVE "chest pain"     TO WS-COMBO-KW1 (2).
056400     MOVE "sweating"       TO WS-COMBO-KW2 (2).
056500
056600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
056700
056800     READ CASE-FILE
056900         AT END
057000         MOVE "N" TO MORE-CASES-SW
057100     END-READ.
057200
057300*    EDIT CHECK - THE CASE FILE MUST CARRY AT LEAST ONE USABLE
057400*    TEXT RECORD.  AN EMPTY FILE NEVER SUPPLIED A TEXT FIELD.
057500     IF NO-MORE-CASE-RECS
057600         MOVE "CASE FILE CARRIES NO TEXT FIELD-EMPTY INPUT"
057700             TO ABEND-REASON
057800         GO TO 1000-ABEND-RTN.
057900 000-EXIT.
058000     EXIT.
058100
058200 050-LOAD-KEYWORD-TABLE.
058300     MOVE "050-LOAD-KEYWORD-TABLE" TO PARA-NAME.
058400     MOVE WS-KW-SPECIDX-R (KW-IDX) TO WS-KW-SPEC-IDX (KW-IDX).
058500     MOVE WS-KW-TEXT-R (KW-IDX) TO WS-KW-TEXT (KW-IDX).
058600     MOVE SPACES TO WS-TEST-KEYWORD.
058700     MOVE WS-KW-TEXT-R (KW-IDX) TO WS-TEST-KEYWORD.
058800     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
058900     MOVE WS-TEST-KEYWORD-LEN TO WS-KW-TEXT-LEN (KW-IDX).
059000 050-EXIT.
059100     EXIT.
059200
059300 100-MAINLINE.
059400     MOVE "100-MAINLINE" TO PARA-NAME.
059500     ADD 1 TO RECORDS-READ.
059600
059700     MOVE SPACES TO WS-RAW-TEXT.
059800     MOVE CASE-TEXT TO WS-RAW-TEXT.
059900     PERFORM 150-STRIP-QUOTES THRU 150-EXIT.
060000     CALL "NORMTXT" USING WS-RAW-TEXT, WS-NORM-TEXT, WS-NORM-LEN.
060100
060200     MOVE 0 TO WS-SYMPTOM-COUNT.
060300     PERFORM 160-EXTRACT-SYMPTOMS THRU 160-EXIT.
060400
060500     PERFORM 400-SCORE-SPECIALISTS THRU 400-EXIT.
060600
060700     MOVE CASE-TEXT TO OUT-TEXT.
060800     MOVE WS-SPEC-NAME-R (WS-ASSIGNED-SPEC-IDX) TO OUT-DOCTOR.
060900     WRITE CASEOUT-REC.
061000     ADD 1 TO RECORDS-WRITTEN.
061100
061200     READ CASE-FILE
061300         AT END
061400         MOVE "N" TO MORE-CASES-SW
061500     END-READ.
061600 100-EXIT.
061700     EXIT.
061800
061900 150-STRIP-QUOTES.
062000     MOVE "150-STRIP-QUOTES" TO PARA-NAME.
062100     IF WS-RAW-TEXT (1 : 1) = '"'
062200         MOVE WS-RAW-TEXT (2 : 459) TO WS-RAW-TEXT.
062300     CALL "TRMLEN" USING WS-RAW-TEXT, WS-NORM-LEN.
062400     IF WS-NORM-LEN > 0
062500        AND WS-RAW-TEXT (WS-NORM-LEN : 1) = '"'
062600         MOVE SPACE TO WS-RAW-TEXT (WS-NORM-LEN : 1).
062700 150-EXIT.
062800     EXIT.
062900
063000* DECIDE COMMA-LIST VS NATURAL-LANGUAGE AND BUILD THE SYMPTOM
063100* LIST EITHER WAY.
063200 160-EXTRACT-SYMPTOMS.
063300     MOVE "160-EXTRACT-SYMPTOMS" TO PARA-NAME.
063400     MOVE SPACES TO WS-TEST-KEYWORD.
063500     MOVE "," TO WS-TEST-KEYWORD (1 : 1).
063600     MOVE 1 TO WS-TEST-KEYWORD-LEN.
063700     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
063800                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
063900                          WS-COMMA-SW.
064000
064100     MOVE "N" TO WS-STOP-PUNCT-SW.
064200     MOVE SPACES TO WS-TEST-KEYWORD.
064300     MOVE "." TO WS-TEST-KEYWORD (1 : 1).
064400     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
064500                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
064600                          WS-CONTAINS-RESULT.
064700     IF WS-CONTAINS-RESULT = "Y"
064800         MOVE "Y" TO WS-STOP-PUNCT-SW.
064900
065000     MOVE SPACES TO WS-TEST-KEYWORD.
065100     MOVE "!" TO WS-TEST-KEYWORD (1 : 1).
065200     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
065300                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
065400                          WS-CONTAINS-RESULT.
065500     IF WS-CONTAINS-RESULT = "Y"
065600         MOVE "Y" TO WS-STOP-PUNCT-SW.
065700
065800     MOVE SPACES TO WS-TEST-KEYWORD.
065900     MOVE "?" TO WS-TEST-KEYWORD (1 : 1).
066000     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
066100                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
066200                          WS-CONTAINS-RESULT.
066300     IF WS-CONTAINS-RESULT = "Y"
066400         MOVE "Y" TO WS-STOP-PUNCT-SW.
066500
066600     IF WS-COMMA-SW = "Y" AND WS-STOP-PUNCT-SW NOT = "Y"
066700         MOVE 1 TO WS-UNSTR-PTR
066800         PERFORM 164-SPLIT-ONE-TOKEN THRU 164-EXIT
066900             UNTIL WS-UNSTR-PTR > WS-NORM-LEN
067000                OR WS-SYMPTOM-COUNT NOT < 40
067100     ELSE
067200         PERFORM 168-SCAN-NL-KEYWORDS THRU 168-EXIT
067300             VARYING KW-IDX FROM 1 BY 1
067400             UNTIL KW-IDX > WS-KEYWORD-COUNT
067500     END-IF.
067600 160-EXIT.
067700     EXIT.
067800
067900 164-SPLIT-ONE-TOKEN.
068000     UNSTRING WS-NORM-TEXT DELIMITED BY ","
068100         INTO WS-RAW-TOKEN
068200         WITH POINTER WS-UNSTR-PTR.
068300     MOVE SPACES TO WS-WORK-TOKEN.
068400     MOVE WS-RAW-TOKEN TO WS-WORK-TOKEN.
068500     CALL "NORMTXT" USING WS-WORK-TOKEN, WS-NORM-TOKEN,
068600                          WS-NORM-TOKEN-LEN.
068700     IF WS-NORM-TOKEN-LEN > 0
068800         ADD 1 TO WS-SYMPTOM-COUNT
068900         MOVE WS-NORM-TOKEN TO
069000             WS-SYMPTOM-ENTRY (WS-SYMPTOM-COUNT)
069100         MOVE WS-NORM-TOKEN-LEN TO
069200             WS-SYMPTOM-LEN (WS-SYMPTOM-COUNT)
069300     END-IF.
069400 164-EXIT.
069500     EXIT.
069600
069700 168-SCAN-NL-KEYWORDS.
069800     MOVE WS-KW-TEXT (KW-IDX) TO WS-TEST-KEYWORD.
069900     MOVE WS-KW-TEXT-LEN (KW-IDX) TO WS-TEST-KEYWORD-LEN.
070000     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
070100                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
070200                          WS-CONTAINS-RESULT.
070300     MOVE SPACES TO WS-TEST-KEYWORD.
070400     IF WS-CONTAINS-RESULT = "Y" AND WS-SYMPTOM-COUNT < 40
070500         ADD 1 TO WS-SYMPTOM-COUNT
070600         MOVE WS-KW-TEXT (KW-IDX)
070700             TO WS-SYMPTOM-ENTRY (WS-SYMPTOM-COUNT)
070800         MOVE WS-KW-TEXT-LEN (KW-IDX)
070900             TO WS-SYMPTOM-LEN (WS-SYMPTOM-COUNT).
071000 168-EXIT.
071100     EXIT.
071200
071300* BIDIRECTIONAL-CONTAINMENT SCORING OVER THE SYMPTOM LIST.
071400 400-SCORE-SPECIALISTS.
071500     MOVE "400-SCORE-SPECIALISTS" TO PARA-NAME.
071600     INITIALIZE WS-SPEC-WORK-AREA.
071700     PERFORM 405-CHECK-CARDIO-COMBO THRU 405-EXIT.
071800     PERFORM 410-SCAN-PATTERNS THRU 410-EXIT
071900         VARYING KW-IDX FROM 1 BY 1
072000         UNTIL KW-IDX > WS-KEYWORD-COUNT.
072100     PERFORM 420-COMPUTE-FINAL-SCORES THRU 420-EXIT
072200         VARYING SPEC-IDX FROM 1 BY 1 UNTIL SPEC-IDX > 11.
072300     PERFORM 450-PICK-WINNER THRU 450-EXIT.
072400 400-EXIT.
072500     EXIT.
072600
072700 405-CHECK-CARDIO-COMBO.
072800     MOVE "N" TO WS-COMBO-MATCHED-SW.
072900     PERFORM 406-CHECK-ONE-COMBO THRU 406-EXIT
073000         VARYING WS-COMBO-IDX FROM 1 BY 1
073100         UNTIL WS-COMBO-IDX > 2 OR COMBO-MATCHED.
073200     IF COMBO-MATCHED
073300         ADD 100 TO SPEC-SCORE (1)
073400         ADD 2 TO SPEC-MATCHCOUNT (1)
073500     ELSE
073600         MOVE "Y" TO SPEC-EXCLUDED-SW (1)
073700     END-IF.
073800 405-EXIT.
073900     EXIT.
074000
074100 406-CHECK-ONE-COMBO.
074200     PERFORM 407-BIDIR-TEST-LITERAL THRU 407-EXIT.
074300 406-EXIT.
074400     EXIT.
074500
074600* A COMBO ENTRY MATCHES WHEN BOTH OF ITS KEYWORDS ARE
074700* BIDIRECTIONALLY PRESENT SOMEWHERE IN THE SYMPTOM LIST.
074800 407-BIDIR-TEST-LITERAL.
074900     MOVE "N" TO WS-COMBO-KW1-FOUND.
075000     MOVE "N" TO WS-COMBO-KW2-FOUND.
075100     PERFORM 408-SCAN-FOR-LITERAL THRU 408-EXIT
075200         VARYING WS-SYM-IDX FROM 1 BY 1
075300         UNTIL WS-SYM-IDX > WS-SYMPTOM-COUNT
075400            OR (WS-COMBO-KW1-FOUND = "Y" AND
075500                WS-COMBO-KW2-FOUND = "Y").
075600     IF WS-COMBO-KW1-FOUND = "Y" AND WS-COMBO-KW2-FOUND = "Y"
075700         MOVE "Y" TO WS-COMBO-MATCHED-SW.
075800 407-EXIT.
075900     EXIT.
076000
076100 408-SCAN-FOR-LITERAL.
076200     MOVE SPACES TO WS-TEST-KEYWORD.
076300     MOVE WS-COMBO-KW1 (WS-COMBO-IDX) TO WS-TEST-KEYWORD.
076400     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
076500     CALL "STRCNTN" USING WS-SYMPTOM-ENTRY (WS-SYM-IDX),
076600                          WS-SYMPTOM-LEN (WS-SYM-IDX),
076700                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
076800                          WS-CONTAINS-RESULT.
076900     CALL "STRCNTN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
077000                          WS-SYMPTOM-ENTRY (WS-SYM-IDX),
077100                          WS-SYMPTOM-LEN (WS-SYM-IDX),
077200                          WS-CONTAINS-RESULT-2.
077300     IF WS-CONTAINS-RESULT = "Y" OR WS-CONTAINS-RESULT-2 = "Y"
077400         MOVE "Y" TO WS-COMBO-KW1-FOUND.
077500
077600     MOVE SPACES TO WS-TEST-KEYWORD.
077700     MOVE WS-COMBO-KW2 (WS-COMBO-IDX) TO WS-TEST-KEYWORD.
077800     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
077900     CALL "STRCNTN" USING WS-SYMPTOM-ENTRY (WS-SYM-IDX),
078000                          WS-SYMPTOM-LEN (WS-SYM-IDX),
078100                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
078200                          WS-CONTAINS-RESULT.
078300     CALL "STRCNTN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
078400                          WS-SYMPTOM-ENTRY (WS-SYM-IDX),
078500                          WS-SYMPTOM-LEN (WS-SYM-IDX),
078600                          WS-CONTAINS-RESULT-2.
078700     IF WS-CONTAINS-RESULT = "Y" OR WS-CONTAINS-RESULT-2 = "Y"
078800         MOVE "Y" TO WS-COMBO-KW2-FOUND.
078900 408-EXIT.
079000     EXIT.
079100
079200* EACH PATTERN COUNTS AT MOST ONCE - STOP AT THE FIRST SYMPTOM
079300* THAT BIDIRECTIONALLY MATCHES IT.
079400 410-SCAN-PATTERNS.
079500     MOVE "N" TO WS-PATTERN-MATCHED-SW.
079600     PERFORM 412-SCAN-SYMPTOMS-FOR-PATTERN THRU 412-EXIT
079700         VARYING WS-SYM-IDX FROM 1 BY 1
079800         UNTIL WS-SYM-IDX > WS-SYMPTOM-COUNT OR PATTERN-MATCHED.
079900     IF PATTERN-MATCHED
080000         ADD 10 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX))
080100         ADD 1 TO SPEC-MATCHCOUNT (WS-KW-SPEC-IDX (KW-IDX))
080200         PERFORM 415-APPLY-BONUS THRU 415-EXIT.
080300 410-EXIT.
080400     EXIT.
080500
080600 412-SCAN-SYMPTOMS-FOR-PATTERN.
080700     CALL "STRCNTN" USING WS-SYMPTOM-ENTRY (WS-SYM-IDX),
080800                          WS-SYMPTOM-LEN (WS-SYM-IDX),
080900                          WS-KW-TEXT (KW-IDX),
081000                          WS-KW-TEXT-LEN (KW-IDX),
081100                          WS-CONTAINS-RESULT.
081200     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
081300                          WS-KW-TEXT-LEN (KW-IDX),
081400                          WS-SYMPTOM-ENTRY (WS-SYM-IDX),
081500                          WS-SYMPTOM-LEN (WS-SYM-IDX),
081600                          WS-CONTAINS-RESULT-2.
081700     IF WS-CONTAINS-RESULT = "Y" OR WS-CONTAINS-RESULT-2 = "Y"
081800         SET PATTERN-MATCHED TO TRUE.
081900 412-EXIT.
082000     EXIT.
082100
082200* SEVERE-PRESENTATION BONUS POINTS (CR4702) - KEYED OFF THE
082300* WORDING OF THE PATTERN THAT JUST MATCHED.
082400 415-APPLY-BONUS.
082500     MOVE SPACES TO WS-TEST-KEYWORD.
082600     MOVE "blood in sputum" TO WS-TEST-KEYWORD.
082700     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
082800     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
082900                          WS-KW-TEXT-LEN (KW-IDX),
083000                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
083100                          WS-CONTAINS-RESULT.
083200     IF WS-CONTAINS-RESULT = "Y"
083300         ADD 150 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX)).
083400
083500     MOVE SPACES TO WS-TEST-KEYWORD.
083600     MOVE "rusty sputum" TO WS-TEST-KEYWORD.
083700     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
083800     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
083900                          WS-KW-TEXT-LEN (KW-IDX),
084000                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
084100                          WS-CONTAINS-RESULT.
084200     IF WS-CONTAINS-RESULT = "Y"
084300         ADD 150 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX)).
084400
084500     MOVE SPACES TO WS-TEST-KEYWORD.
084600     MOVE "weakness of one body side" TO WS-TEST-KEYWORD.
084700     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
084800     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
084900                          WS-KW-TEXT-LEN (KW-IDX),
085000                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
085100                          WS-CONTAINS-RESULT.
085200     IF WS-CONTAINS-RESULT = "Y"
085300         ADD 150 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX)).
085400
085500     MOVE SPACES TO WS-TEST-KEYWORD.
085600     MOVE "altered sensorium" TO WS-TEST-KEYWORD.
085700     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
085800     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
085900                          WS-KW-TEXT-LEN (KW-IDX),
086000                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
086100                          WS-CONTAINS-RESULT.
086200     IF WS-CONTAINS-RESULT = "Y"
086300         ADD 100 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX)).
086400 415-EXIT.
086500     EXIT.
086600
086700 420-COMPUTE-FINAL-SCORES.
086800     IF SPEC-MATCHCOUNT (SPEC-IDX) > 0
086900        AND SPEC-EXCLUDED-SW (SPEC-IDX) NOT = "Y"
087000         COMPUTE SPEC-FINALSCORE (SPEC-IDX) =
087100             SPEC-SCORE (SPEC-IDX) + 1000
087200             - (50 * WS-SPEC-PRIORITY-R (SPEC-IDX))
087300         MOVE "Y" TO SPEC-ELIGIBLE-SW (SPEC-IDX)
087400     ELSE
087500         MOVE "N" TO SPEC-ELIGIBLE-SW (SPEC-IDX)
087600     END-IF.
087700 420-EXIT.
087800     EXIT.
087900
088000* EMPTY SYMPTOM LIST -> GENERAL PHYSICIAN (INDEX 11), OTHERWISE
088100* HIGHEST FINAL SCORE, TIE BROKEN BY MATCH-COUNT THEN TABLE
088200* ORDER.
088300 450-PICK-WINNER.
088400     IF WS-SYMPTOM-COUNT = 0
088500         MOVE 11 TO WS-ASSIGNED-SPEC-IDX
088600         GO TO 450-EXIT.
088700
088800     MOVE 0 TO WS-BEST-IDX.
088900     MOVE -1 TO WS-BEST-SCORE.
089000     MOVE -1 TO WS-BEST-MATCHCOUNT.
089100     PERFORM 455-CHECK-ONE-SPEC THRU 455-EXIT
089200         VARYING SPEC-IDX FROM 1 BY 1 UNTIL SPEC-IDX > 11.
089300     IF WS-BEST-IDX = 0
089400         MOVE 11 TO WS-ASSIGNED-SPEC-IDX
089500     ELSE
089600         MOVE WS-BEST-IDX TO WS-ASSIGNED-SPEC-IDX
089700     END-IF.
089800 450-EXIT.
089900     EXIT.
090000
090100 455-CHECK-ONE-SPEC.
090200     IF SPEC-ELIGIBLE-SW (SPEC-IDX) = "Y"
090300        AND (SPEC-FINALSCORE (SPEC-IDX) > WS-BEST-SCORE
090400             OR (SPEC-FINALSCORE (SPEC-IDX) = WS-BEST-SCORE
090500                 AND SPEC-MATCHCOUNT (SPEC-IDX) >
090600                     WS-BEST-MATCHCOUNT))
090700         MOVE SPEC-FINALSCORE (SPEC-IDX) TO WS-BEST-SCORE
090800         MOVE SPEC-MATCHCOUNT (SPEC-IDX) TO
090900             WS-BEST-MATCHCOUNT
091000         MOVE SPEC-IDX TO WS-BEST-IDX.
091100 455-EXIT.
091200     EXIT.
091300
091400 700-CLOSE-FILES.
091500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
091600     CLOSE CASE-FILE, CASEOUT-FILE, SYSOUT.
091700 700-EXIT.
091800     EXIT.
091900
092000 900-CLEANUP.
092100     MOVE "900-CLEANUP" TO PARA-NAME.
092200     PERFORM 910-PRINT-RECONCILIATION THRU 910-EXIT.
092300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
092400
092500     DISPLAY "** CASE RECORDS READ **".
092600     DISPLAY RECORDS-READ.
092700     DISPLAY "** CASE RECORDS WRITTEN **".
092800     DISPLAY RECORDS-WRITTEN.
092900     DISPLAY "******** NORMAL END OF JOB SYMREC02 ********".
093000 900-EXIT.
093100     EXIT.
093200
093300 910-PRINT-RECONCILIATION.
093400     MOVE "910-PRINT-RECONCILIATION" TO PARA-NAME.
093500     MOVE RECORDS-READ TO WS-RECS-ED-1.
093600     MOVE RECORDS-WRITTEN TO WS-RECS-ED-2.
093700
093800     MOVE SPACES TO SYSOUT-REC.
093900     STRING "INPUT ROWS  " DELIMITED BY SIZE
094000            WS-RECS-ED-1 DELIMITED BY SIZE
094100         INTO SYSOUT-REC.
094200     WRITE SYSOUT-REC.
094300
094400     MOVE SPACES TO SYSOUT-REC.
094500     STRING "OUTPUT ROWS " DELIMITED BY SIZE
094600            WS-RECS-ED-2 DELIMITED BY SIZE
094700         INTO SYSOUT-REC.
094800     WRITE SYSOUT-REC.
094900
095000     MOVE SPACES TO SYSOUT-REC.
095100     IF RECORDS-READ = RECORDS-WRITTEN
095200         MOVE "ALL ROWS PRESERVED" TO SYSOUT-REC
095300     ELSE
095400         MOVE "** ROW COUNT MISMATCH - INPUT/OUTPUT DISAGREE **"
095500             TO SYSOUT-REC
095600     END-IF.
095700     WRITE SYSOUT-REC.
095800 910-EXIT.
095900     EXIT.
096000
096100 1000-ABEND-RTN.
096200     WRITE SYSOUT-REC FROM ABEND-REC.
096300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
096400     DISPLAY "*** ABNORMAL END OF JOB-SYMREC02 ***" UPON CONSOLE.
096500     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
