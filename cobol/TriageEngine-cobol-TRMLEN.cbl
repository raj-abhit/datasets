000100 IDENTIFICATION DIVISION.
000200************************************************************
000300 PROGRAM-ID.  TRMLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900************************************************************
001000* CHANGE LOG
001100*-----------------------------------------------------------
001200* 03/14/89 JWS  INITIAL RELEASE - TRIMMED LENGTH OF A                CR4401
001300*          SYMPTOM/KEYWORD FIELD, SHARED BY THE WHOLE SUITE.        CR4401
001400* 11/02/91 JWS  RAISED WORKING FIELD TO X(460) TO MATCH THE         CR4517
001500*          WIDENED CASE-TEXT LAYOUT (CR4517).                       CR4517
001600* 08/19/93 RMT  CORRECTED LOOP TO STOP AT ZERO INSTEAD OF           CR4690
001700*          GOING NEGATIVE ON AN ALL-SPACE FIELD.                    CR4690
001800* 01/11/99 DKP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,        CR5002
001900*          NO CHANGE REQUIRED.  SIGNED OFF.                         CR5002
002000* 06/07/02 LMB  ADDED DEFENSIVE CHECK FOR A COMPLETELY BLANK        CR5188
002100*          INPUT FIELD (RETURN ZERO RATHER THAN LOOPING).           CR5188
002200*-----------------------------------------------------------
002300************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  MISC-FIELDS.
003500     05  WS-SCAN-POS             PIC S9(4) COMP.
003600
003700 LINKAGE SECTION.
003800 01  TRIM-TEXT                     PIC X(460).
003900 01  TRIM-LEN                      PIC S9(4) COMP.
004000
004100 PROCEDURE DIVISION USING TRIM-TEXT, TRIM-LEN.
004200     MOVE ZERO TO TRIM-LEN.
004300     IF TRIM-TEXT = SPACES
004400         GOBACK.
004500
004600     MOVE +460 TO WS-SCAN-POS.
004700     PERFORM 100-BACK-SCAN THRU 100-EXIT
004800         UNTIL WS-SCAN-POS = 0
004900            OR TRIM-TEXT (WS-SCAN-POS : 1) NOT = SPACE.
005000
005100     MOVE WS-SCAN-POS TO TRIM-LEN.
005200     GOBACK.
005300
005400 100-BACK-SCAN.
005500     SUBTRACT 1 FROM WS-SCAN-POS.
005600 100-EXIT.
005700     EXIT.
