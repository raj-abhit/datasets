000100************************************************************
000200* RECORD LAYOUT: CASEREC
000300*        COPYLIB MEMBER CASEREC
000400*        MAINTAINED BY THE TRIAGE ENGINE PROJECT TEAM
000500* DESCRIBES ONE INCOMING PATIENT-CASE RECORD AS RECEIVED FROM
000600* THE INTAKE EXTRACT.  SAME LAYOUT IS READ BY SYMRPT01, SYMREC02
000700* AND DOCADD03 - ALL THREE GENERATIONS OF THE SYMPTOM-TO-
000800* SPECIALIST ENGINE SHARE THIS COPYBOOK SO THE CASE FILE NEVER
000900* HAS TO BE RE-EXTRACTED WHEN A NEWER GENERATION GOES LIVE.
001000************************************************************
001100 01  CASEREC-REC.
001200     10  CASE-TEXT               PIC X(400).
001300     10  CASE-LABEL              PIC X(40).
001400     10  FILLER                  PIC X(20).
001500************************************************************
001600* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2
001700************************************************************
