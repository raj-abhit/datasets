000100************************************************************
000200* RECORD LAYOUT: WIDEREC
000300*        COPYLIB MEMBER WIDEREC
000400*        MAINTAINED BY THE TRIAGE ENGINE PROJECT TEAM
000500* ONE ROW PER DISEASE IN THE "WIDE" REFERENCE EXTRACT - A
000600* DISEASE NAME FOLLOWED BY UP TO 17 SYMPTOM COLUMNS, BLANK WHEN
000700* THE SYMPTOM DOES NOT APPLY.  SHARED BY BOTH WIDE-FORMAT
000800* REFERENCE FILES READ BY DISCON04 (FORMAT 1 AND FORMAT 2 ARE
000900* THE SAME SHAPE, JUST TWO DIFFERENT SOURCE EXTRACTS).
001000************************************************************
001100 01  WIDEREC-REC.
001200     10  DS-DISEASE              PIC X(40).
001300     10  DS-SYMPTOM OCCURS 17 TIMES
001400                                 PIC X(40).
001500     10  FILLER                  PIC X(40).
001600************************************************************
001700* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2
001800************************************************************
