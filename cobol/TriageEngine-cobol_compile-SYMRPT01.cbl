000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SYMRPT01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800************************************************************
000900* CHANGE LOG
001000*-----------------------------------------------------------
001100* 03/14/89 JWS  INITIAL RELEASE.  THIRD-GENERATION                  CR4400
001200*          SYMPTOM-TO-SPECIALIST ENGINE (SUPERSEDES THE SMP-        CR4400
001300*          PREFIXED PILOT AND THE DOCADD/RECOMMENDER STEPS          CR4400
001400*          BEFORE IT).  THIS IS NOW THE AUTHORITATIVE MAINLINE      CR4400
001500*          ROUTER.                                                  CR4400
001600* 09/02/89 JWS  ADDED OVERRIDE RULES 10-14 PER CLINICAL             CR4455
001700*          REVIEW COMMITTEE SIGN-OFF (GYNECOLOGIST, VARICOSE,       CR4455
001800*          GASTROINTESTINAL INFECTION).  PREVIOUSLY ONLY 9          CR4455
001900*          OVERRIDES EXISTED.                                       CR4455
002000* 11/02/91 JWS  WIDENED CASE-TEXT TO X(400) TO STOP                 CR4517
002100*          TRUNCATING LONGHAND NATURAL-LANGUAGE CASE NOTES          CR4517
002200*          (CR4517).                                                CR4517
002300* 08/19/93 RMT  CORRECTED THE CARDIOLOGIST OVERRIDE TO              CR4691
002400*          EXCLUDE THE PULMONOLOGIST-PHLEGM CASE - WAS              CR4691
002500*          ROUTING WET COUGHS WITH CHEST PAIN TO CARDIOLOGY         CR4691
002600*          BY MISTAKE.                                              CR4691
002700* 01/11/99 DKP  Y2K REVIEW - WS-RUN-DATE IS REPORT COSMETICS        CR5001
002800*          ONLY, NOT A STORED OR COMPARED DATE.  NO CHANGE          CR5001
002900*          REQUIRED.  SIGNED OFF.                                   CR5001
003000* 06/07/02 LMB  KEYWORD TABLE IS NOW LOADED FROM KWRUL01 AT         CR5189
003100*          STARTUP INSTEAD OF BEING HARD-CODED IN WORKING           CR5189
003200*          STORAGE - CLINICAL REVIEW WANTED TO BE ABLE TO           CR5189
003300*          TUNE WEIGHTS WITHOUT A RECOMPILE.                        CR5189
003400* 03/11/07 TGM  REVERTED CR5189 - KWRUL01 WAS NEVER ACTUALLY        CR5310
003500*          RETUNED IN PRODUCTION AND CARRIED NO CHANGE-CONTROL      CR5310
003600*          OF ITS OWN, SO AUDIT FINDING AU-2007-014 REQUIRED THE    CR5310
003700*          WEIGHT TABLE BACK IN WORKING STORAGE WHERE IT IS         CR5310
003800*          UNDER THE SAME PROGRAM CHANGE CONTROL AS EVERYTHING      CR5310
003900*          ELSE ON THIS STEP.  KWRUL01 IS RETIRED.                  CR5310
004000*-----------------------------------------------------------
004100* THIS STEP OWNS THE CURRENT-GENERATION RULE ENGINE.  IT READS
004200* THE CASE EXTRACT IN ARRIVAL ORDER, ASSIGNS EACH CASE TO ONE
004300* OF THE 12 SPECIALISTS BELOW, WRITES THE (TEXT,DOCTOR) PAIRS
004400* AND PRINTS THE END-OF-RUN DISTRIBUTION REPORT.
004500************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT CASE-FILE
006000     ASSIGN TO UT-S-CASEIN
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300
006400     SELECT CASEOUT-FILE
006500     ASSIGN TO UT-S-CASEOUT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 132 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(132).
007800
007900****** THIS FILE IS THE INTAKE EXTRACT OF PATIENT SYMPTOM CASES
008000****** ONE RECORD PER CASE, ARRIVAL ORDER, NO KEY
008100****** THE HEADER ROW AND CSV QUOTING HAVE ALREADY BEEN STRIPPED
008200****** BY THE EXTRACT STEP THAT BUILDS THIS FILE
008300 FD  CASE-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 460 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS CASEREC-REC.
008900     COPY CASEREC.
009000
009100****** THIS FILE CARRIES THE (TEXT,DOCTOR) PAIRS FORWARD TO THE
009200****** DOWNSTREAM SCHEDULING STEP - ONE RECORD PER CASE PROCESSED
009300 FD  CASEOUT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 440 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS CASEOUT-REC.
009900 01  CASEOUT-REC.
010000     05  OUT-TEXT                PIC X(400).
010100     05  OUT-DOCTOR               PIC X(20).
010200     05  FILLER                  PIC X(20).
010300
010400** QSAM FILE
010500 WORKING-STORAGE SECTION.
010600
010700 01  FILE-STATUS-CODES.
010800     05  IFCODE                  PIC X(2).
010900         88  CODE-READ           VALUE SPACES.
011000         88  NO-MORE-CASES       VALUE "10".
011100     05  OFCODE                  PIC X(2).
011200         88  CODE-WRITE          VALUE SPACES.
011300     05  FILLER                  PIC X(1) VALUE SPACE.
011400
011500*-----------------------------------------------------------
011600* SPECIALIST MASTER TABLE - NAME AND PRIORITY ARE FIXED BUSINESS
011700* CONSTANTS SET BY CLINICAL REVIEW; ORDER BELOW IS THE "RULE
011800* TABLE ORDER" THE SPEC USES TO BREAK A DEAD-EVEN TIE.
011900*-----------------------------------------------------------
012000 01  WS-SPEC-NAME-VALUES.
012100     05  FILLER  PIC X(20) VALUE "Gastroenterologist  ".
012200     05  FILLER  PIC X(20) VALUE "Cardiologist        ".
012300     05  FILLER  PIC X(20) VALUE "Neurologist         ".
012400     05  FILLER  PIC X(20) VALUE "Dermatologist       ".
012500     05  FILLER  PIC X(20) VALUE "Pulmonologist       ".
012600     05  FILLER  PIC X(20) VALUE "Orthopedic          ".
012700     05  FILLER  PIC X(20) VALUE "ENT                 ".
012800     05  FILLER  PIC X(20) VALUE "General Physician   ".
012900     05  FILLER  PIC X(20) VALUE "Gynecologist        ".
013000     05  FILLER  PIC X(20) VALUE "Ophthalmologist     ".
013100     05  FILLER  PIC X(20) VALUE "Dentist             ".
013200     05  FILLER  PIC X(20) VALUE "Psychiatrist        ".
013300 01  WS-SPEC-NAME-TABLE REDEFINES WS-SPEC-NAME-VALUES.
013400     05  WS-SPEC-NAME-R OCCURS 12 TIMES PIC X(20).
013500
013600 01  WS-SPEC-PRIORITY-VALUES.
013700     05  FILLER  PIC 9(2) VALUE 03.
013800     05  FILLER  PIC 9(2) VALUE 01.
013900     05  FILLER  PIC 9(2) VALUE 02.
014000     05  FILLER  PIC 9(2) VALUE 05.
014100     05  FILLER  PIC 9(2) VALUE 02.
014200     05  FILLER  PIC 9(2) VALUE 06.
014300     05  FILLER  PIC 9(2) VALUE 07.
014400     05  FILLER  PIC 9(2) VALUE 10.
014500     05  FILLER  PIC 9(2) VALUE 04.
014600     05  FILLER  PIC 9(2) VALUE 08.
014700     05  FILLER  PIC 9(2) VALUE 09.
014800     05  FILLER  PIC 9(2) VALUE 11.
014900 01  WS-SPEC-PRIORITY-TABLE REDEFINES WS-SPEC-PRIORITY-VALUES.
015000     05  WS-SPEC-PRIORITY-R OCCURS 12 TIMES PIC 9(2).
015100
015200* ALPHABETICAL PRINT ORDER FOR THE DISTRIBUTION REPORT - THE
015300* SPECIALIST NAME LIST NEVER CHANGES AT RUN TIME SO THE SORT
015400* ORDER IS A CONSTANT TABLE RATHER THAN A RUN-TIME SORT.
015500 01  WS-SORT-ORDER-VALUES.
015600     05  FILLER  PIC 9(2) VALUE 02.
015700     05  FILLER  PIC 9(2) VALUE 11.
015800     05  FILLER  PIC 9(2) VALUE 04.
015900     05  FILLER  PIC 9(2) VALUE 07.
016000     05  FILLER  PIC 9(2) VALUE 01.
016100     05  FILLER  PIC 9(2) VALUE 08.
016200     05  FILLER  PIC 9(2) VALUE 09.
016300     05  FILLER  PIC 9(2) VALUE 03.
016400     05  FILLER  PIC 9(2) VALUE 10.
016500     05  FILLER  PIC 9(2) VALUE 06.
016600     05  FILLER  PIC 9(2) VALUE 12.
016700     05  FILLER  PIC 9(2) VALUE 05.
016800 01  WS-SORT-ORDER-TABLE REDEFINES WS-SORT-ORDER-VALUES.
016900     05  WS-SORT-ORDER OCCURS 12 TIMES PIC 9(2).
017000
017100* PER-CASE MUTABLE SCORING WORK AREA - RESET EVERY CASE IN 4
017200 01  WS-SPEC-WORK-AREA.
017300     05  WS-SPEC-WORK OCCURS 12 TIMES INDEXED BY SPEC-IDX.
017400         10  SPEC-SCORE           PIC S9(6) COMP.
017500         10  SPEC-MATCHCOUNT      PIC S9(4) COMP.
017600         10  SPEC-FINALSCORE      PIC S9(7) COMP.
017700         10  SPEC-EXCLUDED-SW     PIC X(1).
017800         10  SPEC-ELIGIBLE-SW     PIC X(1).
017900     05  FILLER                  PIC X(1) VALUE SPACE.
018000
018100* CARDIOLOGIST'S TWO COMBINED-SYMPTOM PATTERNS
018200 01  WS-COMBO-TABLE.
018300     05  WS-COMBO-ENTRY OCCURS 2 TIMES.
018400         10  WS-COMBO-KW1         PIC X(20).
018500         10  WS-COMBO-KW2         PIC X(20).
018600     05  FILLER                  PIC X(1) VALUE SPACE.
018700 01  MISC-COMBO-FIELDS.
018800     05  WS-COMBO-IDX             PIC S9(4) COMP.
018900     05  WS-COMBO-MATCHED-SW      PIC X(1).
019000         88  COMBO-MATCHED        VALUE "Y".
019100     05  WS-COMBO-KW1-FOUND       PIC X(1).
019200     05  WS-COMBO-KW2-FOUND       PIC X(1).
019300     05  FILLER                  PIC X(1) VALUE SPACE.
019400
019500* CLINICAL REVIEW'S KEYWORD-TO-SPECIALIST WEIGHT TABLE - SEE
019600* CR5310 CHANGE LOG ENTRY ABOVE.  170 KEYWORDS ACROSS THE 12
019700* SPECIALISTS IN WS-SPEC-NAME-TABLE, SPECIALIST INDEX FIRST,
019800* KEYWORD TEXT SECOND - THE TWO TABLES ARE IN THE SAME
019900* KEYWORD ORDER SO WS-KW-SPECIDX-R (N) AND WS-KW-TEXT-R (N)
020000* PAIR UP.
020100 01  WS-KW-SPECIDX-VALUES.
020200     05  FILLER  PIC 9(2) VALUE 01.
020300     05  FILLER  PIC 9(2) VALUE 01.
020400     05  FILLER  PIC 9(2) VALUE 01.
020500     05  FILLER  PIC 9(2) VALUE 01.
020600     05  FILLER  PIC 9(2) VALUE 01.
020700     05  FILLER  PIC 9(2) VALUE 01.
020800     05  FILLER  PIC 9(2) VALUE 01.
020900     05  FILLER  PIC 9(2) VALUE 01.
021000     05  FILLER  PIC 9(2) VALUE 01.
021100     05  FILLER  PIC 9(2) VALUE 01.
021200     05  FILLER  PIC 9(2) VALUE 01.
021300     05  FILLER  PIC 9(2) VALUE 01.
021400     05  FILLER  PIC 9(2) VALUE 01.
021500     05  FILLER  PIC 9(2) VALUE 01.
021600     05  FILLER  PIC 9(2) VALUE 01.
021700     05  FILLER  PIC 9(2) VALUE 01.
021800     05  FILLER  PIC 9(2) VALUE 01.
021900     05  FILLER  PIC 9(2) VALUE 01.
022000     05  FILLER  PIC 9(2) VALUE 01.
022100     05  FILLER  PIC 9(2) VALUE 01.
022200     05  FILLER  PIC 9(2) VALUE 01.
022300     05  FILLER  PIC 9(2) VALUE 01.
022400     05  FILLER  PIC 9(2) VALUE 01.
022500     05  FILLER  PIC 9(2) VALUE 01.
022600     05  FILLER  PIC 9(2) VALUE 01.
022700     05  FILLER  PIC 9(2) VALUE 01.
022800     05  FILLER  PIC 9(2) VALUE 01.
022900     05  FILLER  PIC 9(2) VALUE 01.
023000     05  FILLER  PIC 9(2) VALUE 01.
023100     05  FILLER  PIC 9(2) VALUE 01.
023200     05  FILLER  PIC 9(2) VALUE 01.
023300     05  FILLER  PIC 9(2) VALUE 01.
023400     05  FILLER  PIC 9(2) VALUE 01.
023500     05  FILLER  PIC 9(2) VALUE 01.
023600     05  FILLER  PIC 9(2) VALUE 01.
023700     05  FILLER  PIC 9(2) VALUE 01.
023800     05  FILLER  PIC 9(2) VALUE 01.
023900     05  FILLER  PIC 9(2) VALUE 01.
024000     05  FILLER  PIC 9(2) VALUE 01.
024100     05  FILLER  PIC 9(2) VALUE 02.
024200     05  FILLER  PIC 9(2) VALUE 02.
024300     05  FILLER  PIC 9(2) VALUE 02.
024400     05  FILLER  PIC 9(2) VALUE 02.
024500     05  FILLER  PIC 9(2) VALUE 03.
024600     05  FILLER  PIC 9(2) VALUE 03.
024700     05  FILLER  PIC 9(2) VALUE 03.
024800     05  FILLER  PIC 9(2) VALUE 03.
024900     05  FILLER  PIC 9(2) VALUE 03.
025000     05  FILLER  PIC 9(2) VALUE 03.
025100     05  FILLER  PIC 9(2) VALUE 03.
025200     05  FILLER  PIC 9(2) VALUE 03.
025300     05  FILLER  PIC 9(2) VALUE 03.
025400     05  FILLER  PIC 9(2) VALUE 03.
025500     05  FILLER  PIC 9(2) VALUE 03.
025600     05  FILLER  PIC 9(2) VALUE 03.
025700     05  FILLER  PIC 9(2) VALUE 03.
025800     05  FILLER  PIC 9(2) VALUE 03.
025900     05  FILLER  PIC 9(2) VALUE 03.
026000     05  FILLER  PIC 9(2) VALUE 03.
026100     05  FILLER  PIC 9(2) VALUE 04.
026200     05  FILLER  PIC 9(2) VALUE 04.
026300     05  FILLER  PIC 9(2) VALUE 04.
026400     05  FILLER  PIC 9(2) VALUE 04.
026500     05  FILLER  PIC 9(2) VALUE 04.
026600     05  FILLER  PIC 9(2) VALUE 04.
026700     05  FILLER  PIC 9(2) VALUE 04.
026800     05  FILLER  PIC 9(2) VALUE 04.
026900     05  FILLER  PIC 9(2) VALUE 04.
027000     05  FILLER  PIC 9(2) VALUE 04.
027100     05  FILLER  PIC 9(2) VALUE 04.
027200     05  FILLER  PIC 9(2) VALUE 04.
027300     05  FILLER  PIC 9(2) VALUE 04.
027400     05  FILLER  PIC 9(2) VALUE 04.
027500     05  FILLER  PIC 9(2) VALUE 04.
027600     05  FILLER  PIC 9(2) VALUE 04.
027700     05  FILLER  PIC 9(2) VALUE 04.
027800     05  FILLER  PIC 9(2) VALUE 04.
027900     05  FILLER  PIC 9(2) VALUE 04.
028000     05  FILLER  PIC 9(2) VALUE 04.
028100     05  FILLER  PIC 9(2) VALUE 05.
028200     05  FILLER  PIC 9(2) VALUE 05.
028300     05  FILLER  PIC 9(2) VALUE 05.
028400     05  FILLER  PIC 9(2) VALUE 05.
028500     05  FILLER  PIC 9(2) VALUE 05.
028600     05  FILLER  PIC 9(2) VALUE 05.
028700     05  FILLER  PIC 9(2) VALUE 05.
028800     05  FILLER  PIC 9(2) VALUE 05.
028900     05  FILLER  PIC 9(2) VALUE 05.
029000     05  FILLER  PIC 9(2) VALUE 05.
029100     05  FILLER  PIC 9(2) VALUE 05.
029200     05  FILLER  PIC 9(2) VALUE 05.
029300     05  FILLER  PIC 9(2) VALUE 06.
029400     05  FILLER  PIC 9(2) VALUE 06.
029500     05  FILLER  PIC 9(2) VALUE 06.
029600     05  FILLER  PIC 9(2) VALUE 06.
029700     05  FILLER  PIC 9(2) VALUE 06.
029800     05  FILLER  PIC 9(2) VALUE 06.
029900     05  FILLER  PIC 9(2) VALUE 06.
030000     05  FILLER  PIC 9(2) VALUE 06.
030100     05  FILLER  PIC 9(2) VALUE 06.
030200     05  FILLER  PIC 9(2) VALUE 06.
030300     05  FILLER  PIC 9(2) VALUE 06.
030400     05  FILLER  PIC 9(2) VALUE 06.
030500     05  FILLER  PIC 9(2) VALUE 06.
030600     05  FILLER  PIC 9(2) VALUE 07.
030700     05  FILLER  PIC 9(2) VALUE 07.
030800     05  FILLER  PIC 9(2) VALUE 07.
030900     05  FILLER  PIC 9(2) VALUE 07.
031000     05  FILLER  PIC 9(2) VALUE 07.
031100     05  FILLER  PIC 9(2) VALUE 07.
031200     05  FILLER  PIC 9(2) VALUE 07.
031300     05  FILLER  PIC 9(2) VALUE 07.
031400     05  FILLER  PIC 9(2) VALUE 07.
031500     05  FILLER  PIC 9(2) VALUE 07.
031600     05  FILLER  PIC 9(2) VALUE 07.
031700     05  FILLER  PIC 9(2) VALUE 07.
031800     05  FILLER  PIC 9(2) VALUE 07.
031900     05  FILLER  PIC 9(2) VALUE 08.
032000     05  FILLER  PIC 9(2) VALUE 08.
032100     05  FILLER  PIC 9(2) VALUE 08.
032200     05  FILLER  PIC 9(2) VALUE 08.
032300     05  FILLER  PIC 9(2) VALUE 08.
032400     05  FILLER  PIC 9(2) VALUE 08.
032500     05  FILLER  PIC 9(2) VALUE 08.
032600     05  FILLER  PIC 9(2) VALUE 08.
032700     05  FILLER  PIC 9(2) VALUE 08.
032800     05  FILLER  PIC 9(2) VALUE 08.
032900     05  FILLER  PIC 9(2) VALUE 08.
033000     05  FILLER  PIC 9(2) VALUE 08.
033100     05  FILLER  PIC 9(2) VALUE 08.
033200     05  FILLER  PIC 9(2) VALUE 08.
033300     05  FILLER  PIC 9(2) VALUE 08.
033400     05  FILLER  PIC 9(2) VALUE 08.
033500     05  FILLER  PIC 9(2) VALUE 08.
033600     05  FILLER  PIC 9(2) VALUE 08.
033700     05  FILLER  PIC 9(2) VALUE 08.
033800     05  FILLER  PIC 9(2) VALUE 08.
033900     05  FILLER  PIC 9(2) VALUE 08.
034000     05  FILLER  PIC 9(2) VALUE 08.
034100     05  FILLER  PIC 9(2) VALUE 08.
034200     05  FILLER  PIC 9(2) VALUE 08.
034300     05  FILLER  PIC 9(2) VALUE 08.
034400     05  FILLER  PIC 9(2) VALUE 08.
034500     05  FILLER  PIC 9(2) VALUE 08.
034600     05  FILLER  PIC 9(2) VALUE 08.
034700     05  FILLER  PIC 9(2) VALUE 08.
034800     05  FILLER  PIC 9(2) VALUE 08.
034900     05  FILLER  PIC 9(2) VALUE 08.
035000     05  FILLER  PIC 9(2) VALUE 08.
035100     05  FILLER  PIC 9(2) VALUE 08.
035200     05  FILLER  PIC 9(2) VALUE 09.
035300     05  FILLER  PIC 9(2) VALUE 09.
035400     05  FILLER  PIC 9(2) VALUE 09.
035500     05  FILLER  PIC 9(2) VALUE 09.
035600     05  FILLER  PIC 9(2) VALUE 09.
035700     05  FILLER  PIC 9(2) VALUE 10.
035800     05  FILLER  PIC 9(2) VALUE 10.
035900     05  FILLER  PIC 9(2) VALUE 10.
036000     05  FILLER  PIC 9(2) VALUE 10.
036100     05  FILLER  PIC 9(2) VALUE 10.
036200     05  FILLER  PIC 9(2) VALUE 11.
036300     05  FILLER  PIC 9(2) VALUE 11.
036400     05  FILLER  PIC 9(2) VALUE 11.
036500     05  FILLER  PIC 9(2) VALUE 11.
036600     05  FILLER  PIC 9(2) VALUE 11.
036700     05  FILLER  PIC 9(2) VALUE 12.
036800     05  FILLER  PIC 9(2) VALUE 12.
036900     05  FILLER  PIC 9(2) VALUE 12.
037000     05  FILLER  PIC 9(2) VALUE 12.
037100     05  FILLER  PIC 9(2) VALUE 12.
037200 01  WS-KW-SPECIDX-TABLE REDEFINES WS-KW-SPECIDX-VALUES.
037300     05  WS-KW-SPECIDX-R OCCURS 170 TIMES PIC 9(2).
037400 01  WS-KW-TEXT-VALUES.
037500     05  FILLER  PIC X(40) VALUE "vomiting".
037600     05  FILLER  PIC X(40) VALUE "abdominal pain".
037700     05  FILLER  PIC X(40) VALUE "diarrhoea".
037800     05  FILLER  PIC X(40) VALUE "diarrhea".
037900     05  FILLER  PIC X(40) VALUE "constipation".
038000     05  FILLER  PIC X(40) VALUE "yellowish skin".
038100     05  FILLER  PIC X(40) VALUE "nausea".
038200     05  FILLER  PIC X(40) VALUE "loss of appetite".
038300     05  FILLER  PIC X(40) VALUE "yellowing of eyes".
038400     05  FILLER  PIC X(40) VALUE "stomach pain".
038500     05  FILLER  PIC X(40) VALUE "indigestion".
038600     05  FILLER  PIC X(40) VALUE "acidity".
038700     05  FILLER  PIC X(40) VALUE "ulcers".
038800     05  FILLER  PIC X(40) VALUE "bloody stool".
038900     05  FILLER  PIC X(40) VALUE "internal itching".
039000     05  FILLER  PIC X(40) VALUE "passage of gases".
039100     05  FILLER  PIC X(40) VALUE "fluid overload".
039200     05  FILLER  PIC X(40) VALUE "distention of abdomen".
039300     05  FILLER  PIC X(40) VALUE "swelling of stomach".
039400     05  FILLER  PIC X(40) VALUE "toxic look".
039500     05  FILLER  PIC X(40) VALUE "belly pain".
039600     05  FILLER  PIC X(40) VALUE "dark urine".
039700     05  FILLER  PIC X(40) VALUE "dehydration".
039800     05  FILLER  PIC X(40) VALUE "sunken eyes".
039900     05  FILLER  PIC X(40) VALUE "history of alcohol consumption".
040000     05  FILLER  PIC X(40) VALUE "acute liver failure".
040100     05  FILLER  PIC X(40) VALUE "stomach bleeding".
040200     05  FILLER  PIC X(40) VALUE "pain during bowel movements".
040300     05  FILLER  PIC X(40) VALUE "pain in anal region".
040400     05  FILLER  PIC X(40) VALUE "irritation in anus".
040500     05  FILLER  PIC X(40) VALUE "liver".
040600     05  FILLER  PIC X(40) VALUE "digestive".
040700     05  FILLER  PIC X(40) VALUE "bowel".
040800     05  FILLER  PIC X(40) VALUE "burning micturition".
040900     05  FILLER  PIC X(40) VALUE "bladder discomfort".
041000     05  FILLER  PIC X(40) VALUE "foul smell of urine".
041100     05  FILLER  PIC X(40) VALUE "continuous feel of urine".
041200     05  FILLER  PIC X(40) VALUE "urinary".
041300     05  FILLER  PIC X(40) VALUE "urine".
041400     05  FILLER  PIC X(40) VALUE "chest pain".
041500     05  FILLER  PIC X(40) VALUE "palpitations".
041600     05  FILLER  PIC X(40) VALUE "fast heart rate".
041700     05  FILLER  PIC X(40) VALUE "heart".
041800     05  FILLER  PIC X(40) VALUE "headache".
041900     05  FILLER  PIC X(40) VALUE "altered sensorium".
042000     05  FILLER  PIC X(40) VALUE "weakness of one body side".
042100     05  FILLER  PIC X(40) VALUE "spinning movements".
042200     05  FILLER  PIC X(40) VALUE "loss of balance".
042300     05  FILLER  PIC X(40) VALUE "unsteadiness".
042400     05  FILLER  PIC X(40) VALUE "dizziness".
042500     05  FILLER  PIC X(40) VALUE "lack of concentration".
042600     05  FILLER  PIC X(40) VALUE "visual disturbances".
042700     05  FILLER  PIC X(40) VALUE "blurred and distorted vision".
042800     05  FILLER  PIC X(40) VALUE "slurred speech".
042900     05  FILLER  PIC X(40) VALUE "coma".
043000     05  FILLER  PIC X(40) VALUE "seizures".
043100     05  FILLER  PIC X(40) VALUE "alzheimer".
043200     05  FILLER  PIC X(40) VALUE "memory".
043300     05  FILLER  PIC X(40) VALUE "brain".
043400     05  FILLER  PIC X(40) VALUE "skin rash".
043500     05  FILLER  PIC X(40) VALUE "itching".
043600     05  FILLER  PIC X(40) VALUE "pus filled pimples".
043700     05  FILLER  PIC X(40) VALUE "blackheads".
043800     05  FILLER  PIC X(40) VALUE "scurring".
043900     05  FILLER  PIC X(40) VALUE "blister".
044000     05  FILLER  PIC X(40) VALUE "red sore around nose".
044100     05  FILLER  PIC X(40) VALUE "yellow crust ooze".
044200     05  FILLER  PIC X(40) VALUE "skin peeling".
044300     05  FILLER  PIC X(40) VALUE "dischromic patches".
044400     05  FILLER  PIC X(40) VALUE "nodal skin eruptions".
044500     05  FILLER  PIC X(40) VALUE "silver like dusting".
044600     05  FILLER  PIC X(40) VALUE "inflammatory nails".
044700     05  FILLER  PIC X(40) VALUE "small dents in nails".
044800     05  FILLER  PIC X(40) VALUE "red spots over body".
044900     05  FILLER  PIC X(40) VALUE "skin".
045000     05  FILLER  PIC X(40) VALUE "rash".
045100     05  FILLER  PIC X(40) VALUE "mosquito".
045200     05  FILLER  PIC X(40) VALUE "bites".
045300     05  FILLER  PIC X(40) VALUE "hive".
045400     05  FILLER  PIC X(40) VALUE "cough".
045500     05  FILLER  PIC X(40) VALUE "breathlessness".
045600     05  FILLER  PIC X(40) VALUE "phlegm".
045700     05  FILLER  PIC X(40) VALUE "blood in sputum".
045800     05  FILLER  PIC X(40) VALUE "mucoid sputum".
045900     05  FILLER  PIC X(40) VALUE "rusty sputum".
046000     05  FILLER  PIC X(40) VALUE "malaise".
046100     05  FILLER  PIC X(40) VALUE "family history".
046200     05  FILLER  PIC X(40) VALUE "respiratory".
046300     05  FILLER  PIC X(40) VALUE "lung".
046400     05  FILLER  PIC X(40) VALUE "mucus".
046500     05  FILLER  PIC X(40) VALUE "wheezing".
046600     05  FILLER  PIC X(40) VALUE "joint pain".
046700     05  FILLER  PIC X(40) VALUE "neck pain".
046800     05  FILLER  PIC X(40) VALUE "knee pain".
046900     05  FILLER  PIC X(40) VALUE "hip joint pain".
047000     05  FILLER  PIC X(40) VALUE "swelling joints".
047100     05  FILLER  PIC X(40) VALUE "painful walking".
047200     05  FILLER  PIC X(40) VALUE "stiff neck".
047300     05  FILLER  PIC X(40) VALUE "movement stiffness".
047400     05  FILLER  PIC X(40) VALUE "muscle weakness".
047500     05  FILLER  PIC X(40) VALUE "back pain".
047600     05  FILLER  PIC X(40) VALUE "weakness in limbs".
047700     05  FILLER  PIC X(40) VALUE "muscle wasting".
047800     05  FILLER  PIC X(40) VALUE "hip pain".
047900     05  FILLER  PIC X(40) VALUE "continuous sneezing".
048000     05  FILLER  PIC X(40) VALUE "watering from eyes".
048100     05  FILLER  PIC X(40) VALUE "throat irritation".
048200     05  FILLER  PIC X(40) VALUE "sinus pressure".
048300     05  FILLER  PIC X(40) VALUE "runny nose".
048400     05  FILLER  PIC X(40) VALUE "congestion".
048500     05  FILLER  PIC X(40) VALUE "loss of smell".
048600     05  FILLER  PIC X(40) VALUE "patches in throat".
048700     05  FILLER  PIC X(40) VALUE "redness of eyes".
048800     05  FILLER  PIC X(40) VALUE "muscle wasting".
048900     05  FILLER  PIC X(40) VALUE "extra marital contacts".
049000     05  FILLER  PIC X(40) VALUE "throat".
049100     05  FILLER  PIC X(40) VALUE "sinus".
049200     05  FILLER  PIC X(40) VALUE "fatigue".
049300     05  FILLER  PIC X(40) VALUE "fever".
049400     05  FILLER  PIC X(40) VALUE "high fever".
049500     05  FILLER  PIC X(40) VALUE "mild fever".
049600     05  FILLER  PIC X(40) VALUE "chills".
049700     05  FILLER  PIC X(40) VALUE "weight loss".
049800     05  FILLER  PIC X(40) VALUE "restlessness".
049900     05  FILLER  PIC X(40) VALUE "lethargy".
050000     05  FILLER  PIC X(40) VALUE "malaise".
050100     05  FILLER  PIC X(40) VALUE "swelled lymph nodes".
050200     05  FILLER  PIC X(40) VALUE "muscle pain".
050300     05  FILLER  PIC X(40) VALUE "weakness".
050400     05  FILLER  PIC X(40) VALUE "obesity".
050500     05  FILLER  PIC X(40) VALUE "polyuria".
050600     05  FILLER  PIC X(40) VALUE "excessive hunger".
050700     05  FILLER  PIC X(40) VALUE "increased appetite".
050800     05  FILLER  PIC X(40) VALUE "irregular sugar level".
050900     05  FILLER  PIC X(40) VALUE "cold hands".
051000     05  FILLER  PIC X(40) VALUE "enlarged thyroid".
051100     05  FILLER  PIC X(40) VALUE "diabetes".
051200     05  FILLER  PIC X(40) VALUE "thyroid".
051300     05  FILLER  PIC X(40) VALUE "varicose".
051400     05  FILLER  PIC X(40) VALUE "veins".
051500     05  FILLER  PIC X(40) VALUE "swollen".
051600     05  FILLER  PIC X(40) VALUE "shivering".
051700     05  FILLER  PIC X(40) VALUE "sweating".
051800     05  FILLER  PIC X(40) VALUE "mood swings".
051900     05  FILLER  PIC X(40) VALUE "depression".
052000     05  FILLER  PIC X(40) VALUE "irritability".
052100     05  FILLER  PIC X(40) VALUE "anxiety".
052200     05  FILLER  PIC X(40) VALUE "legs".
052300     05  FILLER  PIC X(40) VALUE "protruding".
052400     05  FILLER  PIC X(40) VALUE "calf".
052500     05  FILLER  PIC X(40) VALUE "abnormal menstruation".
052600     05  FILLER  PIC X(40) VALUE "irregular periods".
052700     05  FILLER  PIC X(40) VALUE "menstruation".
052800     05  FILLER  PIC X(40) VALUE "pelvic pain".
052900     05  FILLER  PIC X(40) VALUE "vaginal".
053000     05  FILLER  PIC X(40) VALUE "eye redness".
053100     05  FILLER  PIC X(40) VALUE "eye pain".
053200     05  FILLER  PIC X(40) VALUE "vision problems".
053300     05  FILLER  PIC X(40) VALUE "blurred vision".
053400     05  FILLER  PIC X(40) VALUE "visual disturbances".
053500     05  FILLER  PIC X(40) VALUE "ulcers on tongue".
053600     05  FILLER  PIC X(40) VALUE "tooth pain".
053700     05  FILLER  PIC X(40) VALUE "gum".
053800     05  FILLER  PIC X(40) VALUE "mouth ulcers".
053900     05  FILLER  PIC X(40) VALUE "dental".
054000     05  FILLER  PIC X(40) VALUE "severe depression".
054100     05  FILLER  PIC X(40) VALUE "severe anxiety".
054200     05  FILLER  PIC X(40) VALUE "mood swings".
054300     05  FILLER  PIC X(40) VALUE "mental".
054400     05  FILLER  PIC X(40) VALUE "psychological".
054500 01  WS-KW-TEXT-TABLE REDEFINES WS-KW-TEXT-VALUES.
054600     05  WS-KW-TEXT-R OCCURS 170 TIMES PIC X(40).
054700* WS-KEYWORD-TABLE BELOW IS BUILT FROM THE TWO TABLES ABOVE
054800* AT STARTUP BY 050-LOAD-KEYWORD-TABLE (CR5310).
054900 01  WS-KEYWORD-TABLE.
055000     05  WS-KW-ENTRY OCCURS 300 TIMES INDEXED BY KW-IDX.
055100         10  WS-KW-SPEC-IDX       PIC 9(2).
055200         10  WS-KW-TEXT           PIC X(40).
055300         10  WS-KW-TEXT-LEN       PIC S9(4) COMP.
055400     05  FILLER                  PIC X(1) VALUE SPACE.
055500 77  WS-KEYWORD-COUNT            PIC S9(4) COMP VALUE 170.
055600
055700* RUN DATE FOR THE REPORT HEADING - COSMETIC ONLY (SEE CR5005)
055800 01  WS-RUN-DATE                  PIC 9(6).
055900 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
056000     05  WS-RUN-MM                PIC 9(2).
056100     05  WS-RUN-DD                PIC 9(2).
056200     05  WS-RUN-YY                PIC 9(2).
056300
056400* NORMALIZED TEXT WORKING AREA AND THE KEYWORD-TEST SCRATCH
056500 01  WS-RAW-TEXT                  PIC X(460).
056600 01  WS-NORM-TEXT                 PIC X(460).
056700 01  WS-NORM-LEN                  PIC S9(4) COMP.
056800 01  WS-TEST-KEYWORD              PIC X(460).
056900 01  WS-TEST-KEYWORD-LEN          PIC S9(4) COMP.
057000 01  WS-CONTAINS-RESULT           PIC X(1).
057100
057200* THE 41 DISTINCT KEYWORDS TESTED BY THE 14 OVERRIDE RULES
057300 01  WS-OVERRIDE-FLAGS.
057400     05  WS-HAS-COUGH             PIC X(1) VALUE "N".
057500     05  WS-HAS-PHLEGM            PIC X(1) VALUE "N".
057600     05  WS-HAS-SPUTUM            PIC X(1) VALUE "N".
057700     05  WS-HAS-CHEST-PAIN        PIC X(1) VALUE "N".
057800     05  WS-HAS-BREATHLESSNESS    PIC X(1) VALUE "N".
057900     05  WS-HAS-SWEATING          PIC X(1) VALUE "N".
058000     05  WS-HAS-YELLOW-SKIN       PIC X(1) VALUE "N".
058100     05  WS-HAS-YELLOW-EYES       PIC X(1) VALUE "N".
058200     05  WS-HAS-ABDOMINAL         PIC X(1) VALUE "N".
058300     05  WS-HAS-STOMACH           PIC X(1) VALUE "N".
058400     05  WS-HAS-VOMITING          PIC X(1) VALUE "N".
058500     05  WS-HAS-NAUSEA            PIC X(1) VALUE "N".
058600     05  WS-HAS-HEADACHE          PIC X(1) VALUE "N".
058700     05  WS-HAS-WEAKNESS-ONE-SIDE PIC X(1) VALUE "N".
058800     05  WS-HAS-ALTERED-SENSORIUM PIC X(1) VALUE "N".
058900     05  WS-HAS-CONT-SNEEZING     PIC X(1) VALUE "N".
059000     05  WS-HAS-WATERING-EYES     PIC X(1) VALUE "N".
059100     05  WS-HAS-JOINT-PAIN        PIC X(1) VALUE "N".
059200     05  WS-HAS-NECK-PAIN         PIC X(1) VALUE "N".
059300     05  WS-HAS-STIFF             PIC X(1) VALUE "N".
059400     05  WS-HAS-BURNING-MICT      PIC X(1) VALUE "N".
059500     05  WS-HAS-BLADDER           PIC X(1) VALUE "N".
059600     05  WS-HAS-URINE             PIC X(1) VALUE "N".
059700     05  WS-HAS-IRREGULAR-SUGAR   PIC X(1) VALUE "N".
059800     05  WS-HAS-POLYURIA          PIC X(1) VALUE "N".
059900     05  WS-HAS-EXCESSIVE-HUNGER  PIC X(1) VALUE "N".
060000     05  WS-HAS-ABNORMAL-MENSES   PIC X(1) VALUE "N".
060100     05  WS-HAS-ULCERS-TONGUE     PIC X(1) VALUE "N".
060200     05  WS-HAS-ACIDITY           PIC X(1) VALUE "N".
060300     05  WS-HAS-HIGH-FEVER        PIC X(1) VALUE "N".
060400     05  WS-HAS-SKIN-RASH         PIC X(1) VALUE "N".
060500     05  WS-HAS-RED-SPOTS         PIC X(1) VALUE "N".
060600     05  WS-HAS-BLISTER           PIC X(1) VALUE "N".
060700     05  WS-HAS-VEINS             PIC X(1) VALUE "N".
060800     05  WS-HAS-VARICOSE          PIC X(1) VALUE "N".
060900     05  WS-HAS-SWOLLEN           PIC X(1) VALUE "N".
061000     05  WS-HAS-LEGS              PIC X(1) VALUE "N".
061100     05  WS-HAS-PROTRUDING        PIC X(1) VALUE "N".
061200     05  WS-HAS-DIARRHOEA         PIC X(1) VALUE "N".
061300     05  WS-HAS-FEVER             PIC X(1) VALUE "N".
061400     05  WS-HAS-SPINNING          PIC X(1) VALUE "N".
061500     05  FILLER                  PIC X(1) VALUE SPACE.
061600
061700 01  WS-RULE-FIRED-SW             PIC X(1) VALUE "N".
061800     88  RULE-FIRED               VALUE "Y".
061900 01  WS-ASSIGNED-SPEC-IDX         PIC 9(2) COMP.
062000
062100 01  MISC-PICK-FIELDS.
062200     05  WS-BEST-IDX              PIC S9(4) COMP.
062300     05  WS-BEST-SCORE            PIC S9(7) COMP.
062400     05  WS-BEST-MATCHCOUNT       PIC S9(4) COMP.
062500     05  FILLER                  PIC X(1) VALUE SPACE.
062600
062700 01  MISC-ABEND-FIELDS.
062800     05  WS-ZERO-VAL              PIC 9(1) COMP VALUE ZERO.
062900     05  WS-ONE-VAL               PIC 9(1) COMP VALUE 1.
063000     05  FILLER                  PIC X(1) VALUE SPACE.
063100
063200 01  MORE-CASES-SW                PIC X(1) VALUE SPACE.
063300     88  NO-MORE-CASE-RECS        VALUE "N".
063400
063500 01  COUNTERS-AND-ACCUMULATORS.
063600     05  RECORDS-READ             PIC S9(9) COMP.
063700     05  RECORDS-WRITTEN          PIC S9(9) COMP.
063800     05  RPT-COUNT-TABLE OCCURS 12 TIMES PIC S9(7) COMP.
063900     05  FILLER                  PIC X(1) VALUE SPACE.
064000
064100 01  WS-RPT-LINE.
064200     05  FILLER                  PIC X(2)  VALUE SPACES.
064300     05  RPT-DOCTOR-O             PIC X(20).
064400     05  FILLER                  PIC X(2)  VALUE SPACES.
064500     05  RPT-COUNT-O              PIC ZZZZZZ9.
064600     05  FILLER                  PIC X(99) VALUE SPACES.
064700
064800 01  WS-RECS-READ-ED              PIC ZZZZZZZ9.
064900
065000 COPY ABENDREC.
065100
065200 PROCEDURE DIVISION.
065300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
065400     PERFORM 050-LOAD-KEYWORD-TABLE THRU 050-EXIT
065500         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > 170.
065600     PERFORM 100-MAINLINE THRU 100-EXIT
065700         UNTIL NO-MORE-CASE-RECS.
065800     PERFORM 900-CLEANUP THRU 900-EXIT.
065900     MOVE ZERO TO RETURN-CODE.
066000     GOBACK.
066100
066200 000-HOUSEKEEPING.
066300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
066400     DISPLAY "******** BEGIN JOB SYMRPT01 ********".
066500     ACCEPT WS-RUN-DATE FROM DATE.
066600     OPEN INPUT CASE-FILE.
066700     OPEN OUTPUT CASEOUT-FILE, SYSOUT.
066800
066900     MOVE "chest pain"     TO WS-COMBO-KW1 (1).
067000     MOVE "breathlessness" TO WS-COMBO-KW2 (1).
067100     MOVE "chest pain"     TO WS-COMBO-KW1 (2).
067200     MOVE "sweating"       TO WS-COMBO-KW2 (2).
067300
067400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
067500
067600     READ CASE-FILE
067700         AT END
067800         MOVE "N" TO MORE-CASES-SW
067900         GO TO 000-EXIT
068000     END-READ.
068100 000-EXIT.
068200     EXIT.
068300
068400 050-LOAD-KEYWORD-TABLE.
068500     MOVE "050-LOAD-KEYWORD-TABLE" TO PARA-NAME.
068600     MOVE WS-KW-SPECIDX-R (KW-IDX) TO WS-KW-SPEC-IDX (KW-IDX).
068700     MOVE WS-KW-TEXT-R (KW-IDX) TO WS-KW-TEXT (KW-IDX).
068800     MOVE SPACES TO WS-TEST-KEYWORD.
068900     MOVE WS-KW-TEXT-R (KW-IDX) TO WS-TEST-KEYWORD.
069000     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
069100     MOVE WS-TEST-KEYWORD-LEN TO WS-KW-TEXT-LEN (KW-IDX).
069200 050-EXIT.
069300     EXIT.
069400
069500 100-MAINLINE.
069600     MOVE "100-MAINLINE" TO PARA-NAME.
069700     ADD 1 TO RECORDS-READ.
069800
069900     MOVE SPACES TO WS-RAW-TEXT.
070000     MOVE CASE-TEXT TO WS-RAW-TEXT.
070100     PERFORM 150-STRIP-QUOTES THRU 150-EXIT.
070200
070300     CALL "NORMTXT" USING WS-RAW-TEXT, WS-NORM-TEXT, WS-NORM-LEN.
070400
070500     MOVE "N" TO WS-RULE-FIRED-SW.
070600     PERFORM 190-SCAN-OVERRIDE-KEYWORDS THRU 190-EXIT.
070700     PERFORM 200-APPLY-OVERRIDE-RULES THRU 200-EXIT.
070800
070900     IF NOT RULE-FIRED
071000         PERFORM 400-SCORE-SPECIALISTS THRU 400-EXIT.
071100
071200     MOVE CASE-TEXT TO OUT-TEXT.
071300     MOVE WS-SPEC-NAME-R (WS-ASSIGNED-SPEC-IDX) TO OUT-DOCTOR.
071400     WRITE CASEOUT-REC.
071500     ADD 1 TO RECORDS-WRITTEN.
071600     ADD 1 TO RPT-COUNT-TABLE (WS-ASSIGNED-SPEC-IDX).
071700
071800     READ CASE-FILE
071900         AT END
072000         MOVE "N" TO MORE-CASES-SW
072100     END-READ.
072200 100-EXIT.
072300     EXIT.
072400
072500* STRIP A LEADING AND/OR TRAILING QUOTE MARK LEFT OVER FROM
072600* ORIGINAL CSV QUOTING - PART OF "SYMPTOM EXTRACTION" FOR EVERY
072700* UNIT, EVEN THOUGH UNIT A'S EXTRACTION STOPS THERE.
072800 150-STRIP-QUOTES.
072900     MOVE "150-STRIP-QUOTES" TO PARA-NAME.
073000     IF WS-RAW-TEXT (1 : 1) = '"'
073100         MOVE WS-RAW-TEXT (2 : 459) TO WS-RAW-TEXT.
073200     CALL "TRMLEN" USING WS-RAW-TEXT, WS-NORM-LEN.
073300     IF WS-NORM-LEN > 0
073400        AND WS-RAW-TEXT (WS-NORM-LEN : 1) = '"'
073500         MOVE SPACE TO WS-RAW-TEXT (WS-NORM-LEN : 1).
073600 150-EXIT.
073700     EXIT.
073800
073900* ONE TEST-AND-SET PER DISTINCT OVERRIDE KEYWORD - THIS RUNS
074000* ONCE PER CASE, BEFORE THE RULE CASCADE, SO THE CASCADE ITSELF
074100* IS NOTHING BUT FLAG COMPARISONS (CR4455).
074200 190-SCAN-OVERRIDE-KEYWORDS.
074300     MOVE "190-SCAN-OVERRIDE-KEYWORDS" TO PARA-NAME.
074400     MOVE "cough" TO WS-TEST-KEYWORD.
074500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
074600     MOVE WS-CONTAINS-RESULT TO WS-HAS-COUGH.
074700
074800     MOVE "phlegm" TO WS-TEST-KEYWORD.
074900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
075000     MOVE WS-CONTAINS-RESULT TO WS-HAS-PHLEGM.
075100
075200     MOVE "sputum" TO WS-TEST-KEYWORD.
075300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
075400     MOVE WS-CONTAINS-RESULT TO WS-HAS-SPUTUM.
075500
075600     MOVE "chest pain" TO WS-TEST-KEYWORD.
075700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
075800     MOVE WS-CONTAINS-RESULT TO WS-HAS-CHEST-PAIN.
075900
076000     MOVE "breathlessness" TO WS-TEST-KEYWORD.
076100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
076200     MOVE WS-CONTAINS-RESULT TO WS-HAS-BREATHLESSNESS.
076300
076400     MOVE "sweating" TO WS-TEST-KEYWORD.
076500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
076600     MOVE WS-CONTAINS-RESULT TO WS-HAS-SWEATING.
076700
076800     MOVE "yellowish skin" TO WS-TEST-KEYWORD.
076900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
077000     MOVE WS-CONTAINS-RESULT TO WS-HAS-YELLOW-SKIN.
077100
077200     MOVE "yellowing of eyes" TO WS-TEST-KEYWORD.
077300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
077400     MOVE WS-CONTAINS-RESULT TO WS-HAS-YELLOW-EYES.
077500
077600     MOVE "abdominal" TO WS-TEST-KEYWORD.
077700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
077800     MOVE WS-CONTAINS-RESULT TO WS-HAS-ABDOMINAL.
077900
078000     MOVE "stomach" TO WS-TEST-KEYWORD.
078100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
078200     MOVE WS-CONTAINS-RESULT TO WS-HAS-STOMACH.
078300
078400     MOVE "vomiting" TO WS-TEST-KEYWORD.
078500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
078600     MOVE WS-CONTAINS-RESULT TO WS-HAS-VOMITING.
078700
078800     MOVE "nausea" TO WS-TEST-KEYWORD.
078900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
079000     MOVE WS-CONTAINS-RESULT TO WS-HAS-NAUSEA.
079100
079200     MOVE "headache" TO WS-TEST-KEYWORD.
079300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
079400     MOVE WS-CONTAINS-RESULT TO WS-HAS-HEADACHE.
079500
079600     MOVE "weakness of one body side" TO WS-TEST-KEYWORD.
079700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
079800     MOVE WS-CONTAINS-RESULT TO WS-HAS-WEAKNESS-ONE-SIDE.
079900
080000     MOVE "altered sensorium" TO WS-TEST-KEYWORD.
080100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
080200     MOVE WS-CONTAINS-RESULT TO WS-HAS-ALTERED-SENSORIUM.
080300
080400     MOVE "continuous sneezing" TO WS-TEST-KEYWORD.
080500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
080600     MOVE WS-CONTAINS-RESULT TO WS-HAS-CONT-SNEEZING.
080700
080800     MOVE "watering from eyes" TO WS-TEST-KEYWORD.
080900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
081000     MOVE WS-CONTAINS-RESULT TO WS-HAS-WATERING-EYES.
081100
081200     MOVE "joint pain" TO WS-TEST-KEYWORD.
081300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
081400     MOVE WS-CONTAINS-RESULT TO WS-HAS-JOINT-PAIN.
081500
081600     MOVE "neck pain" TO WS-TEST-KEYWORD.
081700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
081800     MOVE WS-CONTAINS-RESULT TO WS-HAS-NECK-PAIN.
081900
082000     MOVE "stiff" TO WS-TEST-KEYWORD.
082100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
082200     MOVE WS-CONTAINS-RESULT TO WS-HAS-STIFF.
082300
082400     MOVE "burning micturition" TO WS-TEST-KEYWORD.
082500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
082600     MOVE WS-CONTAINS-RESULT TO WS-HAS-BURNING-MICT.
082700
082800     MOVE "bladder" TO WS-TEST-KEYWORD.
082900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
083000     MOVE WS-CONTAINS-RESULT TO WS-HAS-BLADDER.
083100
083200     MOVE "urine" TO WS-TEST-KEYWORD.
083300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
083400     MOVE WS-CONTAINS-RESULT TO WS-HAS-URINE.
083500
083600     MOVE "irregular sugar" TO WS-TEST-KEYWORD.
083700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
083800     MOVE WS-CONTAINS-RESULT TO WS-HAS-IRREGULAR-SUGAR.
083900
084000     MOVE "polyuria" TO WS-TEST-KEYWORD.
084100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
084200     MOVE WS-CONTAINS-RESULT TO WS-HAS-POLYURIA.
084300
084400     MOVE "excessive hunger" TO WS-TEST-KEYWORD.
084500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
084600     MOVE WS-CONTAINS-RESULT TO WS-HAS-EXCESSIVE-HUNGER.
084700
084800     MOVE "abnormal menstruation" TO WS-TEST-KEYWORD.
084900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
085000     MOVE WS-CONTAINS-RESULT TO WS-HAS-ABNORMAL-MENSES.
085100
085200     MOVE "ulcers on tongue" TO WS-TEST-KEYWORD.
085300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
085400     MOVE WS-CONTAINS-RESULT TO WS-HAS-ULCERS-TONGUE.
085500
085600     MOVE "acidity" TO WS-TEST-KEYWORD.
085700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
085800     MOVE WS-CONTAINS-RESULT TO WS-HAS-ACIDITY.
085900
086000     MOVE "high fever" TO WS-TEST-KEYWORD.
086100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
086200     MOVE WS-CONTAINS-RESULT TO WS-HAS-HIGH-FEVER.
086300
086400     MOVE "skin rash" TO WS-TEST-KEYWORD.
086500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
086600     MOVE WS-CONTAINS-RESULT TO WS-HAS-SKIN-RASH.
086700
086800     MOVE "red spots over body" TO WS-TEST-KEYWORD.
086900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
087000     MOVE WS-CONTAINS-RESULT TO WS-HAS-RED-SPOTS.
087100
087200     MOVE "blister" TO WS-TEST-KEYWORD.
087300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
087400     MOVE WS-CONTAINS-RESULT TO WS-HAS-BLISTER.
087500
087600     MOVE "veins" TO WS-TEST-KEYWORD.
087700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
087800     MOVE WS-CONTAINS-RESULT TO WS-HAS-VEINS.
087900
088000     MOVE "varicose" TO WS-TEST-KEYWORD.
088100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
088200     MOVE WS-CONTAINS-RESULT TO WS-HAS-VARICOSE.
088300
088400     MOVE "swollen" TO WS-TEST-KEYWORD.
088500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
088600     MOVE WS-CONTAINS-RESULT TO WS-HAS-SWOLLEN.
088700
088800     MOVE "legs" TO WS-TEST-KEYWORD.
088900     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
089000     MOVE WS-CONTAINS-RESULT TO WS-HAS-LEGS.
089100
089200     MOVE "protruding" TO WS-TEST-KEYWORD.
089300     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
089400     MOVE WS-CONTAINS-RESULT TO WS-HAS-PROTRUDING.
089500
089600     MOVE "diarrhoea" TO WS-TEST-KEYWORD.
089700     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
089800     MOVE WS-CONTAINS-RESULT TO WS-HAS-DIARRHOEA.
089900
090000     MOVE "fever" TO WS-TEST-KEYWORD.
090100     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
090200     MOVE WS-CONTAINS-RESULT TO WS-HAS-FEVER.
090300
090400     MOVE "spinning movements" TO WS-TEST-KEYWORD.
090500     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
090600     MOVE WS-CONTAINS-RESULT TO WS-HAS-SPINNING.
090700 190-EXIT.
090800     EXIT.
090900
091000 185-TEST-KEYWORD.
091100     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
091200     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
091300                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
091400                          WS-CONTAINS-RESULT.
091500     MOVE SPACES TO WS-TEST-KEYWORD.
091600 185-EXIT.
091700     EXIT.
091800
091900* THE 14 PRIORITY OVERRIDE RULES - FIRST ONE WHOSE CONDITION
092000* HOLDS WINS.  GO TO 200-EXIT THE MOMENT ONE FIRES (CR4455,
092100* CR4691).
092200 200-APPLY-OVERRIDE-RULES.
092300     MOVE "200-APPLY-OVERRIDE-RULES" TO PARA-NAME.
092400
092500*    RULE 01 - PULMONOLOGIST (COUGH + PHLEGM/SPUTUM)
092600     IF WS-HAS-COUGH = "Y"
092700        AND (WS-HAS-PHLEGM = "Y" OR WS-HAS-SPUTUM = "Y")
092800         MOVE 5 TO WS-ASSIGNED-SPEC-IDX
092900         SET RULE-FIRED TO TRUE
093000         GO TO 200-EXIT
093100     END-IF.
093200
093300*    RULE 02 - CARDIOLOGIST, UNLESS IT IS RULE 01'S CASE (CR4691)
093400     IF WS-HAS-CHEST-PAIN = "Y"
093500        AND (WS-HAS-BREATHLESSNESS = "Y" OR WS-HAS-SWEATING = "Y")
093600        AND NOT (WS-HAS-COUGH = "Y" AND
093700                 (WS-HAS-PHLEGM = "Y" OR WS-HAS-SPUTUM = "Y"))
093800         MOVE 2 TO WS-ASSIGNED-SPEC-IDX
093900         SET RULE-FIRED TO TRUE
094000         GO TO 200-EXIT
094100     END-IF.
094200
094300*    RULE 03 - GASTROENTEROLOGIST, LIVER PRESENTATION
094400     IF (WS-HAS-YELLOW-SKIN = "Y" OR WS-HAS-YELLOW-EYES = "Y")
094500        AND (WS-HAS-ABDOMINAL = "Y" OR WS-HAS-STOMACH = "Y"
094600             OR WS-HAS-VOMITING = "Y" OR WS-HAS-NAUSEA = "Y")
094700         MOVE 1 TO WS-ASSIGNED-SPEC-IDX
094800         SET RULE-FIRED TO TRUE
094900         GO TO 200-EXIT
095000     END-IF.
095100
095200*    RULE 04 - PULMONOLOGIST (COUGH + BREATHLESSNESS)
095300     IF WS-HAS-COUGH = "Y" AND WS-HAS-BREATHLESSNESS = "Y"
095400         MOVE 5 TO WS-ASSIGNED-SPEC-IDX
095500         SET RULE-FIRED TO TRUE
095600         GO TO 200-EXIT
095700     END-IF.
095800
095900*    RULE 05 - NEUROLOGIST, STROKE PRESENTATION
096000     IF WS-HAS-HEADACHE = "Y"
096100        AND (WS-HAS-WEAKNESS-ONE-SIDE = "Y"
096200             OR WS-HAS-ALTERED-SENSORIUM = "Y")
096300         MOVE 3 TO WS-ASSIGNED-SPEC-IDX
096400         SET RULE-FIRED TO TRUE
096500         GO TO 200-EXIT
096600     END-IF.
096700
096800*    RULE 06 - ENT
096900     IF WS-HAS-CONT-SNEEZING = "Y" AND WS-HAS-WATERING-EYES = "Y"
097000         MOVE 7 TO WS-ASSIGNED-SPEC-IDX
097100         SET RULE-FIRED TO TRUE
097200         GO TO 200-EXIT
097300     END-IF.
097400
097500*    RULE 07 - ORTHOPEDIC
097600     IF WS-HAS-JOINT-PAIN = "Y"
097700        AND (WS-HAS-NECK-PAIN = "Y" OR WS-HAS-STIFF = "Y")
097800         MOVE 6 TO WS-ASSIGNED-SPEC-IDX
097900         SET RULE-FIRED TO TRUE
098000         GO TO 200-EXIT
098100     END-IF.
098200
098300*    RULE 08 - GASTROENTEROLOGIST, URINARY PRESENTATION
098400     IF WS-HAS-BURNING-MICT = "Y"
098500        AND (WS-HAS-BLADDER = "Y" OR WS-HAS-URINE = "Y")
098600         MOVE 1 TO WS-ASSIGNED-SPEC-IDX
098700         SET RULE-FIRED TO TRUE
098800         GO TO 200-EXIT
098900     END-IF.
099000
099100*    RULE 09 - GENERAL PHYSICIAN, DIABETES PRESENTATION
099200     IF WS-HAS-IRREGULAR-SUGAR = "Y"
099300        AND (WS-HAS-POLYURIA = "Y" OR
099400              WS-HAS-EXCESSIVE-HUNGER = "Y")
099500         MOVE 8 TO WS-ASSIGNED-SPEC-IDX
099600         SET RULE-FIRED TO TRUE
099700         GO TO 200-EXIT
099800     END-IF.
099900
100000*    RULE 10 - GYNECOLOGIST (CR4455)
100100     IF WS-HAS-ABNORMAL-MENSES = "Y"
100200         MOVE 9 TO WS-ASSIGNED-SPEC-IDX
100300         SET RULE-FIRED TO TRUE
100400         GO TO 200-EXIT
100500     END-IF.
100600
100700*    RULE 11 - GASTROENTEROLOGIST (CR4455)
100800     IF WS-HAS-ULCERS-TONGUE = "Y"
100900        AND (WS-HAS-STOMACH = "Y" OR WS-HAS-ABDOMINAL = "Y"
101000             OR WS-HAS-ACIDITY = "Y" OR WS-HAS-VOMITING = "Y")
101100         MOVE 1 TO WS-ASSIGNED-SPEC-IDX
101200         SET RULE-FIRED TO TRUE
101300         GO TO 200-EXIT
101400     END-IF.
101500
101600*    RULE 12 - DERMATOLOGIST (CR4455)
101700     IF WS-HAS-HIGH-FEVER = "Y"
101800        AND (WS-HAS-SKIN-RASH = "Y" OR WS-HAS-RED-SPOTS = "Y"
101900             OR WS-HAS-BLISTER = "Y")
102000         MOVE 4 TO WS-ASSIGNED-SPEC-IDX
102100         SET RULE-FIRED TO TRUE
102200         GO TO 200-EXIT
102300     END-IF.
102400
102500*    RULE 13 - GENERAL PHYSICIAN, VARICOSE PRESENTATION (CR4455)
102600     IF (WS-HAS-VEINS = "Y" OR WS-HAS-VARICOSE = "Y")
102700        AND (WS-HAS-SWOLLEN = "Y" OR WS-HAS-LEGS = "Y"
102800             OR WS-HAS-PROTRUDING = "Y")
102900         MOVE 8 TO WS-ASSIGNED-SPEC-IDX
103000         SET RULE-FIRED TO TRUE
103100         GO TO 200-EXIT
103200     END-IF.
103300
103400*    RULE 14 - GASTROENTEROLOGIST, GASTRO-INFECTION (CR4455)
103500     IF (WS-HAS-VOMITING = "Y" OR WS-HAS-DIARRHOEA = "Y"
103600         OR WS-HAS-NAUSEA = "Y")
103700        AND (WS-HAS-FEVER = "Y" OR WS-HAS-HEADACHE = "Y")
103800        AND NOT (WS-HAS-COUGH = "Y" OR WS-HAS-PHLEGM = "Y"
103900                 OR WS-HAS-SPUTUM = "Y")
104000        AND NOT (WS-HAS-ALTERED-SENSORIUM = "Y"
104100                 OR WS-HAS-SPINNING = "Y"
104200                 OR WS-HAS-WEAKNESS-ONE-SIDE = "Y")
104300         MOVE 1 TO WS-ASSIGNED-SPEC-IDX
104400         SET RULE-FIRED TO TRUE
104500         GO TO 200-EXIT
104600     END-IF.
104700 200-EXIT.
104800     EXIT.
104900
105000* FALLBACK WEIGHTED-KEYWORD SCORE - ONLY RUNS WHEN NO OVERRIDE
105100* RULE FIRED.
105200 400-SCORE-SPECIALISTS.
105300     MOVE "400-SCORE-SPECIALISTS" TO PARA-NAME.
105400     INITIALIZE WS-SPEC-WORK-AREA.
105500     PERFORM 405-CHECK-CARDIO-COMBO THRU 405-EXIT.
105600     PERFORM 410-SCAN-KEYWORDS THRU 410-EXIT
105700         VARYING KW-IDX FROM 1 BY 1
105800         UNTIL KW-IDX > WS-KEYWORD-COUNT.
105900     PERFORM 420-COMPUTE-FINAL-SCORES THRU 420-EXIT
106000         VARYING SPEC-IDX FROM 1 BY 1 UNTIL SPEC-IDX > 12.
106100     PERFORM 450-PICK-WINNER THRU 450-EXIT.
106200 400-EXIT.
106300     EXIT.
106400
106500 405-CHECK-CARDIO-COMBO.
106600     MOVE "N" TO WS-COMBO-MATCHED-SW.
106700     PERFORM 406-CHECK-ONE-COMBO THRU 406-EXIT
106800         VARYING WS-COMBO-IDX FROM 1 BY 1
106900         UNTIL WS-COMBO-IDX > 2 OR COMBO-MATCHED.
107000     IF COMBO-MATCHED
107100         ADD 200 TO SPEC-SCORE (2)
107200         ADD 3 TO SPEC-MATCHCOUNT (2)
107300     ELSE
107400         MOVE "Y" TO SPEC-EXCLUDED-SW (2)
107500     END-IF.
107600 405-EXIT.
107700     EXIT.
107800
107900 406-CHECK-ONE-COMBO.
108000     MOVE SPACES TO WS-TEST-KEYWORD.
108100     MOVE WS-COMBO-KW1 (WS-COMBO-IDX) TO WS-TEST-KEYWORD.
108200     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
108300     MOVE WS-CONTAINS-RESULT TO WS-COMBO-KW1-FOUND.
108400
108500     MOVE WS-COMBO-KW2 (WS-COMBO-IDX) TO WS-TEST-KEYWORD.
108600     PERFORM 185-TEST-KEYWORD THRU 185-EXIT.
108700     MOVE WS-CONTAINS-RESULT TO WS-COMBO-KW2-FOUND.
108800
108900     IF WS-COMBO-KW1-FOUND = "Y" AND WS-COMBO-KW2-FOUND = "Y"
109000         MOVE "Y" TO WS-COMBO-MATCHED-SW.
109100 406-EXIT.
109200     EXIT.
109300
109400 410-SCAN-KEYWORDS.
109500     MOVE WS-KW-TEXT (KW-IDX) TO WS-TEST-KEYWORD.
109600     MOVE WS-KW-TEXT-LEN (KW-IDX) TO WS-TEST-KEYWORD-LEN.
109700     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
109800                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
109900                          WS-CONTAINS-RESULT.
110000     MOVE SPACES TO WS-TEST-KEYWORD.
110100     IF WS-CONTAINS-RESULT = "Y"
110200         ADD 10 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX))
110300         ADD 1 TO SPEC-MATCHCOUNT (WS-KW-SPEC-IDX (KW-IDX)).
110400 410-EXIT.
110500     EXIT.
110600
110700 420-COMPUTE-FINAL-SCORES.
110800     IF SPEC-MATCHCOUNT (SPEC-IDX) > 0
110900        AND SPEC-EXCLUDED-SW (SPEC-IDX) NOT = "Y"
111000         COMPUTE SPEC-FINALSCORE (SPEC-IDX) =
111100             SPEC-SCORE (SPEC-IDX) + 1000
111200             - (50 * WS-SPEC-PRIORITY-R (SPEC-IDX))
111300         MOVE "Y" TO SPEC-ELIGIBLE-SW (SPEC-IDX)
111400     ELSE
111500         MOVE "N" TO SPEC-ELIGIBLE-SW (SPEC-IDX)
111600     END-IF.
111700 420-EXIT.
111800     EXIT.
111900
112000 450-PICK-WINNER.
112100     MOVE 0 TO WS-BEST-IDX.
112200     MOVE -1 TO WS-BEST-SCORE.
112300     MOVE -1 TO WS-BEST-MATCHCOUNT.
112400     PERFORM 455-CHECK-ONE-SPEC THRU 455-EXIT
112500         VARYING SPEC-IDX FROM 1 BY 1 UNTIL SPEC-IDX > 12.
112600     IF WS-BEST-IDX = 0
112700         MOVE 8 TO WS-ASSIGNED-SPEC-IDX
112800     ELSE
112900         MOVE WS-BEST-IDX TO WS-ASSIGNED-SPEC-IDX
113000     END-IF.
113100 450-EXIT.
113200     EXIT.
113300
113400 455-CHECK-ONE-SPEC.
113500     IF SPEC-ELIGIBLE-SW (SPEC-IDX) = "Y"
113600        AND (SPEC-FINALSCORE (SPEC-IDX) > WS-BEST-SCORE
113700             OR (SPEC-FINALSCORE (SPEC-IDX) = WS-BEST-SCORE
113800                 AND SPEC-MATCHCOUNT (SPEC-IDX) >
113900                     WS-BEST-MATCHCOUNT))
114000         MOVE SPEC-FINALSCORE (SPEC-IDX) TO WS-BEST-SCORE
114100         MOVE SPEC-MATCHCOUNT (SPEC-IDX) TO
114200             WS-BEST-MATCHCOUNT
114300         MOVE SPEC-IDX TO WS-BEST-IDX.
114400 455-EXIT.
114500     EXIT.
114600
114700 700-CLOSE-FILES.
114800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
114900     CLOSE CASE-FILE, CASEOUT-FILE, SYSOUT.
115000 700-EXIT.
115100     EXIT.
115200
115300 900-CLEANUP.
115400     MOVE "900-CLEANUP" TO PARA-NAME.
115500     PERFORM 910-PRINT-DISTRIBUTION THRU 910-EXIT.
115600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
115700
115800     DISPLAY "** CASE RECORDS READ **".
115900     DISPLAY RECORDS-READ.
116000     DISPLAY "** CASE RECORDS WRITTEN **".
116100     DISPLAY RECORDS-WRITTEN.
116200     DISPLAY "******** NORMAL END OF JOB SYMRPT01 ********".
116300 900-EXIT.
116400     EXIT.
116500
116600 910-PRINT-DISTRIBUTION.
116700     MOVE "910-PRINT-DISTRIBUTION" TO PARA-NAME.
116800     MOVE RECORDS-READ TO WS-RECS-READ-ED.
116900     MOVE SPACES TO SYSOUT-REC.
117000     STRING "PROCESSED " DELIMITED BY SIZE
117100            WS-RECS-READ-ED DELIMITED BY SIZE
117200            " ROWS" DELIMITED BY SIZE
117300         INTO SYSOUT-REC.
117400     WRITE SYSOUT-REC.
117500
117600     MOVE "DOCTOR ASSIGNMENT DISTRIBUTION:" TO SYSOUT-REC.
117700     WRITE SYSOUT-REC.
117800
117900     PERFORM 920-PRINT-ONE-DOCTOR THRU 920-EXIT
118000         VARYING WS-COMBO-IDX FROM 1 BY 1 UNTIL WS-COMBO-IDX > 12.
118100 910-EXIT.
118200     EXIT.
118300
118400 920-PRINT-ONE-DOCTOR.
118500     IF RPT-COUNT-TABLE (WS-SORT-ORDER (WS-COMBO-IDX)) > 0
118600         MOVE SPACES TO WS-RPT-LINE
118700         MOVE WS-SPEC-NAME-R (WS-SORT-ORDER (WS-COMBO-IDX))
118800             TO RPT-DOCTOR-O
118900         MOVE RPT-COUNT-TABLE (WS-SORT-ORDER (WS-COMBO-IDX))
119000             TO RPT-COUNT-O
119100         WRITE SYSOUT-REC FROM WS-RPT-LINE.
119200 920-EXIT.
119300     EXIT.
119400
119500 1000-ABEND-RTN.
119600     MOVE SPACES TO ABEND-REC.
119700     WRITE SYSOUT-REC FROM ABEND-REC.
119800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
119900     DISPLAY "*** ABNORMAL END OF JOB-SYMRPT01 ***" UPON CONSOLE.
120000     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
