000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DOCADD03.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/09/89.
000600 DATE-COMPILED. 02/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800************************************************************
000900* CHANGE LOG
001000*-----------------------------------------------------------
001100* 02/09/89 JWS  INITIAL RELEASE.  FIRST-GENERATION SPECIALIST       CR4399
001200*          ENGINE - SCORING ONLY, TWELVE SPECIALISTS                CR4399
001300*          INCLUDING GYNECOLOGIST.  OUTPUT CARRIES THE WHOLE        CR4399
001400*          INPUT RECORD FORWARD AND APPENDS A DOCTOR COLUMN,        CR4399
001500*          SAME "REWRITE THE WHOLE RECORD" SHAPE THIS SHOP          CR4399
001600*          USES ELSEWHERE ON RECORD-LEVEL UPDATE STEPS.             CR4399
001700* 11/02/91 JWS  WIDENED CASE-TEXT TO MATCH CR4517.                  CR4520
001800* 05/03/93 RMT  DROPPED THE ENDOCRINOLOGIST-PRIORITY-3 SLOT -       CR4688
001900*          CLINICAL REVIEW MOVED ENDOCRINOLOGY TO PRIORITY 6        CR4688
002000*          AND INSERTED GYNECOLOGIST AT 10 IN ITS PLACE.            CR4688
002100* 01/13/99 DKP  Y2K REVIEW - WS-RUN-DATE IS REPORT COSMETICS        CR5006
002200*          ONLY.  NO CHANGE REQUIRED.  SIGNED OFF.                  CR5006
002300* 06/11/02 LMB  KEYWORD/PATTERN TABLE NOW LOADED FROM KWRUL03       CR5191
002400*          AT STARTUP INSTEAD OF BEING HARD-CODED (SAME              CR5191
002500*          CHANGE AS CR5189/CR5190 IN SYMRPT01/SYMREC02).            CR5191
002600* 03/11/07 TGM  REVERTED CR5191 - SAME AU-2007-014 AUDIT            CR5391
002700*          FINDING AS SYMRPT01'S CR5310 AND SYMREC02'S CR5390.      CR5391
002800*          KWRUL03 WAS NEVER RETUNED AFTER CR5191 AND HAD NO        CR5391
002900*          CHANGE CONTROL OF ITS OWN, SO THE WEIGHT TABLE IS        CR5391
003000*          BACK IN WORKING STORAGE UNDER THIS PROGRAM'S CHANGE      CR5391
003100*          CONTROL.  THE KWRUL03 UTILITY FILE IS RETIRED.           CR5391
003200*-----------------------------------------------------------
003300* THIS STEP IS THE FIRST-GENERATION SPECIALIST ENGINE.
003400* UNLIKE SYMREC02 IT CARRIES THE ORIGINAL CASE-LABEL
003500* FORWARD AND HAS A NARROWER BONUS RULE (BLOOD/RUSTY
003600* SPUTUM ONLY - NO NEUROLOGY BONUS POINTS ON THIS
003700* GENERATION'S TABLE).  IT NEVER ABENDS ON AN EMPTY CASE
003800* FILE - THAT EDIT CHECK WAS ADDED LATER, IN SYMREC02,
003900* AND WAS NEVER BACKFITTED HERE.
004000************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT CASE-FILE
005500     ASSIGN TO UT-S-CASEIN
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT CASEOUTL-FILE
006000     ASSIGN TO UT-S-CASEOUTL
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 132 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(132).
007300
007400****** INTAKE EXTRACT OF PATIENT SYMPTOM CASES - SEE SYMRPT01
007500 FD  CASE-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 460 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS CASEREC-REC.
008100     COPY CASEREC.
008200
008300****** OUTPUT CARRIES THE ORIGINAL TEXT AND LABEL FORWARD
008400****** AND APPENDS THE ASSIGNED DOCTOR - NOTHING FROM THE
008500****** INPUT IS DROPPED ON THIS GENERATION.
008600 FD  CASEOUTL-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 461 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS CASEOUTL-REC.
009200 01  CASEOUTL-REC.
009300     05  OUT-TEXT                PIC X(400).
009400     05  OUT-LABEL               PIC X(40).
009500     05  OUT-DOCTOR              PIC X(20).
009600     05  FILLER                  PIC X(1) VALUE SPACE.
009700
009800** QSAM FILE
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  IFCODE                  PIC X(2).
010300         88  CODE-READ           VALUE SPACES.
010400         88  NO-MORE-CASES       VALUE "10".
010500     05  OFCODE                  PIC X(2).
010600         88  CODE-WRITE          VALUE SPACES.
010700     05  FILLER                  PIC X(1) VALUE SPACE.
010800
010900*-----------------------------------------------------------
011000* TWELVE-SPECIALIST MASTER TABLE IN RULE-TABLE ORDER
011100* (CR4688 - GYNECOLOGIST INSERTED AT PRIORITY 10,
011200* ENDOCRINOLOGIST MOVED TO PRIORITY 6).  NAME AND PRIORITY
011300* ARE FIXED BUSINESS CONSTANTS SET BY CLINICAL REVIEW.
011400*-----------------------------------------------------------
011500 01  WS-SPEC-NAME-VALUES.
011600     05  FILLER  PIC X(20) VALUE "Cardiologist        ".
011700     05  FILLER  PIC X(20) VALUE "Neurologist         ".
011800     05  FILLER  PIC X(20) VALUE "Pulmonologist       ".
011900     05  FILLER  PIC X(20) VALUE "Gastroenterologist  ".
012000     05  FILLER  PIC X(20) VALUE "Urologist           ".
012100     05  FILLER  PIC X(20) VALUE "Endocrinologist     ".
012200     05  FILLER  PIC X(20) VALUE "Dermatologist       ".
012300     05  FILLER  PIC X(20) VALUE "ENT                 ".
012400     05  FILLER  PIC X(20) VALUE "Orthopedic          ".
012500     05  FILLER  PIC X(20) VALUE "Gynecologist        ".
012600     05  FILLER  PIC X(20) VALUE "Psychiatrist        ".
012700     05  FILLER  PIC X(20) VALUE "General Physician   ".
012800 01  WS-SPEC-NAME-TABLE REDEFINES WS-SPEC-NAME-VALUES.
012900     05  WS-SPEC-NAME-R OCCURS 12 TIMES PIC X(20).
013000
013100 01  WS-SPEC-PRIORITY-VALUES.
013200     05  FILLER  PIC 9(2) VALUE 01.
013300     05  FILLER  PIC 9(2) VALUE 02.
013400     05  FILLER  PIC 9(2) VALUE 02.
013500     05  FILLER  PIC 9(2) VALUE 04.
013600     05  FILLER  PIC 9(2) VALUE 05.
013700     05  FILLER  PIC 9(2) VALUE 06.
013800     05  FILLER  PIC 9(2) VALUE 07.
013900     05  FILLER  PIC 9(2) VALUE 08.
014000     05  FILLER  PIC 9(2) VALUE 09.
014100     05  FILLER  PIC 9(2) VALUE 10.
014200     05  FILLER  PIC 9(2) VALUE 11.
014300     05  FILLER  PIC 9(2) VALUE 12.
014400 01  WS-SPEC-PRIORITY-TABLE REDEFINES WS-SPEC-PRIORITY-VALUES.
014500     05  WS-SPEC-PRIORITY-R OCCURS 12 TIMES PIC 9(2).
014600
014700* PER-CASE MUTABLE SCORING WORK AREA - RESET EVERY CASE IN 4
014800 01  WS-SPEC-WORK-AREA.
014900     05  WS-SPEC-WORK OCCURS 12 TIMES INDEXED BY SPEC-IDX.
015000         10  SPEC-SCORE           PIC S9(6) COMP.
015100         10  SPEC-MATCHCOUNT      PIC S9(4) COMP.
015200         10  SPEC-FINALSCORE      PIC S9(7) COMP.
015300         10  SPEC-EXCLUDED-SW     PIC X(1).
015400         10  SPEC-ELIGIBLE-SW     PIC X(1).
015500     05  FILLER                  PIC X(1) VALUE SPACE.
015600
015700* CARDIOLOGIST'S TWO COMBINED-SYMPTOM PATTERNS
015800 01  WS-COMBO-TABLE.
015900     05  WS-COMBO-ENTRY OCCURS 2 TIMES.
016000         10  WS-COMBO-KW1         PIC X(20).
016100         10  WS-COMBO-KW2         PIC X(20).
016200     05  FILLER                  PIC X(1) VALUE SPACE.
016300 01  MISC-COMBO-FIELDS.
016400     05  WS-COMBO-IDX             PIC S9(4) COMP.
016500     05  WS-COMBO-MATCHED-SW      PIC X(1).
016600         88  COMBO-MATCHED        VALUE "Y".
016700     05  WS-COMBO-KW1-FOUND       PIC X(1).
016800     05  WS-COMBO-KW2-FOUND       PIC X(1).
016900     05  FILLER                  PIC X(1) VALUE SPACE.
017000
017100* CLINICAL REVIEW'S KEYWORD/PATTERN WEIGHT TABLE - SEE THE
017200* CR5391 CHANGE LOG ENTRY ABOVE.  120 KEYWORDS ACROSS THE 12
017300* UNIT-C SPECIALISTS IN WS-SPEC-NAME-TABLE, SPECIALIST INDEX
017400* FIRST, KEYWORD TEXT SECOND - THE TWO TABLES ARE IN THE SAME
017500* KEYWORD ORDER SO WS-KW-SPECIDX-R (N) AND WS-KW-TEXT-R (N)
017600* PAIR UP.
017700 01  WS-KW-SPECIDX-VALUES.
017800     05  FILLER  PIC 9(2) VALUE 01.
017900     05  FILLER  PIC 9(2) VALUE 01.
018000     05  FILLER  PIC 9(2) VALUE 01.
018100     05  FILLER  PIC 9(2) VALUE 01.
018200     05  FILLER  PIC 9(2) VALUE 01.
018300     05  FILLER  PIC 9(2) VALUE 02.
018400     05  FILLER  PIC 9(2) VALUE 02.
018500     05  FILLER  PIC 9(2) VALUE 02.
018600     05  FILLER  PIC 9(2) VALUE 02.
018700     05  FILLER  PIC 9(2) VALUE 02.
018800     05  FILLER  PIC 9(2) VALUE 02.
018900     05  FILLER  PIC 9(2) VALUE 02.
019000     05  FILLER  PIC 9(2) VALUE 02.
019100     05  FILLER  PIC 9(2) VALUE 02.
019200     05  FILLER  PIC 9(2) VALUE 02.
019300     05  FILLER  PIC 9(2) VALUE 03.
019400     05  FILLER  PIC 9(2) VALUE 03.
019500     05  FILLER  PIC 9(2) VALUE 03.
019600     05  FILLER  PIC 9(2) VALUE 03.
019700     05  FILLER  PIC 9(2) VALUE 03.
019800     05  FILLER  PIC 9(2) VALUE 03.
019900     05  FILLER  PIC 9(2) VALUE 03.
020000     05  FILLER  PIC 9(2) VALUE 04.
020100     05  FILLER  PIC 9(2) VALUE 04.
020200     05  FILLER  PIC 9(2) VALUE 04.
020300     05  FILLER  PIC 9(2) VALUE 04.
020400     05  FILLER  PIC 9(2) VALUE 04.
020500     05  FILLER  PIC 9(2) VALUE 04.
020600     05  FILLER  PIC 9(2) VALUE 04.
020700     05  FILLER  PIC 9(2) VALUE 04.
020800     05  FILLER  PIC 9(2) VALUE 04.
020900     05  FILLER  PIC 9(2) VALUE 04.
021000     05  FILLER  PIC 9(2) VALUE 04.
021100     05  FILLER  PIC 9(2) VALUE 04.
021200     05  FILLER  PIC 9(2) VALUE 04.
021300     05  FILLER  PIC 9(2) VALUE 04.
021400     05  FILLER  PIC 9(2) VALUE 04.
021500     05  FILLER  PIC 9(2) VALUE 04.
021600     05  FILLER  PIC 9(2) VALUE 04.
021700     05  FILLER  PIC 9(2) VALUE 04.
021800     05  FILLER  PIC 9(2) VALUE 04.
021900     05  FILLER  PIC 9(2) VALUE 04.
022000     05  FILLER  PIC 9(2) VALUE 04.
022100     05  FILLER  PIC 9(2) VALUE 04.
022200     05  FILLER  PIC 9(2) VALUE 04.
022300     05  FILLER  PIC 9(2) VALUE 04.
022400     05  FILLER  PIC 9(2) VALUE 04.
022500     05  FILLER  PIC 9(2) VALUE 04.
022600     05  FILLER  PIC 9(2) VALUE 05.
022700     05  FILLER  PIC 9(2) VALUE 05.
022800     05  FILLER  PIC 9(2) VALUE 05.
022900     05  FILLER  PIC 9(2) VALUE 05.
023000     05  FILLER  PIC 9(2) VALUE 05.
023100     05  FILLER  PIC 9(2) VALUE 05.
023200     05  FILLER  PIC 9(2) VALUE 05.
023300     05  FILLER  PIC 9(2) VALUE 05.
023400     05  FILLER  PIC 9(2) VALUE 06.
023500     05  FILLER  PIC 9(2) VALUE 06.
023600     05  FILLER  PIC 9(2) VALUE 06.
023700     05  FILLER  PIC 9(2) VALUE 06.
023800     05  FILLER  PIC 9(2) VALUE 06.
023900     05  FILLER  PIC 9(2) VALUE 06.
024000     05  FILLER  PIC 9(2) VALUE 06.
024100     05  FILLER  PIC 9(2) VALUE 06.
024200     05  FILLER  PIC 9(2) VALUE 06.
024300     05  FILLER  PIC 9(2) VALUE 06.
024400     05  FILLER  PIC 9(2) VALUE 06.
024500     05  FILLER  PIC 9(2) VALUE 06.
024600     05  FILLER  PIC 9(2) VALUE 07.
024700     05  FILLER  PIC 9(2) VALUE 07.
024800     05  FILLER  PIC 9(2) VALUE 07.
024900     05  FILLER  PIC 9(2) VALUE 07.
025000     05  FILLER  PIC 9(2) VALUE 07.
025100     05  FILLER  PIC 9(2) VALUE 07.
025200     05  FILLER  PIC 9(2) VALUE 07.
025300     05  FILLER  PIC 9(2) VALUE 07.
025400     05  FILLER  PIC 9(2) VALUE 07.
025500     05  FILLER  PIC 9(2) VALUE 07.
025600     05  FILLER  PIC 9(2) VALUE 07.
025700     05  FILLER  PIC 9(2) VALUE 07.
025800     05  FILLER  PIC 9(2) VALUE 07.
025900     05  FILLER  PIC 9(2) VALUE 08.
026000     05  FILLER  PIC 9(2) VALUE 08.
026100     05  FILLER  PIC 9(2) VALUE 08.
026200     05  FILLER  PIC 9(2) VALUE 08.
026300     05  FILLER  PIC 9(2) VALUE 08.
026400     05  FILLER  PIC 9(2) VALUE 08.
026500     05  FILLER  PIC 9(2) VALUE 08.
026600     05  FILLER  PIC 9(2) VALUE 08.
026700     05  FILLER  PIC 9(2) VALUE 08.
026800     05  FILLER  PIC 9(2) VALUE 09.
026900     05  FILLER  PIC 9(2) VALUE 09.
027000     05  FILLER  PIC 9(2) VALUE 09.
027100     05  FILLER  PIC 9(2) VALUE 09.
027200     05  FILLER  PIC 9(2) VALUE 09.
027300     05  FILLER  PIC 9(2) VALUE 09.
027400     05  FILLER  PIC 9(2) VALUE 09.
027500     05  FILLER  PIC 9(2) VALUE 09.
027600     05  FILLER  PIC 9(2) VALUE 09.
027700     05  FILLER  PIC 9(2) VALUE 09.
027800     05  FILLER  PIC 9(2) VALUE 09.
027900     05  FILLER  PIC 9(2) VALUE 09.
028000     05  FILLER  PIC 9(2) VALUE 10.
028100     05  FILLER  PIC 9(2) VALUE 11.
028200     05  FILLER  PIC 9(2) VALUE 11.
028300     05  FILLER  PIC 9(2) VALUE 11.
028400     05  FILLER  PIC 9(2) VALUE 12.
028500     05  FILLER  PIC 9(2) VALUE 12.
028600     05  FILLER  PIC 9(2) VALUE 12.
028700     05  FILLER  PIC 9(2) VALUE 12.
028800     05  FILLER  PIC 9(2) VALUE 12.
028900     05  FILLER  PIC 9(2) VALUE 12.
029000     05  FILLER  PIC 9(2) VALUE 12.
029100     05  FILLER  PIC 9(2) VALUE 12.
029200     05  FILLER  PIC 9(2) VALUE 12.
029300     05  FILLER  PIC 9(2) VALUE 12.
029400     05  FILLER  PIC 9(2) VALUE 12.
029500     05  FILLER  PIC 9(2) VALUE 12.
029600     05  FILLER  PIC 9(2) VALUE 12.
029700     05  FILLER  PIC 9(2) VALUE 12.
029800 01  WS-KW-SPECIDX-TABLE REDEFINES WS-KW-SPECIDX-VALUES.
029900     05  WS-KW-SPECIDX-R OCCURS 120 TIMES PIC 9(2).
030000 01  WS-KW-TEXT-VALUES.
030100     05  FILLER  PIC X(40) VALUE "chest pain".
030200     05  FILLER  PIC X(40) VALUE "breathlessness".
030300     05  FILLER  PIC X(40) VALUE "palpitations".
030400     05  FILLER  PIC X(40) VALUE "irregular heartbeat".
030500     05  FILLER  PIC X(40) VALUE "fast heart rate".
030600     05  FILLER  PIC X(40) VALUE "headache".
030700     05  FILLER  PIC X(40) VALUE "altered sensorium".
030800     05  FILLER  PIC X(40) VALUE "loss of balance".
030900     05  FILLER  PIC X(40) VALUE "spinning movements".
031000     05  FILLER  PIC X(40) VALUE "dizziness".
031100     05  FILLER  PIC X(40) VALUE "seizures".
031200     05  FILLER  PIC X(40) VALUE "weakness of one body side".
031300     05  FILLER  PIC X(40) VALUE "unsteadiness".
031400     05  FILLER  PIC X(40) VALUE "slurred speech".
031500     05  FILLER  PIC X(40) VALUE "coma".
031600     05  FILLER  PIC X(40) VALUE "cough".
031700     05  FILLER  PIC X(40) VALUE "mucoid sputum".
031800     05  FILLER  PIC X(40) VALUE "rusty sputum".
031900     05  FILLER  PIC X(40) VALUE "blood in sputum".
032000     05  FILLER  PIC X(40) VALUE "phlegm".
032100     05  FILLER  PIC X(40) VALUE "mucus".
032200     05  FILLER  PIC X(40) VALUE "respiratory".
032300     05  FILLER  PIC X(40) VALUE "vomiting".
032400     05  FILLER  PIC X(40) VALUE "diarrhea".
032500     05  FILLER  PIC X(40) VALUE "diarrhoea".
032600     05  FILLER  PIC X(40) VALUE "constipation".
032700     05  FILLER  PIC X(40) VALUE "abdominal pain".
032800     05  FILLER  PIC X(40) VALUE "stomach pain".
032900     05  FILLER  PIC X(40) VALUE "acidity".
033000     05  FILLER  PIC X(40) VALUE "indigestion".
033100     05  FILLER  PIC X(40) VALUE "bloody stool".
033200     05  FILLER  PIC X(40) VALUE "loss of appetite".
033300     05  FILLER  PIC X(40) VALUE "nausea".
033400     05  FILLER  PIC X(40) VALUE "yellowing of eyes".
033500     05  FILLER  PIC X(40) VALUE "yellowish skin".
033600     05  FILLER  PIC X(40) VALUE "dark urine".
033700     05  FILLER  PIC X(40) VALUE "swelling of stomach".
033800     05  FILLER  PIC X(40) VALUE "distention of abdomen".
033900     05  FILLER  PIC X(40) VALUE "fluid overload".
034000     05  FILLER  PIC X(40) VALUE "dehydration".
034100     05  FILLER  PIC X(40) VALUE "sunken eyes".
034200     05  FILLER  PIC X(40) VALUE "history of alcohol consumption".
034300     05  FILLER  PIC X(40) VALUE "acute liver failure".
034400     05  FILLER  PIC X(40) VALUE "stomach bleeding".
034500     05  FILLER  PIC X(40) VALUE "pain during bowel movements".
034600     05  FILLER  PIC X(40) VALUE "pain in anal region".
034700     05  FILLER  PIC X(40) VALUE "irritation in anus".
034800     05  FILLER  PIC X(40) VALUE "ulcers on tongue".
034900     05  FILLER  PIC X(40) VALUE "burning micturition".
035000     05  FILLER  PIC X(40) VALUE "bladder discomfort".
035100     05  FILLER  PIC X(40) VALUE "foul smell of urine".
035200     05  FILLER  PIC X(40) VALUE "continuous feel of urine".
035300     05  FILLER  PIC X(40) VALUE "urine".
035400     05  FILLER  PIC X(40) VALUE "urinary".
035500     05  FILLER  PIC X(40) VALUE "kidney".
035600     05  FILLER  PIC X(40) VALUE "ureteral".
035700     05  FILLER  PIC X(40) VALUE "excessive hunger".
035800     05  FILLER  PIC X(40) VALUE "polyuria".
035900     05  FILLER  PIC X(40) VALUE "increased appetite".
036000     05  FILLER  PIC X(40) VALUE "irregular sugar level".
036100     05  FILLER  PIC X(40) VALUE "weight gain".
036200     05  FILLER  PIC X(40) VALUE "cold hands".
036300     05  FILLER  PIC X(40) VALUE "enlarged thyroid".
036400     05  FILLER  PIC X(40) VALUE "obesity".
036500     05  FILLER  PIC X(40) VALUE "restlessness".
036600     05  FILLER  PIC X(40) VALUE "lethargy".
036700     05  FILLER  PIC X(40) VALUE "diabetes".
036800     05  FILLER  PIC X(40) VALUE "thyroid".
036900     05  FILLER  PIC X(40) VALUE "skin rash".
037000     05  FILLER  PIC X(40) VALUE "itching".
037100     05  FILLER  PIC X(40) VALUE "skin discoloration".
037200     05  FILLER  PIC X(40) VALUE "pus filled pimples".
037300     05  FILLER  PIC X(40) VALUE "blackheads".
037400     05  FILLER  PIC X(40) VALUE "skin peeling".
037500     05  FILLER  PIC X(40) VALUE "nodal skin eruptions".
037600     05  FILLER  PIC X(40) VALUE "dischromic patches".
037700     05  FILLER  PIC X(40) VALUE "blister".
037800     05  FILLER  PIC X(40) VALUE "red sore around nose".
037900     05  FILLER  PIC X(40) VALUE "yellow crust ooze".
038000     05  FILLER  PIC X(40) VALUE "scurring".
038100     05  FILLER  PIC X(40) VALUE "red spots over body".
038200     05  FILLER  PIC X(40) VALUE "continuous sneezing".
038300     05  FILLER  PIC X(40) VALUE "watering from eyes".
038400     05  FILLER  PIC X(40) VALUE "throat irritation".
038500     05  FILLER  PIC X(40) VALUE "sinus pressure".
038600     05  FILLER  PIC X(40) VALUE "runny nose".
038700     05  FILLER  PIC X(40) VALUE "congestion".
038800     05  FILLER  PIC X(40) VALUE "loss of smell".
038900     05  FILLER  PIC X(40) VALUE "patches in throat".
039000     05  FILLER  PIC X(40) VALUE "shivering".
039100     05  FILLER  PIC X(40) VALUE "joint pain".
039200     05  FILLER  PIC X(40) VALUE "neck pain".
039300     05  FILLER  PIC X(40) VALUE "knee pain".
039400     05  FILLER  PIC X(40) VALUE "hip pain".
039500     05  FILLER  PIC X(40) VALUE "stiff neck".
039600     05  FILLER  PIC X(40) VALUE "muscle weakness".
039700     05  FILLER  PIC X(40) VALUE "swelling joints".
039800     05  FILLER  PIC X(40) VALUE "back pain".
039900     05  FILLER  PIC X(40) VALUE "painful walking".
040000     05  FILLER  PIC X(40) VALUE "muscle wasting".
040100     05  FILLER  PIC X(40) VALUE "movement stiffness".
040200     05  FILLER  PIC X(40) VALUE "pain behind the eyes".
040300     05  FILLER  PIC X(40) VALUE "abnormal menstruation".
040400     05  FILLER  PIC X(40) VALUE "anxiety".
040500     05  FILLER  PIC X(40) VALUE "depression".
040600     05  FILLER  PIC X(40) VALUE "irritability".
040700     05  FILLER  PIC X(40) VALUE "fever".
040800     05  FILLER  PIC X(40) VALUE "fatigue".
040900     05  FILLER  PIC X(40) VALUE "malaise".
041000     05  FILLER  PIC X(40) VALUE "weight loss".
041100     05  FILLER  PIC X(40) VALUE "high fever".
041200     05  FILLER  PIC X(40) VALUE "mild fever".
041300     05  FILLER  PIC X(40) VALUE "chills".
041400     05  FILLER  PIC X(40) VALUE "swelled lymph nodes".
041500     05  FILLER  PIC X(40) VALUE "muscle pain".
041600     05  FILLER  PIC X(40) VALUE "weakness".
041700     05  FILLER  PIC X(40) VALUE "blurred and distorted vision".
041800     05  FILLER  PIC X(40) VALUE "drying and tingling lips".
041900     05  FILLER  PIC X(40) VALUE "extra marital contacts".
042000     05  FILLER  PIC X(40) VALUE "mood swings".
042100 01  WS-KW-TEXT-TABLE REDEFINES WS-KW-TEXT-VALUES.
042200     05  WS-KW-TEXT-R OCCURS 120 TIMES PIC X(40).
042300* WS-KEYWORD-TABLE BELOW IS BUILT FROM THE TWO TABLES ABOVE
042400* AT STARTUP BY 050-LOAD-KEYWORD-TABLE (CR5391).
042500 01  WS-KEYWORD-TABLE.
042600     05  WS-KW-ENTRY OCCURS 300 TIMES INDEXED BY KW-IDX.
042700         10  WS-KW-SPEC-IDX       PIC 9(2).
042800         10  WS-KW-TEXT           PIC X(40).
042900         10  WS-KW-TEXT-LEN       PIC S9(4) COMP.
043000     05  FILLER                  PIC X(1) VALUE SPACE.
043100 77  WS-KEYWORD-COUNT            PIC S9(4) COMP VALUE 120.
043200
043300* EXTRACTED SYMPTOM LIST FOR THE CASE CURRENTLY IN HAND
043400 01  WS-SYMPTOM-TABLE.
043500     05  WS-SYMPTOM OCCURS 40 TIMES INDEXED BY WS-SYM-IDX.
043600         10  WS-SYMPTOM-ENTRY     PIC X(40).
043700         10  WS-SYMPTOM-LEN       PIC S9(4) COMP.
043800     05  FILLER                  PIC X(1) VALUE SPACE.
043900 77  WS-SYMPTOM-COUNT            PIC S9(4) COMP VALUE ZERO.
044000
044100* RUN DATE FOR REPORT HEADING - COSMETIC ONLY (SEE CR5006)
044200 01  WS-RUN-DATE                  PIC 9(6).
044300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
044400     05  WS-RUN-MM                PIC 9(2).
044500     05  WS-RUN-DD                PIC 9(2).
044600     05  WS-RUN-YY                PIC 9(2).
044700
044800* NORMALIZED TEXT, SCRATCH KEYWORD/TOKEN FIELDS
044900 01  WS-RAW-TEXT                  PIC X(460).
045000 01  WS-NORM-TEXT                 PIC X(460).
045100 01  WS-NORM-LEN                  PIC S9(4) COMP.
045200 01  WS-TEST-KEYWORD              PIC X(460).
045300 01  WS-TEST-KEYWORD-LEN          PIC S9(4) COMP.
045400 01  WS-CONTAINS-RESULT           PIC X(1).
045500 01  WS-CONTAINS-RESULT-2         PIC X(1).
045600 01  WS-RAW-TOKEN                 PIC X(40).
045700 01  WS-WORK-TOKEN                PIC X(460).
045800 01  WS-NORM-TOKEN                PIC X(460).
045900 01  WS-NORM-TOKEN-LEN            PIC S9(4) COMP.
046000 01  WS-UNSTR-PTR                 PIC S9(4) COMP.
046100
046200 01  WS-COMMA-SW                  PIC X(1) VALUE "N".
046300 01  WS-STOP-PUNCT-SW             PIC X(1) VALUE "N".
046400 01  WS-PATTERN-MATCHED-SW        PIC X(1) VALUE "N".
046500     88  PATTERN-MATCHED          VALUE "Y".
046600
046700 01  WS-ASSIGNED-SPEC-IDX         PIC 9(2) COMP.
046800
046900 01  MISC-PICK-FIELDS.
047000     05  WS-BEST-IDX              PIC S9(4) COMP.
047100     05  WS-BEST-SCORE            PIC S9(7) COMP.
047200     05  WS-BEST-MATCHCOUNT       PIC S9(4) COMP.
047300     05  FILLER                  PIC X(1) VALUE SPACE.
047400
047500 01  MISC-ABEND-FIELDS.
047600     05  WS-ZERO-VAL              PIC 9(1) COMP VALUE ZERO.
047700     05  WS-ONE-VAL               PIC 9(1) COMP VALUE 1.
047800     05  FILLER                  PIC X(1) VALUE SPACE.
047900
048000 01  MORE-CASES-SW                PIC X(1) VALUE SPACE.
048100     88  NO-MORE-CASE-RECS        VALUE "N".
048200
048300 01  COUNTERS-AND-ACCUMULATORS.
048400     05  RECORDS-READ             PIC S9(9) COMP.
048500     05  RECORDS-WRITTEN          PIC S9(9) COMP.
048600     05  FILLER                  PIC X(1) VALUE SPACE.
048700
048800 01  WS-RECS-READ-ED              PIC ZZZZZZZ9.
048900
049000 COPY ABENDREC.
049100
049200 PROCEDURE DIVISION.
049300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
049400     PERFORM 050-LOAD-KEYWORD-TABLE THRU 050-EXIT
049500         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > 120.
049600     PERFORM 100-MAINLINE THRU 100-EXIT
049700         UNTIL NO-MORE-CASE-RECS.
049800     PERFORM 900-CLEANUP THRU 900-EXIT.
049900     MOVE ZERO TO RETURN-CODE.
050000     GOBACK.
050100
050200 000-HOUSEKEEPING.
050300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
050400     DISPLAY "******** BEGIN JOB DOCADD03 ********".
050500     ACCEPT WS-RUN-DATE FROM DATE.
050600     OPEN INPUT CASE-FILE.
050700     OPEN OUTPUT CASEOUTL-FILE, SYSOUT.
050800
050900     MOVE "chest pain"     TO WS-COMBO-KW1 (1).
051000     MOVE "breathlessness" TO WS-COMBO-KW2 (1).
051100     MOVE "chest pain"     TO WS-COMBO-KW1 (2).
051200     MOVE "sweating"       TO WS-COMBO-KW2 (2).
051300
051400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
051500
051600     READ CASE-FILE
051700         AT END
051800         MOVE "N" TO MORE-CASES-SW
051900     END-READ.
052000 000-EXIT.
052100     EXIT.
052200
052300 050-LOAD-KEYWORD-TABLE.
052400     MOVE "050-LOAD-KEYWORD-TABLE" TO PARA-NAME.
052500     MOVE WS-KW-SPECIDX-R (KW-IDX) TO WS-KW-SPEC-IDX (KW-IDX).
052600     MOVE WS-KW-TEXT-R (KW-IDX) TO WS-KW-TEXT (KW-IDX).
052700     MOVE SPACES TO WS-TEST-KEYWORD.
052800     MOVE WS-KW-TEXT-R (KW-IDX) TO WS-TEST-KEYWORD.
052900     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
053000     MOVE WS-TEST-KEYWORD-LEN TO WS-KW-TEXT-LEN (KW-IDX).
053100 050-EXIT.
053200     EXIT.
053300
053400 100-MAINLINE.
053500     MOVE "100-MAINLINE" TO PARA-NAME.
053600     ADD 1 TO RECORDS-READ.
053700
053800     MOVE SPACES TO WS-RAW-TEXT.
053900     MOVE CASE-TEXT TO WS-RAW-TEXT.
054000     PERFORM 150-STRIP-QUOTES THRU 150-EXIT.
054100     CALL "NORMTXT" USING WS-RAW-TEXT, WS-NORM-TEXT, WS-NORM-LEN.
054200
054300     MOVE 0 TO WS-SYMPTOM-COUNT.
054400     PERFORM 160-EXTRACT-SYMPTOMS THRU 160-EXIT.
054500
054600     PERFORM 400-SCORE-SPECIALISTS THRU 400-EXIT.
054700
054800*    CARRY THE WHOLE INPUT RECORD FORWARD - NOTHING IS
054900*    DROPPED ON THIS GENERATION, UNLIKE SYMRPT01/SYMREC02.
055000     MOVE CASE-TEXT TO OUT-TEXT.
055100     MOVE CASE-LABEL TO OUT-LABEL.
055200     MOVE WS-SPEC-NAME-R (WS-ASSIGNED-SPEC-IDX) TO OUT-DOCTOR.
055300     WRITE CASEOUTL-REC.
055400     ADD 1 TO RECORDS-WRITTEN.
055500
055600     READ CASE-FILE
055700         AT END
055800         MOVE "N" TO MORE-CASES-SW
055900     END-READ.
056000 100-EXIT.
056100     EXIT.
056200
056300 150-STRIP-QUOTES.
056400     MOVE "150-STRIP-QUOTES" TO PARA-NAME.
056500     IF WS-RAW-TEXT (1 : 1) = '"'
056600         MOVE WS-RAW-TEXT (2 : 459) TO WS-RAW-TEXT.
056700     CALL "TRMLEN" USING WS-RAW-TEXT, WS-NORM-LEN.
056800     IF WS-NORM-LEN > 0
056900        AND WS-RAW-TEXT (WS-NORM-LEN : 1) = '"'
057000         MOVE SPACE TO WS-RAW-TEXT (WS-NORM-LEN : 1).
057100 150-EXIT.
057200     EXIT.
057300
057400* DECIDE COMMA-LIST VS NATURAL-LANGUAGE AND BUILD THE
057500* SYMPTOM LIST EITHER WAY - SAME SHAPE AS SYMREC02'S 160
057600* PARAGRAPH.
057700 160-EXTRACT-SYMPTOMS.
057800     MOVE "160-EXTRACT-SYMPTOMS" TO PARA-NAME.
057900     MOVE SPACES TO WS-TEST-KEYWORD.
058000     MOVE "," TO WS-TEST-KEYWORD (1 : 1).
058100     MOVE 1 TO WS-TEST-KEYWORD-LEN.
058200     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
058300                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
058400                          WS-COMMA-SW.
058500
058600     MOVE "N" TO WS-STOP-PUNCT-SW.
058700     MOVE SPACES TO WS-TEST-KEYWORD.
058800     MOVE "." TO WS-TEST-KEYWORD (1 : 1).
058900     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
059000                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
059100                          WS-CONTAINS-RESULT.
059200     IF WS-CONTAINS-RESULT = "Y"
059300         MOVE "Y" TO WS-STOP-PUNCT-SW.
059400
059500     MOVE SPACES TO WS-TEST-KEYWORD.
059600     MOVE "!" TO WS-TEST-KEYWORD (1 : 1).
059700     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
059800                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
059900                          WS-CONTAINS-RESULT.
060000     IF WS-CONTAINS-RESULT = "Y"
060100         MOVE "Y" TO WS-STOP-PUNCT-SW.
060200
060300     MOVE SPACES TO WS-TEST-KEYWORD.
060400     MOVE "?" TO WS-TEST-KEYWORD (1 : 1).
060500     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
060600                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
060700                          WS-CONTAINS-RESULT.
060800     IF WS-CONTAINS-RESULT = "Y"
060900         MOVE "Y" TO WS-STOP-PUNCT-SW.
061000
061100     IF WS-COMMA-SW = "Y" AND WS-STOP-PUNCT-SW NOT = "Y"
061200         MOVE 1 TO WS-UNSTR-PTR
061300         PERFORM 164-SPLIT-ONE-TOKEN THRU 164-EXIT
061400             UNTIL WS-UNSTR-PTR > WS-NORM-LEN
061500                OR WS-SYMPTOM-COUNT NOT < 40
061600     ELSE
061700         PERFORM 168-SCAN-NL-KEYWORDS THRU 168-EXIT
061800             VARYING KW-IDX FROM 1 BY 1
061900             UNTIL KW-IDX > WS-KEYWORD-COUNT
062000     END-IF.
062100 160-EXIT.
062200     EXIT.
062300
062400 164-SPLIT-ONE-TOKEN.
062500     UNSTRING WS-NORM-TEXT DELIMITED BY ","
062600         INTO WS-RAW-TOKEN
062700         WITH POINTER WS-UNSTR-PTR.
062800     MOVE SPACES TO WS-WORK-TOKEN.
062900     MOVE WS-RAW-TOKEN TO WS-WORK-TOKEN.
063000     CALL "NORMTXT" USING WS-WORK-TOKEN, WS-NORM-TOKEN,
063100                          WS-NORM-TOKEN-LEN.
063200     IF WS-NORM-TOKEN-LEN > 0
063300         ADD 1 TO WS-SYMPTOM-COUNT
063400         MOVE WS-NORM-TOKEN TO
063500             WS-SYMPTOM-ENTRY (WS-SYMPTOM-COUNT)
063600         MOVE WS-NORM-TOKEN-LEN TO
063700             WS-SYMPTOM-LEN (WS-SYMPTOM-COUNT)
063800     END-IF.
063900 164-EXIT.
064000     EXIT.
064100
064200 168-SCAN-NL-KEYWORDS.
064300     MOVE WS-KW-TEXT (KW-IDX) TO WS-TEST-KEYWORD.
064400     MOVE WS-KW-TEXT-LEN (KW-IDX) TO WS-TEST-KEYWORD-LEN.
064500     CALL "STRCNTN" USING WS-NORM-TEXT, WS-NORM-LEN,
064600                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
064700                          WS-CONTAINS-RESULT.
064800     MOVE SPACES TO WS-TEST-KEYWORD.
064900     IF WS-CONTAINS-RESULT = "Y" AND WS-SYMPTOM-COUNT < 40
065000         ADD 1 TO WS-SYMPTOM-COUNT
065100         MOVE WS-KW-TEXT (KW-IDX)
065200             TO WS-SYMPTOM-ENTRY (WS-SYMPTOM-COUNT)
065300         MOVE WS-KW-TEXT-LEN (KW-IDX)
065400             TO WS-SYMPTOM-LEN (WS-SYMPTOM-COUNT).
065500 168-EXIT.
065600     EXIT.
065700
065800* BIDIRECTIONAL-CONTAINMENT SCORING OVER THE SYMPTOM LIST.
065900 400-SCORE-SPECIALISTS.
066000     MOVE "400-SCORE-SPECIALISTS" TO PARA-NAME.
066100     INITIALIZE WS-SPEC-WORK-AREA.
066200     PERFORM 405-CHECK-CARDIO-COMBO THRU 405-EXIT.
066300     PERFORM 410-SCAN-PATTERNS THRU 410-EXIT
066400         VARYING KW-IDX FROM 1 BY 1
066500         UNTIL KW-IDX > WS-KEYWORD-COUNT.
066600     PERFORM 420-COMPUTE-FINAL-SCORES THRU 420-EXIT
066700         VARYING SPEC-IDX FROM 1 BY 1 UNTIL SPEC-IDX > 12.
066800     PERFORM 450-PICK-WINNER THRU 450-EXIT.
066900 400-EXIT.
067000     EXIT.
067100
067200 405-CHECK-CARDIO-COMBO.
067300     MOVE "N" TO WS-COMBO-MATCHED-SW.
067400     PERFORM 406-CHECK-ONE-COMBO THRU 406-EXIT
067500         VARYING WS-COMBO-IDX FROM 1 BY 1
067600         UNTIL WS-COMBO-IDX > 2 OR COMBO-MATCHED.
067700     IF COMBO-MATCHED
067800         ADD 100 TO SPEC-SCORE (1)
067900         ADD 2 TO SPEC-MATCHCOUNT (1)
068000     ELSE
068100         MOVE "Y" TO SPEC-EXCLUDED-SW (1)
068200     END-IF.
068300 405-EXIT.
068400     EXIT.
068500
068600 406-CHECK-ONE-COMBO.
068700     PERFORM 407-BIDIR-TEST-LITERAL THRU 407-EXIT.
068800 406-EXIT.
068900     EXIT.
069000
069100* A COMBO ENTRY MATCHES WHEN BOTH OF ITS KEYWORDS ARE
069200* BIDIRECTIONALLY PRESENT SOMEWHERE IN THE SYMPTOM LIST.
069300 407-BIDIR-TEST-LITERAL.
069400     MOVE "N" TO WS-COMBO-KW1-FOUND.
069500     MOVE "N" TO WS-COMBO-KW2-FOUND.
069600     PERFORM 408-SCAN-FOR-LITERAL THRU 408-EXIT
069700         VARYING WS-SYM-IDX FROM 1 BY 1
069800         UNTIL WS-SYM-IDX > WS-SYMPTOM-COUNT
069900            OR (WS-COMBO-KW1-FOUND = "Y" AND
070000                WS-COMBO-KW2-FOUND = "Y").
070100     IF WS-COMBO-KW1-FOUND = "Y" AND WS-COMBO-KW2-FOUND = "Y"
070200         MOVE "Y" TO WS-COMBO-MATCHED-SW.
070300 407-EXIT.
070400     EXIT.
070500
070600 408-SCAN-FOR-LITERAL.
070700     MOVE SPACES TO WS-TEST-KEYWORD.
070800     MOVE WS-COMBO-KW1 (WS-COMBO-IDX) TO WS-TEST-KEYWORD.
070900     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
071000     CALL "STRCNTN" USING WS-SYMPTOM-ENTRY (WS-SYM-IDX),
071100                          WS-SYMPTOM-LEN (WS-SYM-IDX),
071200                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
071300                          WS-CONTAINS-RESULT.
071400     CALL "STRCNTN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
071500                          WS-SYMPTOM-ENTRY (WS-SYM-IDX),
071600                          WS-SYMPTOM-LEN (WS-SYM-IDX),
071700                          WS-CONTAINS-RESULT-2.
071800     IF WS-CONTAINS-RESULT = "Y" OR WS-CONTAINS-RESULT-2 = "Y"
071900         MOVE "Y" TO WS-COMBO-KW1-FOUND.
072000
072100     MOVE SPACES TO WS-TEST-KEYWORD.
072200     MOVE WS-COMBO-KW2 (WS-COMBO-IDX) TO WS-TEST-KEYWORD.
072300     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
072400     CALL "STRCNTN" USING WS-SYMPTOM-ENTRY (WS-SYM-IDX),
072500                          WS-SYMPTOM-LEN (WS-SYM-IDX),
072600                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
072700                          WS-CONTAINS-RESULT.
072800     CALL "STRCNTN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
072900                          WS-SYMPTOM-ENTRY (WS-SYM-IDX),
073000                          WS-SYMPTOM-LEN (WS-SYM-IDX),
073100                          WS-CONTAINS-RESULT-2.
073200     IF WS-CONTAINS-RESULT = "Y" OR WS-CONTAINS-RESULT-2 = "Y"
073300         MOVE "Y" TO WS-COMBO-KW2-FOUND.
073400 408-EXIT.
073500     EXIT.
073600
073700* EACH PATTERN COUNTS AT MOST ONCE - STOP AT THE FIRST
073800* SYMPTOM THAT BIDIRECTIONALLY MATCHES IT.
073900 410-SCAN-PATTERNS.
074000     MOVE "N" TO WS-PATTERN-MATCHED-SW.
074100     PERFORM 412-SCAN-SYMPTOMS-FOR-PATTERN THRU 412-EXIT
074200         VARYING WS-SYM-IDX FROM 1 BY 1
074300         UNTIL WS-SYM-IDX > WS-SYMPTOM-COUNT OR PATTERN-MATCHED.
074400     IF PATTERN-MATCHED
074500         ADD 10 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX))
074600         ADD 1 TO SPEC-MATCHCOUNT (WS-KW-SPEC-IDX (KW-IDX))
074700         PERFORM 415-APPLY-BONUS THRU 415-EXIT.
074800 410-EXIT.
074900     EXIT.
075000
075100 412-SCAN-SYMPTOMS-FOR-PATTERN.
075200     CALL "STRCNTN" USING WS-SYMPTOM-ENTRY (WS-SYM-IDX),
075300                          WS-SYMPTOM-LEN (WS-SYM-IDX),
075400                          WS-KW-TEXT (KW-IDX),
075500                          WS-KW-TEXT-LEN (KW-IDX),
075600                          WS-CONTAINS-RESULT.
075700     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
075800                          WS-KW-TEXT-LEN (KW-IDX),
075900                          WS-SYMPTOM-ENTRY (WS-SYM-IDX),
076000                          WS-SYMPTOM-LEN (WS-SYM-IDX),
076100                          WS-CONTAINS-RESULT-2.
076200     IF WS-CONTAINS-RESULT = "Y" OR WS-CONTAINS-RESULT-2 = "Y"
076300         SET PATTERN-MATCHED TO TRUE.
076400 412-EXIT.
076500     EXIT.
076600
076700* NARROWER BONUS TABLE THAN SYMREC02 (CR4688) - BLOOD/RUSTY
076800* SPUTUM ONLY.  NO NEUROLOGY BONUS ON THIS GENERATION.
076900 415-APPLY-BONUS.
077000     MOVE SPACES TO WS-TEST-KEYWORD.
077100     MOVE "blood in sputum" TO WS-TEST-KEYWORD.
077200     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
077300     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
077400                          WS-KW-TEXT-LEN (KW-IDX),
077500                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
077600                          WS-CONTAINS-RESULT.
077700     IF WS-CONTAINS-RESULT = "Y"
077800         ADD 150 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX)).
077900
078000     MOVE SPACES TO WS-TEST-KEYWORD.
078100     MOVE "rusty sputum" TO WS-TEST-KEYWORD.
078200     CALL "TRMLEN" USING WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN.
078300     CALL "STRCNTN" USING WS-KW-TEXT (KW-IDX),
078400                          WS-KW-TEXT-LEN (KW-IDX),
078500                          WS-TEST-KEYWORD, WS-TEST-KEYWORD-LEN,
078600                          WS-CONTAINS-RESULT.
078700     IF WS-CONTAINS-RESULT = "Y"
078800         ADD 150 TO SPEC-SCORE (WS-KW-SPEC-IDX (KW-IDX)).
078900 415-EXIT.
079000     EXIT.
079100
079200 420-COMPUTE-FINAL-SCORES.
079300     IF SPEC-MATCHCOUNT (SPEC-IDX) > 0
079400        AND SPEC-EXCLUDED-SW (SPEC-IDX) NOT = "Y"
079500         COMPUTE SPEC-FINALSCORE (SPEC-IDX) =
079600             SPEC-SCORE (SPEC-IDX) + 1000
079700             - (50 * WS-SPEC-PRIORITY-R (SPEC-IDX))
079800         MOVE "Y" TO SPEC-ELIGIBLE-SW (SPEC-IDX)
079900     ELSE
080000         MOVE "N" TO SPEC-ELIGIBLE-SW (SPEC-IDX)
080100     END-IF.
080200 420-EXIT.
080300     EXIT.
080400
080500* EMPTY SYMPTOM LIST -> GENERAL PHYSICIAN (INDEX 12),
080600* OTHERWISE HIGHEST FINAL SCORE, TIE BROKEN BY MATCH-COUNT
080700* THEN TABLE ORDER.
080800 450-PICK-WINNER.
080900     IF WS-SYMPTOM-COUNT = 0
081000         MOVE 12 TO WS-ASSIGNED-SPEC-IDX
081100         GO TO 450-EXIT.
081200
081300     MOVE 0 TO WS-BEST-IDX.
081400     MOVE -1 TO WS-BEST-SCORE.
081500     MOVE -1 TO WS-BEST-MATCHCOUNT.
081600     PERFORM 455-CHECK-ONE-SPEC THRU 455-EXIT
081700         VARYING SPEC-IDX FROM 1 BY 1 UNTIL SPEC-IDX > 12.
081800     IF WS-BEST-IDX = 0
081900         MOVE 12 TO WS-ASSIGNED-SPEC-IDX
082000     ELSE
082100         MOVE WS-BEST-IDX TO WS-ASSIGNED-SPEC-IDX
082200     END-IF.
082300 450-EXIT.
082400     EXIT.
082500
082600 455-CHECK-ONE-SPEC.
082700     IF SPEC-ELIGIBLE-SW (SPEC-IDX) = "Y"
082800        AND (SPEC-FINALSCORE (SPEC-IDX) > WS-BEST-SCORE
082900             OR (SPEC-FINALSCORE (SPEC-IDX) = WS-BEST-SCORE
083000                 AND SPEC-MATCHCOUNT (SPEC-IDX) >
083100                     WS-BEST-MATCHCOUNT))
083200         MOVE SPEC-FINALSCORE (SPEC-IDX) TO WS-BEST-SCORE
083300         MOVE SPEC-MATCHCOUNT (SPEC-IDX) TO
083400             WS-BEST-MATCHCOUNT
083500         MOVE SPEC-IDX TO WS-BEST-IDX.
083600 455-EXIT.
083700     EXIT.
083800
083900 700-CLOSE-FILES.
084000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
084100     CLOSE CASE-FILE, CASEOUTL-FILE, SYSOUT.
084200 700-EXIT.
084300     EXIT.
084400
084500 900-CLEANUP.
084600     MOVE "900-CLEANUP" TO PARA-NAME.
084700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
084800
084900     MOVE RECORDS-READ TO WS-RECS-READ-ED.
085000     MOVE SPACES TO SYSOUT-REC.
085100     STRING "ROWS PROCESSED " DELIMITED BY SIZE
085200            WS-RECS-READ-ED DELIMITED BY SIZE
085300         INTO SYSOUT-REC.
085400     WRITE SYSOUT-REC.
085500
085600     DISPLAY "** CASE RECORDS PROCESSED **".
085700     DISPLAY RECORDS-READ.
085800     DISPLAY "******** NORMAL END OF JOB DOCADD03 ********".
085900 900-EXIT.
086000     EXIT.
086100
086200 1000-ABEND-RTN.
086300     WRITE SYSOUT-REC FROM ABEND-REC.
086400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
086500     DISPLAY "*** ABNORMAL END OF JOB-DOCADD03 ***" UPON CONSOLE.
086600     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
