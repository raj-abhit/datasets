000100************************************************************
000200* RECORD LAYOUT: MAPREC
000300*        COPYLIB MEMBER MAPREC
000400*        MAINTAINED BY THE TRIAGE ENGINE PROJECT TEAM
000500* DISEASE-TO-SPECIALIST REFERENCE MAP.  ONE ROW PER KNOWN
000600* DISEASE, NAMING THE SPECIALIST RESPONSIBLE FOR IT.  LOADED
000700* ENTIRELY INTO WS-MAP-TABLE BY DISCON04 AT STARTUP AND SEARCHED
000800* BY DISEASE NAME - NOT KEPT AS AN INDEXED FILE BECAUSE THE
000900* TABLE IS SMALL ENOUGH TO FIT IN WORKING STORAGE FOR A SINGLE
001000* BATCH STEP.
001100************************************************************
001200 01  MAPREC-REC.
001300     10  MAP-DISEASE             PIC X(40).
001400     10  MAP-DOCTOR              PIC X(20).
001500     10  FILLER                  PIC X(20).
001600************************************************************
001700* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2
001800************************************************************
