000100 IDENTIFICATION DIVISION.
000200************************************************************
000300 PROGRAM-ID.  STRCNTN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900************************************************************
001000* CHANGE LOG
001100*-----------------------------------------------------------
001200* 03/14/89 JWS  INITIAL RELEASE - TESTS WHETHER ONE TEXT          CR4402
001300*          FIELD (THE NEEDLE) APPEARS ANYWHERE INSIDE              CR4402
001400*          ANOTHER (THE HAYSTACK).  REPLACES THE OLD                CR4402
001500*          CLCLBCST COST ROUTINE - THE RULE ENGINE'S                CR4402
001600*          ARITHMETIC IS SUBSTRING TESTS, NOT DOLLARS.               CR4402
001700* 09/30/91 JWS  GUARDED AGAINST A ZERO-LENGTH NEEDLE (ALWAYS        CR4519
001800*          "FOUND" BEFORE THIS FIX, WHICH BROKE THE UNIT A          CR4519
001900*          OVERRIDE SCAN ON A BLANK CASE RECORD).                   CR4519
002000* 01/11/99 DKP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,        CR5003
002100*          NO CHANGE REQUIRED.  SIGNED OFF.                         CR5003
002200* 04/02/04 LMB  CALLERS NOW PASS THE TRIMMED LENGTHS                CR5231
002300*          DIRECTLY - DROPPED THE INTERNAL CALL TO TRMLEN           CR5231
002400*          TO SAVE A LINKAGE HIT ON EVERY KEYWORD TEST.             CR5231
002500*-----------------------------------------------------------
002600************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  WS-START-POS            PIC S9(4) COMP.
003900     05  WS-LAST-START            PIC S9(4) COMP.
004000
004100 LINKAGE SECTION.
004200 01  HAYSTACK-TEXT                 PIC X(460).
004300 01  HAYSTACK-LEN                  PIC S9(4) COMP.
004400 01  NEEDLE-TEXT                   PIC X(460).
004500 01  NEEDLE-LEN                PIC S9(4) COMP.
004600 01  FOUND-SW                 PIC X(1).
004700     88  TEXT-FOUND                VALUE "Y".
004800     88  TEXT-NOT-FOUND             VALUE "N".
004900
005000 PROCEDURE DIVISION USING HAYSTACK-TEXT, HAYSTACK-LEN,
005100                           NEEDLE-TEXT, NEEDLE-LEN,
005200                           FOUND-SW.
005300     SET TEXT-NOT-FOUND TO TRUE.
005400
005500     IF NEEDLE-LEN = 0 OR NEEDLE-LEN > HAYSTACK-LEN
005600         GOBACK.
005700
005800     COMPUTE WS-LAST-START = HAYSTACK-LEN - NEEDLE-LEN + 1.
005900     MOVE 1 TO WS-START-POS.
006000     PERFORM 100-SCAN-ONE-POSITION THRU 100-EXIT
006100         UNTIL WS-START-POS > WS-LAST-START
006200            OR TEXT-FOUND.
006300     GOBACK.
006400
006500 100-SCAN-ONE-POSITION.
006600     IF HAYSTACK-TEXT (WS-START-POS : NEEDLE-LEN)
006700                = NEEDLE-TEXT (1 : NEEDLE-LEN)
006800         SET TEXT-FOUND TO TRUE
006900         GO TO 100-EXIT.
007000
007100     ADD 1 TO WS-START-POS.
007200 100-EXIT.
007300     EXIT.
