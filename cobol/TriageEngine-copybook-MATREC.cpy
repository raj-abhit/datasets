000100************************************************************
000200* RECORD LAYOUT: MATREC
000300*        COPYLIB MEMBER MATREC
000400*        MAINTAINED BY THE TRIAGE ENGINE PROJECT TEAM
000500* THE "BINARY MATRIX" REFERENCE EXTRACT - FORMAT 3 OF THE
000600* DISEASE/SYMPTOM CONSOLIDATION INPUT.  THE HEADER ROW NAMES
000700* 132 SYMPTOM COLUMNS IN MATHDR-REC; EVERY ROW AFTER THAT IS
000800* MATDAT-REC CARRYING A 1/0 FLAG PER COLUMN PLUS THE DISEASE
000900* NAME (PROGNOSIS) IN THE LAST COLUMN.  132 IS A FIXED WIDTH
001000* THE IMPLEMENTATION CONTRACT FOR THIS EXTRACT, NOT SOMETHING
001100* DISCON04 DISCOVERS AT RUN TIME.
001200************************************************************
001300 01  MATHDR-REC.
001400     10  MAT-COL-NAME OCCURS 132 TIMES
001500                                 PIC X(40).
001600     10  FILLER                  PIC X(20).
001700 01  MATDAT-REC.
001800     10  TR-FLAG OCCURS 132 TIMES
001900                                 PIC 9(1).
002000     10  TR-PROGNOSIS            PIC X(40).
002100     10  FILLER                  PIC X(20).
002200************************************************************
002300* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2
002400************************************************************
