000100************************************************************
000200* RECORD LAYOUT: ABENDREC
000300*        COPYLIB MEMBER ABENDREC
000400*        MAINTAINED BY THE COBOL DEVELOPMENT CENTER - SHOP
000500*        STANDARD ABEND-MESSAGE LAYOUT, USED BY EVERY BATCH
000600*        STEP THAT WRITES A DIAGNOSTIC LINE TO SYSOUT BEFORE
000700*        FORCING A 0C7 VIA THE 1000-ABEND-RTN DIVIDE TRICK.
000800************************************************************
000900 01  ABEND-REC.
001000     10  ABEND-MSG-ID            PIC X(4)  VALUE "ABND".
001100     10  FILLER                  PIC X(1)  VALUE SPACE.
001200     10  PARA-NAME               PIC X(30) VALUE SPACES.
001300     10  FILLER                  PIC X(1)  VALUE SPACE.
001400     10  ABEND-REASON            PIC X(60) VALUE SPACES.
001500     10  FILLER                  PIC X(1)  VALUE SPACE.
001600     10  EXPECTED-VAL            PIC X(10) VALUE SPACES.
001700     10  FILLER                  PIC X(1)  VALUE SPACE.
001800     10  ACTUAL-VAL              PIC X(10) VALUE SPACES.
001900     10  FILLER                  PIC X(12) VALUE SPACES.
002000************************************************************
002100* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 5
002200************************************************************
