000100 IDENTIFICATION DIVISION.
000200************************************************************
000300 PROGRAM-ID.  NORMTXT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900************************************************************
001000* CHANGE LOG
001100*-----------------------------------------------------------
001200* 03/14/89 JWS  INITIAL RELEASE - NORMALIZES A CASE-TEXT OR         CR4403
001300*          KEYWORD FIELD THE SAME WAY FOR EVERY RULE TEST:          CR4403
001400*          LOWERCASE, UNDERSCORES TO SPACES, RUNS OF BLANKS         CR4403
001500*          COLLAPSED TO ONE, LEFT AND RIGHT TRIMMED.                CR4403
001600* 11/02/91 JWS  WIDENED TO X(460) TO MATCH CR4517 (CASE-TEXT        CR4518
001700*          LAYOUT WIDENED TO 400 BYTES PLUS LABEL).                 CR4518
001800* 01/11/99 DKP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,        CR5004
001900*          NO CHANGE REQUIRED.  SIGNED OFF.                         CR5004
002000*-----------------------------------------------------------
002100************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 INPUT-OUTPUT SECTION.
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100 WORKING-STORAGE SECTION.
003200 01  WS-WORK-TEXT                PIC X(460).
003300 01  WS-OUT-TEXT                 PIC X(460).
003400 01  WS-LAST-CHAR                PIC X(1).
003500 01  MISC-FIELDS.
003600     05  WS-IN-POS               PIC S9(4) COMP.
003700     05  WS-OUT-POS              PIC S9(4) COMP.
003800     05  WS-ONE-CHAR             PIC X(1).
003900 01  WS-TRIM-LEN                 PIC S9(4) COMP.
004000
004100 LINKAGE SECTION.
004200 01  RAW-TEXT                 PIC X(460).
004300 01  NORM-TEXT                PIC X(460).
004400 01  NORM-LEN                 PIC S9(4) COMP.
004500
004600 PROCEDURE DIVISION USING RAW-TEXT, NORM-TEXT, NORM-LEN.
004700     MOVE RAW-TEXT TO WS-WORK-TEXT.
004800     INSPECT WS-WORK-TEXT
004900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                 TO "abcdefghijklmnopqrstuvwxyz".
005100     INSPECT WS-WORK-TEXT CONVERTING "_" TO " ".
005200
005300     MOVE SPACES TO WS-OUT-TEXT.
005400     MOVE SPACE TO WS-LAST-CHAR.
005500     MOVE ZERO TO WS-OUT-POS.
005600
005700     PERFORM 100-COLLAPSE-ONE-CHAR THRU 100-EXIT
005800         VARYING WS-IN-POS FROM 1 BY 1
005900         UNTIL WS-IN-POS > 460.
006000
006100*    DROP A LONE TRAILING BLANK LEFT BY THE COLLAPSE LOOP
006200     IF WS-OUT-POS > 0
006300        AND WS-OUT-TEXT (WS-OUT-POS : 1) = SPACE
006400         SUBTRACT 1 FROM WS-OUT-POS.
006500
006600     MOVE WS-OUT-TEXT TO NORM-TEXT.
006700     MOVE WS-OUT-POS TO NORM-LEN.
006800     GOBACK.
006900
007000 100-COLLAPSE-ONE-CHAR.
007100     MOVE WS-WORK-TEXT (WS-IN-POS : 1) TO WS-ONE-CHAR.
007200     IF WS-ONE-CHAR = SPACE
007300         IF WS-OUT-POS = 0 OR WS-LAST-CHAR = SPACE
007400             GO TO 100-EXIT
007500         ELSE
007600             ADD 1 TO WS-OUT-POS
007700             MOVE SPACE TO WS-OUT-TEXT (WS-OUT-POS : 1)
007800             MOVE SPACE TO WS-LAST-CHAR
007900             GO TO 100-EXIT
008000         END-IF
008100     END-IF.
008200
008300     ADD 1 TO WS-OUT-POS.
008400     MOVE WS-ONE-CHAR TO WS-OUT-TEXT (WS-OUT-POS : 1).
008500     MOVE WS-ONE-CHAR TO WS-LAST-CHAR.
008600 100-EXIT.
008700     EXIT.
